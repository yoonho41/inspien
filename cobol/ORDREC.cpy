000100******************************************************************
000200*                                                                 *
000300*    ORDREC  -  ORDER RECORD LAYOUT (ORDER_TB / ORDPRV)            *
000400*                                                                 *
000500*    ONE ROW PER ITEM LINE, JOINED TO ITS HEADER BY USER-ID.       *
000600*    USED AS THE PREVIEW ROW WRITTEN BY XMLPRFEC (ORD-ORDER-ID     *
000700*    STILL BLANK), THE MASTER ROW KEPT ON ORDERTB ONCE ORDIDFEC    *
000800*    HAS ASSIGNED AN ID, AND THE RE-FETCH ROW USED BY THE RECEIPT  *
000900*    PROGRAMS WHEN A RECEIPT MUST BE REBUILT FROM THE DATABASE.    *
001000*                                                                 *
001100*    1986-04-18  JWB  KC03-019     ORIGINAL LAYOUT.                01100073
001200*    1986-09-30  JWB  KC03-022     ADD ORD-STATUS AND 88-LEVELS    01200073
001300*                     FOR THE SHIPMENT BATCH (N = UNSHIPPED,       01201073
001400*                     Y = SHIPPED).                                01202073
001500*    1989-09-12  RPK  KC03-101     ADD ORD-ORDER-ID-NUM REDEFINES  01500073
001600*                     SO THE LETTER/NUMBER SPLIT USED BY ORDIDFEC  01501073
001700*                     DOES NOT NEED A SEPARATE WORKING-STORAGE     01502073
001800*                     COPY OF THE KEY.                             01503073
001900*                                                                 *
002000******************************************************************
002100*
002200 01  ORDER-RECORD.
002300     05  ORD-ORDER-ID                 PIC X(04).
002400     05  ORD-ORDER-ID-SPLIT REDEFINES ORD-ORDER-ID.
002500         10  ORD-ORDER-ID-LETTER      PIC X(01).
002600         10  ORD-ORDER-ID-NUMBER      PIC 9(03).
002700     05  ORD-USER-ID                  PIC X(20).
002800     05  ORD-ITEM-ID                  PIC X(20).
002900     05  ORD-APPLICANT-KEY            PIC X(20).
003000     05  ORD-NAME                     PIC X(40).
003100     05  ORD-ADDRESS                  PIC X(100).
003200     05  ORD-ITEM-NAME                PIC X(40).
003300     05  ORD-PRICE                    PIC 9(10).
003400     05  ORD-STATUS                   PIC X(01).
003500         88  ORD-NOT-SHIPPED               VALUE 'N'.
003600         88  ORD-SHIPPED                   VALUE 'Y'.
003700     05  FILLER                       PIC X(15).
