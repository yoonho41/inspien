000100******************************************************************
000200*                                                                *
000300*    XMLPRFEC -  ORDER INTAKE PARSE / VALIDATE / HEADER-ITEM     *
000400*                JOIN                                            *
000500*                                                                *
000600*    READS THE FLATTENED ORDER FEED (ORDXML), BUILDS AN IN-      *
000700*    STORAGE TABLE OF HEADER ROWS KEYED BY USER-ID (LAST ONE     *
000800*    READ FOR A GIVEN USER-ID WINS), THEN VALIDATES EVERY ITEM   *
000900*    ROW AGAINST THE TABLE.  IF ANY ROW IN THE WHOLE FEED FAILS  *
001000*    A BUSINESS RULE THE JOB ABENDS AND ORDPRV IS NOT WRITTEN -  *
001100*    ORDIDFEC MUST NEVER SEE A PARTIAL BATCH.                    *
001200*                                                                *
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. XMLPRFEC.
001500 AUTHOR. J. W. BRANNIGAN.
001600 INSTALLATION. DATA PROCESSING - ORDER SYSTEMS GROUP.
001700 DATE-WRITTEN. 02/03/1986.
001800 DATE-COMPILED.
001900 SECURITY. NONE.
002000*                                                                *
002100*    C H A N G E   L O G                                        *
002200*                                                                *
002300*   1986-02-03  JWB  KC03-014     ORIGINAL PROGRAM - READS THE    KC03-014
002400*                PUNCHED-CARD ORDER DECK, BUILDS THE HEADER       KC03-014
002500*                TABLE, VALIDATES AND JOINS ITEM CARDS.           KC03-014
002600*   1986-04-09  JWB  KC03-017     ADD THE "NO MATCHING HEADER"    KC03-017
002700*                REJECT - A BAD DECK ORDER WAS LETTING ITEM       KC03-017
002800*                CARDS JOIN TO THE WRONG CUSTOMER.                KC03-017
002900*   1989-09-12  RPK  KC03-101     REPLACE THE CARD-IMAGE READ     KC03-101
003000*                WITH THE TAPE-FED HEADER/ITEM FEED (HDRITM).     KC03-101
003100*   1998-12-15  GMO  Y2K-014      REVIEWED - NO 2-DIGIT YEAR      Y2K-014 
003200*                FIELDS ANYWHERE IN THIS PROGRAM.  NO CHANGE      Y2K-014 
003300*                REQUIRED.                                        Y2K-014 
003400*   2003-11-14  CAS  KC03-330     ADD THE DEFERRED-WRITE TABLE -  KC03-330
003500*                ORDPRV IS NOW WRITTEN ONLY AFTER THE WHOLE FEED  KC03-330
003600*                VALIDATES CLEAN, NOT ROW BY ROW, SO A LATE       KC03-330
003700*                REJECT CANNOT LEAVE A PARTIAL BATCH BEHIND.      KC03-330
003800*   2011-02-18  CAS  KC03-455     RAISE THE HEADER/ORDER-ROW      KC03-455
003900*                TABLES FROM 50 TO 200 ENTRIES TO MATCH THE NEW   KC03-455
004000*                FETCH LIMIT USED BY THE SHIPMENT BATCH.          KC03-455
004010*   2016-08-09  RJL  KC03-461     NEITHER TABLE WAS BOUNDS-       KC03-461
004020*                CHECKED BEFORE THE WRITE - A FEED WITH MORE      KC03-461
004030*                THAN APL-INSERT-CHUNK-SIZE DISTINCT USER-IDS     KC03-461
004040*                OR VALID ITEM ROWS WAS WRITING PAST THE TABLE    KC03-461
004050*                INSTEAD OF REJECTING.  NOW REJECTS CLEAN WITH    KC03-461
004060*                REASON 10/11 AND LEAVES ORDPRV UNWRITTEN.        KC03-461
004070*   2016-08-09  RJL  KC03-467     055-STORE-HEADER-PARA           KC03-467
004080*                PARSED HI-HDR-STATUS INTO WS-HDR-STATUS BUT      KC03-467
004090*                THE ORDER-ROW TABLE HAD NO COLUMN TO CARRY       KC03-467
004091*                IT, SO 200-WRITE-ORDPRV-PARA ALWAYS WROTE A      KC03-467
004092*                HARDCODED N - A PRE-SHIPPED OR HELD ORDER ON     KC03-467
004093*                THE FEED LOST ITS REAL STATUS ON THE WAY IN.     KC03-467
004094*                ADDED WS-ORR-STATUS, SET FROM WS-HDR-STATUS      KC03-467
004095*                (DEFAULTING TO N WHEN BLANK), AND MOVED TO       KC03-467
004096*                ORD-STATUS INSTEAD OF THE LITERAL.               KC03-467
004100*                                                                *
004200******************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM
004800    UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200    SELECT ORDXML ASSIGN TO ORDXML
005300        ORGANIZATION IS SEQUENTIAL
005400        FILE STATUS IS WS-ORDXML-SW.
005500*
005600    SELECT ORDPRV ASSIGN TO ORDPRV
005700        ORGANIZATION IS SEQUENTIAL
005800        FILE STATUS IS WS-ORDPRV-SW.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ORDXML
006300    RECORDING MODE IS F
006400    RECORD CONTAINS 200 CHARACTERS
006500    DATA RECORD IS HI-INPUT-RECORD.
006600 COPY HDRITM.
006700*
006800 FD  ORDPRV
006900    RECORD CONTAINS 270 CHARACTERS
007000    DATA RECORD IS ORDER-RECORD.
007100 COPY ORDREC.
007200*
007300 WORKING-STORAGE SECTION.
007400 COPY APLCTL.
007500*
007600 COPY ERRPARM.
007700*
007800 01  WS-ORDXML-SW                    PIC X(02)  VALUE SPACES.
007900    88  WS-ORDXML-SUCCESS               VALUE '00'.
008000    88  WS-ORDXML-EOF                   VALUE '10'.
008100 01  WS-ORDPRV-SW                    PIC X(02)  VALUE SPACES.
008200    88  WS-ORDPRV-SUCCESS               VALUE '00'.
008300 01  WS-EOF-SW                       PIC X(01)  VALUE 'N'.
008400    88  WS-EOF-NO                       VALUE 'N'.
008500    88  WS-EOF-YES                      VALUE 'Y'.
008600 01  WS-REJECT-SW                    PIC X(01)  VALUE 'N'.
008700    88  WS-REJECT-NO                    VALUE 'N'.
008800    88  WS-REJECT-YES                   VALUE 'Y'.
008900 01  WS-RERUN-SWITCH                 PIC X(01)  VALUE 'N'.
008910    88  WS-RERUN-NO                     VALUE 'N'.
008920    88  WS-RERUN-YES                    VALUE 'Y'.
009000*
009100 77  WS-ITEM-COUNT                   PIC S9(04) COMP VALUE 0.
009200 77  WS-WRITE-IX                     PIC S9(04) COMP VALUE 0.
009300 77  WS-HDR-TOP                      PIC S9(04) COMP VALUE 0.
009400 77  WS-HDR-X                        PIC S9(04) COMP VALUE 0.
009500 77  WS-MSG-IX                       PIC S9(04) COMP VALUE 0.
009600*
009700*    HEADER WORK TABLE - LAST HEADER READ FOR A GIVEN USER-ID WINS.
009800 01  WS-HEADER-TABLE.
009900    05  WS-HEADER-ENTRY OCCURS 200 TIMES.
010000        10  WS-HDR-USER-ID           PIC X(20).
010100        10  WS-HDR-NAME              PIC X(40).
010200        10  WS-HDR-ADDRESS           PIC X(100).
010300        10  WS-HDR-STATUS            PIC X(01).
010400        10  FILLER                   PIC X(14).
010500*
010600*    HEADER TABLE SEEN AS ONE FLAT BLOCK - USED ONLY WHEN THE
010700*    JOB IS RERUN FROM THE LAST CHECKPOINT CARD (UPSI-0).
010800 01  WS-HEADER-TABLE-R REDEFINES WS-HEADER-TABLE.
010900    05  WS-HEADER-FLAT               PIC X(35000).
011000*
011100*    VALIDATED ORDER ROW TABLE - DEFERRED WRITE, SEE KC03-330.
011200 01  WS-ORDER-ROW-TABLE.
011300    05  WS-ORDER-ROW OCCURS 200 TIMES.
011400        10  WS-ORR-USER-ID           PIC X(20).
011500        10  WS-ORR-ITEM-ID           PIC X(20).
011600        10  WS-ORR-APPLICANT-KEY     PIC X(20).
011700        10  WS-ORR-NAME              PIC X(40).
011800        10  WS-ORR-ADDRESS           PIC X(100).
011900        10  WS-ORR-ITEM-NAME         PIC X(40).
012000        10  WS-ORR-PRICE             PIC 9(10).
012050        10  WS-ORR-STATUS            PIC X(01).
012100        10  FILLER                   PIC X(19).
012200*
012300*    NUMERIC-EDIT WORK AREA FOR ITEM.PRICE - THE FEED CARRIES
012400*    PRICE AS UNVALIDATED TEXT, SO IT IS MOVED HERE AND TESTED
012500*    WITH THE NUMERIC CLASS CONDITION BEFORE IT IS TRUSTED.
012600 01  WS-PRICE-WORK.
012700    05  WS-PRICE-CHAR                PIC X(10).
012800 01  WS-PRICE-WORK-R REDEFINES WS-PRICE-WORK.
012900    05  WS-PRICE-NUM                 PIC 9(10).
013000*
013100 PROCEDURE DIVISION.
013200 000-MAIN-PARA.
013210    IF WS-RERUN-YES
013220        DISPLAY 'XMLPRFEC - RERUN FROM CHECKPOINT CARD - UPSI-0'
013230    END-IF.
013300    PERFORM 010-OPEN-PASS-ONE-PARA.
013400    PERFORM 050-LOAD-HEADER-TABLE-PARA THRU 050-LOAD-HEADER-TABLE-EXIT
013500        UNTIL WS-EOF-YES.
013600    PERFORM 060-SWITCH-TO-PASS-TWO-PARA.
013700    PERFORM 100-VALIDATE-AND-JOIN-PARA THRU 100-VALIDATE-AND-JOIN-EXIT
013800        UNTIL WS-EOF-YES.
013900    IF WS-ITEM-COUNT = 0
014000        MOVE 02 TO WS-GM-REASON-CODE
014100        PERFORM 790-DISPLAY-REJECT-PARA
014200        MOVE 'Y' TO WS-REJECT-SW
014300    END-IF.
014400    IF WS-REJECT-YES
014500        PERFORM 800-PROGRAM-FAILED
014600    ELSE
014700        CLOSE ORDXML
014800        OPEN OUTPUT ORDPRV
014900        MOVE 1 TO WS-WRITE-IX
015000        PERFORM 200-WRITE-ORDPRV-PARA THRU 200-WRITE-ORDPRV-EXIT
015100            UNTIL WS-WRITE-IX > WS-ITEM-COUNT
015200        CLOSE ORDPRV
015300        PERFORM 900-COMPLETED-OK
015400    END-IF.
015500*
015600 010-OPEN-PASS-ONE-PARA.
015700    MOVE SPACES TO WS-ORDXML-SW.
015800    OPEN INPUT ORDXML.
015900    IF WS-ORDXML-SUCCESS
016000        DISPLAY "ORDXML OPEN SUCCESSFUL - PASS 1 - HEADER LOAD"
016100        MOVE 0 TO WS-HDR-TOP
016200        READ ORDXML
016300            AT END MOVE 'Y' TO WS-EOF-SW
016400        END-READ
016500    ELSE
016600        DISPLAY "WS-ORDXML-SW=" WS-ORDXML-SW
016700        DISPLAY "ORDXML OPEN ERROR"
016800        MOVE 01 TO WS-GM-REASON-CODE
016900        PERFORM 790-DISPLAY-REJECT-PARA
017000        PERFORM 800-PROGRAM-FAILED
017100    END-IF.
017200 010-OPEN-PASS-ONE-EXIT.
017300    EXIT.
017400*
017500 050-LOAD-HEADER-TABLE-PARA.
017600    IF HI-IS-HEADER
017700        IF HI-HDR-USER-ID = SPACES
017800            MOVE 04 TO WS-GM-REASON-CODE
017900            PERFORM 790-DISPLAY-REJECT-PARA
018000            MOVE 'Y' TO WS-REJECT-SW
018100        ELSE
018200            PERFORM 055-STORE-HEADER-PARA
018300        END-IF
018400    END-IF.
018500    READ ORDXML
018600        AT END MOVE 'Y' TO WS-EOF-SW
018700    END-READ.
018800 050-LOAD-HEADER-TABLE-EXIT.
018900    EXIT.
019000*
019100 055-STORE-HEADER-PARA.
019200    MOVE 1 TO WS-HDR-X.
019300 055-STORE-HEADER-SCAN.
019400    IF WS-HDR-X > WS-HDR-TOP
019500        GO TO 055-STORE-HEADER-FOUND
019600    END-IF.
019700    IF WS-HDR-USER-ID(WS-HDR-X) = HI-HDR-USER-ID
019800        GO TO 055-STORE-HEADER-FOUND
019900    END-IF.
020000    ADD 1 TO WS-HDR-X.
020100    GO TO 055-STORE-HEADER-SCAN.
020200 055-STORE-HEADER-FOUND.
020210*    KC03-461 - REJECT CLEANLY INSTEAD OF WRITING PAST THE
020220*    TABLE WHEN THE FEED CARRIES MORE DISTINCT HEADER USER-IDS
020230*    THAN APL-INSERT-CHUNK-SIZE WILL HOLD.
020240    IF WS-HDR-X > WS-HDR-TOP
020250        IF WS-HDR-TOP NOT LESS THAN APL-INSERT-CHUNK-SIZE
020260            MOVE 10 TO WS-GM-REASON-CODE
020270            PERFORM 790-DISPLAY-REJECT-PARA
020280            MOVE 'Y' TO WS-REJECT-SW
020281            GO TO 055-STORE-HEADER-EXIT
020282        END-IF
020283        ADD 1 TO WS-HDR-TOP
020284        MOVE WS-HDR-TOP TO WS-HDR-X
020285    END-IF.
020286    MOVE HI-HDR-USER-ID  TO WS-HDR-USER-ID(WS-HDR-X).
020287    MOVE HI-HDR-NAME     TO WS-HDR-NAME(WS-HDR-X).
020288    MOVE HI-HDR-ADDRESS  TO WS-HDR-ADDRESS(WS-HDR-X).
020289    MOVE HI-HDR-STATUS   TO WS-HDR-STATUS(WS-HDR-X).
020290 055-STORE-HEADER-EXIT.
020295    EXIT.
021100*
021200 060-SWITCH-TO-PASS-TWO-PARA.
021300    IF WS-HDR-TOP = 0
021400        MOVE 01 TO WS-GM-REASON-CODE
021500        PERFORM 790-DISPLAY-REJECT-PARA
021600        MOVE 'Y' TO WS-REJECT-SW
021700    END-IF.
021800    CLOSE ORDXML.
021900    MOVE SPACES TO WS-ORDXML-SW.
022000    MOVE 'N' TO WS-EOF-SW.
022100    OPEN INPUT ORDXML.
022200    IF WS-ORDXML-SUCCESS
022300        DISPLAY "ORDXML REOPENED - PASS 2 - ITEM VALIDATE/JOIN"
022400        READ ORDXML
022500            AT END MOVE 'Y' TO WS-EOF-SW
022600        END-READ
022700    ELSE
022800        DISPLAY "WS-ORDXML-SW=" WS-ORDXML-SW
022900        DISPLAY "ORDXML REOPEN ERROR ON PASS 2"
023000        PERFORM 800-PROGRAM-FAILED
023100    END-IF.
023200*
023300 100-VALIDATE-AND-JOIN-PARA.
023400    IF HI-IS-ITEM
023500        PERFORM 110-VALIDATE-ITEM-PARA
023600    END-IF.
023700    READ ORDXML
023800        AT END MOVE 'Y' TO WS-EOF-SW
023900    END-READ.
024000 100-VALIDATE-AND-JOIN-EXIT.
024100    EXIT.
024200*
024300 110-VALIDATE-ITEM-PARA.
024400    IF HI-ITM-USER-ID = SPACES
024500        MOVE 05 TO WS-GM-REASON-CODE
024600        PERFORM 790-DISPLAY-REJECT-PARA
024700        MOVE 'Y' TO WS-REJECT-SW
024800        GO TO 110-VALIDATE-ITEM-EXIT
024900    END-IF.
025000    IF HI-ITM-ITEM-ID = SPACES
025100        MOVE 06 TO WS-GM-REASON-CODE
025200        PERFORM 790-DISPLAY-REJECT-PARA
025300        MOVE 'Y' TO WS-REJECT-SW
025400        GO TO 110-VALIDATE-ITEM-EXIT
025500    END-IF.
025600    IF HI-ITM-ITEM-NAME = SPACES
025700        MOVE 07 TO WS-GM-REASON-CODE
025800        PERFORM 790-DISPLAY-REJECT-PARA
025900        MOVE 'Y' TO WS-REJECT-SW
026000        GO TO 110-VALIDATE-ITEM-EXIT
026100    END-IF.
026200    MOVE HI-ITM-PRICE TO WS-PRICE-CHAR.
026300    IF WS-PRICE-NUM IS NOT NUMERIC
026400        MOVE 08 TO WS-GM-REASON-CODE
026500        PERFORM 790-DISPLAY-REJECT-PARA
026600        MOVE 'Y' TO WS-REJECT-SW
026700        GO TO 110-VALIDATE-ITEM-EXIT
026800    END-IF.
026900    IF APL-APPLICANT-KEY = SPACES
027000        MOVE 03 TO WS-GM-REASON-CODE
027100        PERFORM 790-DISPLAY-REJECT-PARA
027200        MOVE 'Y' TO WS-REJECT-SW
027300        GO TO 110-VALIDATE-ITEM-EXIT
027400    END-IF.
027500    MOVE 1 TO WS-HDR-X.
027600    GO TO 112-FIND-HEADER-SCAN.
027700 110-VALIDATE-ITEM-EXIT.
027800    EXIT.
027900*
028000 112-FIND-HEADER-SCAN.
028100    IF WS-HDR-X > WS-HDR-TOP
028200        MOVE 09 TO WS-GM-REASON-CODE
028300        PERFORM 790-DISPLAY-REJECT-PARA
028400        MOVE 'Y' TO WS-REJECT-SW
028500        GO TO 110-VALIDATE-ITEM-EXIT
028600    END-IF.
028700    IF WS-HDR-USER-ID(WS-HDR-X) = HI-ITM-USER-ID
028800        GO TO 114-STORE-ORDER-ROW
028900    END-IF.
029000    ADD 1 TO WS-HDR-X.
029100    GO TO 112-FIND-HEADER-SCAN.
029200*
029300 114-STORE-ORDER-ROW.
029310*    KC03-461 - REJECT CLEANLY INSTEAD OF WRITING PAST THE
029320*    TABLE WHEN THE FEED CARRIES MORE VALID ITEM ROWS THAN
029330*    APL-INSERT-CHUNK-SIZE WILL HOLD.
029340    IF WS-ITEM-COUNT NOT LESS THAN APL-INSERT-CHUNK-SIZE
029350        MOVE 11 TO WS-GM-REASON-CODE
029360        PERFORM 790-DISPLAY-REJECT-PARA
029370        MOVE 'Y' TO WS-REJECT-SW
029380        GO TO 110-VALIDATE-ITEM-EXIT
029390    END-IF.
029400    ADD 1 TO WS-ITEM-COUNT.
029500    MOVE HI-ITM-USER-ID    TO WS-ORR-USER-ID(WS-ITEM-COUNT).
029600    MOVE HI-ITM-ITEM-ID    TO WS-ORR-ITEM-ID(WS-ITEM-COUNT).
029700    MOVE APL-APPLICANT-KEY TO WS-ORR-APPLICANT-KEY(WS-ITEM-COUNT).
029800    MOVE WS-HDR-NAME(WS-HDR-X)    TO WS-ORR-NAME(WS-ITEM-COUNT).
029900    MOVE WS-HDR-ADDRESS(WS-HDR-X) TO WS-ORR-ADDRESS(WS-ITEM-COUNT).
030000    MOVE HI-ITM-ITEM-NAME  TO WS-ORR-ITEM-NAME(WS-ITEM-COUNT).
030100    MOVE WS-PRICE-NUM      TO WS-ORR-PRICE(WS-ITEM-COUNT).
030110*    STATUS COMES OFF THE HEADER, NOT A HARDCODED 'N' - KC03-467.
030120    IF WS-HDR-STATUS(WS-HDR-X) EQUAL SPACES
030130        MOVE 'N' TO WS-ORR-STATUS(WS-ITEM-COUNT)
030140    ELSE
030150        MOVE WS-HDR-STATUS(WS-HDR-X) TO WS-ORR-STATUS(WS-ITEM-COUNT)
030160    END-IF.
030200    GO TO 110-VALIDATE-ITEM-EXIT.
030300*
030400 200-WRITE-ORDPRV-PARA.
030500    MOVE SPACES                             TO ORD-ORDER-ID.
030600    MOVE WS-ORR-USER-ID(WS-WRITE-IX)        TO ORD-USER-ID.
030700    MOVE WS-ORR-ITEM-ID(WS-WRITE-IX)        TO ORD-ITEM-ID.
030800    MOVE WS-ORR-APPLICANT-KEY(WS-WRITE-IX)  TO ORD-APPLICANT-KEY.
030900    MOVE WS-ORR-NAME(WS-WRITE-IX)           TO ORD-NAME.
031000    MOVE WS-ORR-ADDRESS(WS-WRITE-IX)        TO ORD-ADDRESS.
031100    MOVE WS-ORR-ITEM-NAME(WS-WRITE-IX)      TO ORD-ITEM-NAME.
031200    MOVE WS-ORR-PRICE(WS-WRITE-IX)          TO ORD-PRICE.
031300    MOVE WS-ORR-STATUS(WS-WRITE-IX)          TO ORD-STATUS.
031400    WRITE ORDER-RECORD.
031500    IF NOT WS-ORDPRV-SUCCESS
031600        DISPLAY "WS-ORDPRV-SW=" WS-ORDPRV-SW
031700        DISPLAY "ORDPRV WRITE ERROR ON ROW " WS-WRITE-IX
031800        PERFORM 800-PROGRAM-FAILED
031900    END-IF.
032000    ADD 1 TO WS-WRITE-IX.
032100 200-WRITE-ORDPRV-EXIT.
032200    EXIT.
032300*
032400 790-DISPLAY-REJECT-PARA.
032500    MOVE 1 TO WS-MSG-IX.
032600 790-DISPLAY-REJECT-SCAN.
032700    IF WS-MSG-IX > 19
032800        DISPLAY "XMLPRFEC REJECT - UNKNOWN REASON CODE"
032900        GO TO 790-DISPLAY-REJECT-EXIT
033000    END-IF.
033100    IF WS-RT-MSG-CODE(WS-MSG-IX) = WS-GM-REASON-CODE-DISP
033200        MOVE WS-GM-REASON-CODE-DISP     TO WS-EM-REASON-DISP
033300        MOVE "XMLPRFEC"                 TO WS-EM-PROGRAM
033400        MOVE WS-RT-MSG-TEXT(WS-MSG-IX)  TO WS-EM-MSG
033500        DISPLAY WS-EM-ERROR-LINE-3
033600        DISPLAY WS-EM-ERROR-LINE-4
033700        DISPLAY WS-EM-ERROR-LINE-5
033800        GO TO 790-DISPLAY-REJECT-EXIT
033900    END-IF.
034000    ADD 1 TO WS-MSG-IX.
034100    GO TO 790-DISPLAY-REJECT-SCAN.
034200 790-DISPLAY-REJECT-EXIT.
034300    EXIT.
034400*
034500 800-PROGRAM-FAILED.
034600    DISPLAY "XMLPRFEC - ORDER INTAKE BATCH FAILED - ORDPRV NOT WRITTEN".
034700    DISPLAY "CHECK THE REJECT MESSAGES ABOVE IN SYSOUT".
034800    COMPUTE WS-ITEM-COUNT = WS-ITEM-COUNT / ZERO.
034900*
035000 900-COMPLETED-OK.
035100    DISPLAY "XMLPRFEC - ORDER INTAKE BATCH COMPLETED OK".
035200    DISPLAY "ROWS WRITTEN TO ORDPRV = " WS-ITEM-COUNT.
035300    STOP RUN.
