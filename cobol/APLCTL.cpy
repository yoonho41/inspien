000100******************************************************************
000200*                                                                 *
000300*    APLCTL  -  APPLICANT / BATCH TUNING PARAMETER BLOCK           *
000400*                                                                 *
000500*    COPIED BY EVERY KC03FEC ORDER/SHIPMENT/RECEIPT PROGRAM SO     *
000600*    THE APPLICANT KEY AND THE BATCH TUNING NUMBERS (FETCH LIMIT,  *
000700*    CHUNK SIZE, RETRY COUNTS, BACKOFF CAP) ARE SET IN ONE PLACE.  *
000800*                                                                 *
000900*    1986-03-14  JWB  KC03-014     ORIGINAL COPYBOOK - APPLICANT   00900073
001000*                     KEY AND FETCH LIMIT ONLY.                   00901073
001100*    1991-07-22  RPK  KC03-129     ADD INSERT-CHUNK AND COLLISION- 01100073
001200*                     RETRY CONSTANTS FOR ORDER-ID ASSIGNMENT.     01101073
001300*    1998-11-09  GMO  Y2K-014      REVIEWED - NO 2-DIGIT YEAR      01300073
001400*                     FIELDS IN THIS MEMBER.  NO CHANGE REQUIRED.  01301073
001500*    2011-02-18  CAS  KC03-455     ADD RECEIPT RETRY/BACKOFF       01500073
001600*                     CONSTANTS FOR THE SFTP OUTBOX REWRITE.       01501073
001700*                                                                 *
001800******************************************************************
001900*
002000 01  APL-CONTROL-BLOCK.
002100     05  APL-APPLICANT-KEY           PIC X(20).
002200     05  APL-FETCH-LIMIT             PIC S9(4)  COMP VALUE +200.
002300     05  APL-INSERT-CHUNK-SIZE       PIC S9(4)  COMP VALUE +200.
002400     05  APL-MAX-ID-RETRIES          PIC S9(4)  COMP VALUE +5.
002500     05  APL-ID-RETRY-DELAY-MS       PIC S9(4)  COMP VALUE +10.
002600     05  APL-ID-RETRY-DELAY-CAP-MS   PIC S9(4)  COMP VALUE +50.
002700     05  APL-MAX-XMIT-ATTEMPTS       PIC S9(4)  COMP VALUE +10.
002800     05  APL-BACKOFF-CAP-SECONDS     PIC S9(9)  COMP VALUE +600.
002900     05  FILLER                      PIC X(20)  VALUE SPACES.
