000100******************************************************************
000200*                                                                 *
000300*    ERRPARM -  SHARED REJECT-MESSAGE / ABEND WORKING STORAGE      *
000400*                                                                 *
000500*    ADAPTED FROM THE OLD CICS ERRPARMS MEMBER - THE EIBRESP/      *
000600*    EIBTRNID/EIBRSRCE FIELDS AND THE 127-ENTRY CICS RESPONSE-     *
000700*    CODE TEXT TABLE ARE GONE (NO EIB IN A BATCH JOB); WHAT IS     *
000800*    KEPT IS THE SHAPE - A COMP REASON-CODE, A COMP-3 REASON-CODE  *
000900*    REDEFINES FOR DISPLAY, AND A REASON-CODE-TO-TEXT TABLE BUILT  *
001000*    WITH A REDEFINES, THE SAME TRICK GREGORY OAKES USED FOR THE   *
001100*    EIBRESP TABLE IN THE ORIGINAL MEMBER.                         *
001200*                                                                 *
001300*    1986-04-18  JWB  KC03-019     ORIGINAL BATCH VERSION - KEPT   01300073
001400*                     WS-EM-ERROR-MESSAGE SHAPE FROM THE OLD CICS  01301073
001500*                     MEMBER, DROPPED THE EIB FIELDS.              01302073
001600*    1989-09-12  RPK  KC03-101     ADD THE ORDER-ID-ALLOCATION     01600073
001700*                     REASON CODES (91-93).                       01601073
001800*    1998-12-15  GMO  Y2K-019      REVIEWED - NO 2-DIGIT YEAR      01800073
001900*                     FIELDS IN THIS MEMBER.  NO CHANGE REQUIRED.  01801073
002000*    2003-11-14  CAS  KC03-329     ADD THE RECEIPT-OUTBOX REASON   02000073
002100*                     CODES (94-97) FOR THE SFTP REWRITE.          02001073
002110*    2016-08-09  RJL  KC03-461     ADD REASON CODES 10, 11, 98 -   02110073
002120*                     TABLE-FULL REJECTS FOR THE XMLPRFEC HEADER/ 02120073
002130*                     ORDER-ROW TABLES AND THE ORDIDFEC PREVIEW   02130073
002140*                     TABLE, ALL BOUND TO APL-INSERT-CHUNK-SIZE.  02140073
002200*                                                                 *
002300******************************************************************
002400*
002500 01  WS-EM-ERROR-MESSAGE.
002600     05  WS-EM-ERROR-LINE-1.
002700*                   ----+----1----+----2----+----3----+----4
002800         10  FILLER                  PIC X(40)
002900             VALUE 'ERROR:Review the reject reason and fix '.
003000         10  FILLER                  PIC X(39)
003100             VALUE 'the input before the job is rerun.     '.
003200     05  WS-EM-ERROR-LINE-2          PIC X(79) VALUE SPACE.
003300     05  WS-EM-ERROR-LINE-3.
003400         10  FILLER                  PIC X(11)
003500             VALUE 'REASON   = '.
003600         10  WS-EM-REASON-DISP       PIC Z(02)9.
003700         10  FILLER                  PIC X(65) VALUE SPACE.
003800     05  WS-EM-ERROR-LINE-4.
003900         10  FILLER                  PIC X(11)
004000             VALUE 'PROGRAM  = '.
004100         10  WS-EM-PROGRAM           PIC X(08).
004200         10  FILLER                  PIC X(60) VALUE SPACE.
004300     05  WS-EM-ERROR-LINE-5.
004400         10  FILLER                  PIC X(11)
004500             VALUE 'MESSAGE  = '.
004600         10  WS-EM-MSG               PIC X(68).
004700     05  WS-EM-ERROR-LINE-6          PIC X(79) VALUE SPACE.
004800*
004900 01  WS-GM-REASON-CODE               PIC S9(4) COMP VALUE ZERO.
005000 01  WS-GM-REASON-CODE-D REDEFINES WS-GM-REASON-CODE.
005100     05  FILLER                      PIC X(02).
005200     05  WS-GM-REASON-CODE-DISP      PIC 9(02).
005300*
005400******************************************************************
005500* REASON-CODE-TO-TEXT TABLE - ONE ENTRY PER BUSINESS-RULE REJECT.  *
005600*                                               123456789012345678
005700 01  WS-RT-MSG-TABLE-DATA.
005800     05  WS-RT-01-TEXT  PIC X(40) VALUE
005900         'No HEADER elements found.              '.
006000     05  WS-RT-02-TEXT  PIC X(40) VALUE
006100         'No ITEM elements found.                '.
006200     05  WS-RT-03-TEXT  PIC X(40) VALUE
006300         'applicantKey is not configured.        '.
006400     05  WS-RT-04-TEXT  PIC X(40) VALUE
006500         'HEADER.USER_ID is required.            '.
006600     05  WS-RT-05-TEXT  PIC X(40) VALUE
006700         'ITEM.USER_ID is required.              '.
006800     05  WS-RT-06-TEXT  PIC X(40) VALUE
006900         'ITEM.ITEM_ID is required.               '.
007000     05  WS-RT-07-TEXT  PIC X(40) VALUE
007100         'ITEM.ITEM_NAME is required.            '.
007200     05  WS-RT-08-TEXT  PIC X(40) VALUE
007300         'ITEM.PRICE must be numeric.            '.
007400     05  WS-RT-09-TEXT  PIC X(40) VALUE
007500         'No matching HEADER for ITEM.USER_ID.   '.
007510     05  WS-RT-10-TEXT  PIC X(40) VALUE
007520         'HEADER table full at the chunk size.   '.
007530     05  WS-RT-11-TEXT  PIC X(40) VALUE
007540         'ORDER-ROW table full at the chunk size.'.
007550     05  WS-RT-98-TEXT  PIC X(40) VALUE
007560         'Preview table full at the chunk size.  '.
007600     05  WS-RT-91-TEXT  PIC X(40) VALUE
007700         'ORDER_ID range exceeded (A000~Z999).   '.
007800     05  WS-RT-92-TEXT  PIC X(40) VALUE
007900         'Order-id insert collided 5 times.      '.
008000     05  WS-RT-93-TEXT  PIC X(40) VALUE
008100         'Invalid ORDER_ID format on ORDERTB.    '.
008200     05  WS-RT-94-TEXT  PIC X(40) VALUE
008300         'Receipt data file missing, DB also     '.
008400     05  WS-RT-95-TEXT  PIC X(40) VALUE
008500         'empty - cannot resend.                 '.
008600     05  WS-RT-96-TEXT  PIC X(40) VALUE
008700         'Rename target already exists.          '.
008800     05  WS-RT-97-TEXT  PIC X(40) VALUE
008900         'TRACE_ID not found in pending or failed.'.
009000*                                               123456789012345678
009100 01  WS-RT-MSG-TABLE-DATA-R REDEFINES WS-RT-MSG-TABLE-DATA.
009200     05  WS-RT-MSG-TEXT      PIC X(40) OCCURS 19 TIMES.
009300*
009400 01  WS-RT-MSG-TABLE-CODES.
009500     05  FILLER  PIC 9(02) VALUE 01.
009600     05  FILLER  PIC 9(02) VALUE 02.
009700     05  FILLER  PIC 9(02) VALUE 03.
009800     05  FILLER  PIC 9(02) VALUE 04.
009900     05  FILLER  PIC 9(02) VALUE 05.
010000     05  FILLER  PIC 9(02) VALUE 06.
010100     05  FILLER  PIC 9(02) VALUE 07.
010200     05  FILLER  PIC 9(02) VALUE 08.
010300     05  FILLER  PIC 9(02) VALUE 09.
010310     05  FILLER  PIC 9(02) VALUE 10.
010320     05  FILLER  PIC 9(02) VALUE 11.
010330     05  FILLER  PIC 9(02) VALUE 98.
010400     05  FILLER  PIC 9(02) VALUE 91.
010500     05  FILLER  PIC 9(02) VALUE 92.
010600     05  FILLER  PIC 9(02) VALUE 93.
010700     05  FILLER  PIC 9(02) VALUE 94.
010800     05  FILLER  PIC 9(02) VALUE 95.
010900     05  FILLER  PIC 9(02) VALUE 96.
011000     05  FILLER  PIC 9(02) VALUE 97.
011100 01  WS-RT-MSG-TABLE-CODES-R REDEFINES WS-RT-MSG-TABLE-CODES.
011200     05  WS-RT-MSG-CODE      PIC 9(02) OCCURS 19 TIMES.
