000100******************************************************************
000200*                                                                *
000300*    ORDIDFEC -  ORDER-ID ALLOCATION AND CHUNKED INSERT          *
000400*                                                                *
000500*    READS THE VALIDATED PREVIEW ROWS LEFT BY XMLPRFEC (ORDPRV), *
000600*    ASSIGNS EACH ONE THE NEXT ORDER-ID FOR ITS APPLICANT KEY    *
000700*    (ONE LETTER A-Z FOLLOWED BY A 3-DIGIT NUMBER, A000 THROUGH  *
000800*    Z999 - 26,000 SLOTS PER APPLICANT) AND INSERTS THE ROWS     *
000900*    INTO ORDERTB.  THE HIGH-WATER MARK FOR EACH APPLICANT IS    *
001000*    KEPT ON ORDCTL.  IF ORDERTB ALREADY HOLDS A KEY THIS RUN    *
001100*    COMPUTED, THE WHOLE BATCH IS BACKED OUT AND RETRIED, UP TO  *
001200*    FIVE TIMES, AGAINST A FRESH READ OF ORDCTL.                 *
001300*                                                                *
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ORDIDFEC.
001600 AUTHOR. J. W. BRANNIGAN.
001700 INSTALLATION. DATA PROCESSING - ORDER SYSTEMS GROUP.
001800 DATE-WRITTEN. 02/10/1986.
001900 DATE-COMPILED.
002000 SECURITY. NONE.
002100*                                                                *
002200*    C H A N G E   L O G                                        *
002300*                                                                *
002400*    1986-02-10  JWB  KC03-015     ORIGINAL PROGRAM - SEQUENCE    KC03-015
002500*                 NUMBER FROM ORDCTL, STRAIGHT PLUS-ONE, NO       KC03-015
002600*                 LETTER PREFIX (ALL ORDERS WERE ONE APPLICANT).  KC03-015
002700*    1989-09-12  RPK  KC03-101     ADD THE LETTER/NUMBER SCHEME   KC03-101
002800*                 AND ONE ORDCTL ROW PER APPLICANT KEY - A        KC03-101
002900*                 SECOND MAIL-ORDER CLIENT WAS BROUGHT ON BOARD.  KC03-101
003000*    1998-12-15  GMO  Y2K-014      REVIEWED - NO 2-DIGIT YEAR     Y2K-014 
003100*                 FIELDS IN THIS PROGRAM.  NO CHANGE REQUIRED.    Y2K-014 
003200*    2011-02-18  CAS  KC03-455     ADD THE COLLISION-RETRY LOOP   KC03-455
003300*                 AND THE CHUNK ROLLBACK PARAGRAPH - A STALE      KC03-455
003400*                 ORDCTL ROW FROM AN ABENDED RUN WAS CAUSING      KC03-455
003500*                 DUPLICATE-KEY ABENDS ON ORDERTB.                KC03-455
003510*    2016-08-09  RJL  KC03-461     WS-ROW-COUNT WAS NEVER         KC03-461
003520*                 BOUNDS-CHECKED AGAINST THE PREVIEW TABLE -      KC03-461
003530*                 AN ORDPRV BATCH LARGER THAN                     KC03-461
003540*                 APL-INSERT-CHUNK-SIZE WAS WRITING PAST IT.      KC03-461
003550*                 NOW REJECTS CLEAN WITH REASON 98 AND SKIPS      KC03-461
003560*                 THE ALLOCATE/INSERT STEP ENTIRELY SO NO         KC03-461
003570*                 PARTIAL BATCH EVER REACHES ORDERTB.             KC03-461
003600*                                                                *
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200    C01 IS TOP-OF-FORM
004300    UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700    SELECT ORDPRV ASSIGN TO ORDPRV
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS IS WS-ORDPRV-SW.
005000*
005100    SELECT ORDERTB ASSIGN TO ORDERTB
005200        ORGANIZATION IS INDEXED
005300        ACCESS MODE IS DYNAMIC
005400        RECORD KEY IS ORM-ORDER-ID
005500        FILE STATUS IS WS-ORDERTB-SW.
005600*
005700    SELECT ORDCTL ASSIGN TO ORDCTL
005800        ORGANIZATION IS INDEXED
005900        ACCESS MODE IS RANDOM
006000        RECORD KEY IS OC-APPLICANT-KEY
006100        FILE STATUS IS WS-ORDCTL-SW.
006200*
006300    SELECT ORDNEW ASSIGN TO ORDNEW
006400        ORGANIZATION IS SEQUENTIAL
006500        FILE STATUS IS WS-ORDNEW-SW.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ORDPRV
007000    RECORD CONTAINS 270 CHARACTERS
007100    DATA RECORD IS ORDER-RECORD.
007200 COPY ORDREC.
007300*
007400 FD  ORDERTB
007500    RECORD CONTAINS 270 CHARACTERS
007600    DATA RECORD IS ORDER-RECORD-M.
007700 01  ORDER-RECORD-M.
007800    05  ORM-ORDER-ID                PIC X(04).
007900    05  ORM-ORDER-ID-SPLIT REDEFINES ORM-ORDER-ID.
008000        10  ORM-ORDER-ID-LETTER     PIC X(01).
008100        10  ORM-ORDER-ID-NUMBER     PIC 9(03).
008200    05  ORM-USER-ID                 PIC X(20).
008300    05  ORM-ITEM-ID                 PIC X(20).
008400    05  ORM-APPLICANT-KEY           PIC X(20).
008500    05  ORM-NAME                    PIC X(40).
008600    05  ORM-ADDRESS                 PIC X(100).
008700    05  ORM-ITEM-NAME               PIC X(40).
008800    05  ORM-PRICE                   PIC 9(10).
008900    05  ORM-STATUS                  PIC X(01).
009000        88  ORM-NOT-SHIPPED             VALUE 'N'.
009100        88  ORM-SHIPPED                 VALUE 'Y'.
009200    05  FILLER                      PIC X(15).
009300*
009400 FD  ORDCTL
009500    RECORD CONTAINS 40 CHARACTERS
009600    DATA RECORD IS ORDCTL-RECORD.
009700 01  ORDCTL-RECORD.
009800    05  OC-APPLICANT-KEY            PIC X(20).
009900    05  OC-HIGH-WATER-INDEX         PIC S9(05).
010000    05  FILLER                      PIC X(15).
010100*
010200*    LIST OF ORDER-IDS THIS RUN ASSIGNED - THE BATCH FLOW'S SECOND
010300*    OUTPUT, PICKED UP BY RCPSTFEC TO BUILD THE RECEIPT FOR THIS
010400*    ALLOCATION RUN.
010500 FD  ORDNEW
010600    RECORD CONTAINS 04 CHARACTERS
010700    DATA RECORD IS ORDNEW-RECORD.
010800 01  ORDNEW-RECORD.
010900    05  ON-ORDER-ID                 PIC X(04).
011000*
011100 WORKING-STORAGE SECTION.
011200 COPY APLCTL.
011300*
011400 COPY ERRPARM.
011500*
011600 01  WS-ORDPRV-SW                    PIC X(02)  VALUE SPACES.
011700    88  WS-ORDPRV-SUCCESS               VALUE '00'.
011800 01  WS-ORDERTB-SW                   PIC X(02)  VALUE SPACES.
011900    88  WS-ORDERTB-SUCCESS              VALUE '00'.
012000    88  WS-ORDERTB-DUPKEY                VALUE '22'.
012100 01  WS-ORDCTL-SW                    PIC X(02)  VALUE SPACES.
012200    88  WS-ORDCTL-SUCCESS                VALUE '00'.
012300    88  WS-ORDCTL-NOTFOUND                VALUE '23'.
012400 01  WS-ORDNEW-SW                    PIC X(02)  VALUE SPACES.
012500    88  WS-ORDNEW-SUCCESS                VALUE '00'.
012600 01  WS-EOF-SW                       PIC X(01)  VALUE 'N'.
012700    88  WS-EOF-NO                       VALUE 'N'.
012800    88  WS-EOF-YES                      VALUE 'Y'.
012900 01  WS-REJECT-SW                    PIC X(01)  VALUE 'N'.
013000    88  WS-REJECT-NO                    VALUE 'N'.
013100    88  WS-REJECT-YES                   VALUE 'Y'.
013200 01  WS-COLLISION-SW                 PIC X(01)  VALUE 'N'.
013300    88  WS-COLLISION-NO                 VALUE 'N'.
013400    88  WS-COLLISION-YES                VALUE 'Y'.
013500 01  WS-RERUN-SWITCH                 PIC X(01)  VALUE 'N'.
013600*
013700 77  WS-ROW-COUNT                    PIC S9(04) COMP VALUE 0.
013800 77  WS-ROW-IX                       PIC S9(04) COMP VALUE 0.
013900 77  WS-LAST-WRITTEN-IX              PIC S9(04) COMP VALUE 0.
014000 77  WS-RETRY-COUNT                  PIC S9(04) COMP VALUE 0.
014100 77  WS-CUR-INDEX                    PIC S9(05) COMP VALUE 0.
014200 77  WS-ID-LETTER-IX                 PIC S9(04) COMP VALUE 0.
014300 77  WS-ID-NUMBER                    PIC S9(05) COMP VALUE 0.
014400 77  WS-DELAY-IX                     PIC S9(08) COMP VALUE 0.
014500 77  WS-MSG-IX                       PIC S9(04) COMP VALUE 0.
014600*
014700*    PREVIEW ROWS READ FROM ORDPRV, WITH THE ORDER-ID THIS RUN
014800*    ASSIGNS THEM ADDED ON AS THEY ARE COMPUTED.
014900 01  WS-PREVIEW-ROW-TABLE.
015000    05  WS-PREVIEW-ROW OCCURS 200 TIMES.
015100        10  WS-PVR-USER-ID           PIC X(20).
015200        10  WS-PVR-ITEM-ID           PIC X(20).
015300        10  WS-PVR-APPLICANT-KEY     PIC X(20).
015400        10  WS-PVR-NAME              PIC X(40).
015500        10  WS-PVR-ADDRESS           PIC X(100).
015600        10  WS-PVR-ITEM-NAME         PIC X(40).
015700        10  WS-PVR-PRICE             PIC 9(10).
015800        10  WS-PVR-ORDER-ID-LETTER   PIC X(01).
015900        10  WS-PVR-ORDER-ID-NUMBER   PIC 9(03).
016000        10  FILLER                   PIC X(11).
016100*
016200*    SAME TABLE SEEN FLAT - USED ONLY TO TRACE A REJECTED BATCH
016300*    TO SYSOUT FOR THE OPERATOR WHEN THE JOB HAS TO BE RERUN.
016400 01  WS-PREVIEW-ROW-TABLE-R REDEFINES WS-PREVIEW-ROW-TABLE.
016500    05  WS-PREVIEW-FLAT              PIC X(53000).
016600*
016700*    BASE-26 LETTER TABLE FOR THE ORDER-ID SCHEME - A THROUGH Z -
016800*    BUILT AS VALUE CLAUSES AND SEEN AS AN OCCURS TABLE THROUGH
016900*    THE REDEFINES, THE SAME WAY THE OLD ERRPARMS MEMBER TURNED
017000*    ITS RESPONSE-CODE LIST INTO A SEARCHABLE TABLE.
017100 01  WS-LETTER-TABLE-DATA.
017200    05  FILLER  PIC X VALUE 'A'.  05  FILLER  PIC X VALUE 'B'.
017300    05  FILLER  PIC X VALUE 'C'.  05  FILLER  PIC X VALUE 'D'.
017400    05  FILLER  PIC X VALUE 'E'.  05  FILLER  PIC X VALUE 'F'.
017500    05  FILLER  PIC X VALUE 'G'.  05  FILLER  PIC X VALUE 'H'.
017600    05  FILLER  PIC X VALUE 'I'.  05  FILLER  PIC X VALUE 'J'.
017700    05  FILLER  PIC X VALUE 'K'.  05  FILLER  PIC X VALUE 'L'.
017800    05  FILLER  PIC X VALUE 'M'.  05  FILLER  PIC X VALUE 'N'.
017900    05  FILLER  PIC X VALUE 'O'.  05  FILLER  PIC X VALUE 'P'.
018000    05  FILLER  PIC X VALUE 'Q'.  05  FILLER  PIC X VALUE 'R'.
018100    05  FILLER  PIC X VALUE 'S'.  05  FILLER  PIC X VALUE 'T'.
018200    05  FILLER  PIC X VALUE 'U'.  05  FILLER  PIC X VALUE 'V'.
018300    05  FILLER  PIC X VALUE 'W'.  05  FILLER  PIC X VALUE 'X'.
018400    05  FILLER  PIC X VALUE 'Y'.  05  FILLER  PIC X VALUE 'Z'.
018500 01  WS-LETTER-TABLE-DATA-R REDEFINES WS-LETTER-TABLE-DATA.
018600    05  WS-LETTER-ENTRY  PIC X OCCURS 26 TIMES.
018700*
018800 PROCEDURE DIVISION.
018900 000-MAIN-PARA.
019000    PERFORM 010-OPEN-FILES-PARA.
019100    MOVE 0 TO WS-ROW-COUNT.
019200    PERFORM 050-LOAD-PREVIEW-PARA THRU 050-LOAD-PREVIEW-EXIT
019300        UNTIL WS-EOF-YES.
019400    IF WS-ROW-COUNT = 0
019500        DISPLAY "ORDIDFEC - NO ROWS ON ORDPRV - NOTHING TO ALLOCATE"
019600    ELSE
019650        IF WS-REJECT-NO
019700            MOVE 0 TO WS-RETRY-COUNT
019800            PERFORM 200-ALLOCATE-AND-INSERT-PARA
019850        END-IF
019900    END-IF.
020000    IF WS-REJECT-YES
020100        PERFORM 800-PROGRAM-FAILED
020200    ELSE
020300        PERFORM 900-COMPLETED-OK
020400    END-IF.
020500*
020600 010-OPEN-FILES-PARA.
020700    OPEN INPUT ORDPRV.
020800    IF NOT WS-ORDPRV-SUCCESS
020900        DISPLAY "WS-ORDPRV-SW=" WS-ORDPRV-SW
021000        DISPLAY "ORDPRV OPEN ERROR"
021100        PERFORM 800-PROGRAM-FAILED
021200    END-IF.
021300    OPEN I-O ORDERTB.
021400    IF NOT WS-ORDERTB-SUCCESS
021500        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
021600        DISPLAY "ORDERTB OPEN ERROR"
021700        PERFORM 800-PROGRAM-FAILED
021800    END-IF.
021900    OPEN I-O ORDCTL.
022000    IF NOT WS-ORDCTL-SUCCESS
022100        DISPLAY "WS-ORDCTL-SW=" WS-ORDCTL-SW
022200        DISPLAY "ORDCTL OPEN ERROR"
022300        PERFORM 800-PROGRAM-FAILED
022400    END-IF.
022500    OPEN OUTPUT ORDNEW.
022600    IF NOT WS-ORDNEW-SUCCESS
022700        DISPLAY "WS-ORDNEW-SW=" WS-ORDNEW-SW
022800        DISPLAY "ORDNEW OPEN ERROR"
022900        PERFORM 800-PROGRAM-FAILED
023000    END-IF.
023100    READ ORDPRV
023200        AT END MOVE 'Y' TO WS-EOF-SW
023300    END-READ.
023400*
023500 050-LOAD-PREVIEW-PARA.
023510*    KC03-461 - REJECT CLEANLY INSTEAD OF WRITING PAST THE
023520*    PREVIEW TABLE WHEN ORDPRV CARRIES MORE ROWS THAN
023530*    APL-INSERT-CHUNK-SIZE WILL HOLD.
023540    IF WS-ROW-COUNT NOT LESS THAN APL-INSERT-CHUNK-SIZE
023550        MOVE 98 TO WS-GM-REASON-CODE
023555        PERFORM 790-DISPLAY-REJECT-PARA
023560        MOVE 'Y' TO WS-REJECT-SW
023565        GO TO 050-SKIP-STORE-PARA
023570    END-IF.
023600    ADD 1 TO WS-ROW-COUNT.
023700    MOVE ORD-USER-ID        TO WS-PVR-USER-ID(WS-ROW-COUNT).
023800    MOVE ORD-ITEM-ID        TO WS-PVR-ITEM-ID(WS-ROW-COUNT).
023900    MOVE ORD-APPLICANT-KEY  TO WS-PVR-APPLICANT-KEY(WS-ROW-COUNT).
024000    MOVE ORD-NAME           TO WS-PVR-NAME(WS-ROW-COUNT).
024100    MOVE ORD-ADDRESS        TO WS-PVR-ADDRESS(WS-ROW-COUNT).
024200    MOVE ORD-ITEM-NAME      TO WS-PVR-ITEM-NAME(WS-ROW-COUNT).
024300    MOVE ORD-PRICE          TO WS-PVR-PRICE(WS-ROW-COUNT).
024350 050-SKIP-STORE-PARA.
024400    READ ORDPRV
024500        AT END MOVE 'Y' TO WS-EOF-SW
024600    END-READ.
024700 050-LOAD-PREVIEW-EXIT.
024800    EXIT.
024900*
025000 200-ALLOCATE-AND-INSERT-PARA.
025100    PERFORM 205-READ-CONTROL-PARA.
025200    PERFORM 210-INDEX-TO-ID-PARA THRU 210-INDEX-TO-ID-EXIT
025300        VARYING WS-ROW-IX FROM 1 BY 1 UNTIL WS-ROW-IX > WS-ROW-COUNT
025400           OR WS-REJECT-YES.
025500    IF WS-REJECT-YES
025600        GO TO 200-ALLOCATE-AND-INSERT-EXIT
025700    END-IF.
025800    MOVE 0 TO WS-LAST-WRITTEN-IX.
025900    PERFORM 300-INSERT-CHUNK-PARA THRU 300-INSERT-CHUNK-EXIT
026000        VARYING WS-ROW-IX FROM 1 BY 1 UNTIL WS-ROW-IX > WS-ROW-COUNT
026100           OR WS-COLLISION-YES.
026200    IF WS-COLLISION-YES
026300        PERFORM 305-ROLLBACK-CHUNK-PARA
026400        ADD 1 TO WS-RETRY-COUNT
026500        IF WS-RETRY-COUNT > APL-MAX-ID-RETRIES
026600            MOVE 92 TO WS-GM-REASON-CODE
026700            PERFORM 790-DISPLAY-REJECT-PARA
026800            MOVE 'Y' TO WS-REJECT-SW
026900            GO TO 200-ALLOCATE-AND-INSERT-EXIT
027000        END-IF
027100        PERFORM 320-RETRY-DELAY-PARA
027200        MOVE 'N' TO WS-COLLISION-SW
027300        GO TO 200-ALLOCATE-AND-INSERT-PARA
027400    END-IF.
027500    PERFORM 330-REWRITE-CONTROL-PARA.
027600    PERFORM 340-WRITE-NEW-IDS-PARA THRU 340-WRITE-NEW-IDS-EXIT
027700        VARYING WS-ROW-IX FROM 1 BY 1 UNTIL WS-ROW-IX > WS-ROW-COUNT.
027800 200-ALLOCATE-AND-INSERT-EXIT.
027900    EXIT.
028000*
028100 205-READ-CONTROL-PARA.
028200    MOVE SPACES TO OC-APPLICANT-KEY.
028300    MOVE WS-PVR-APPLICANT-KEY(1) TO OC-APPLICANT-KEY.
028400    READ ORDCTL.
028500    IF WS-ORDCTL-NOTFOUND
028600        MOVE -1 TO WS-CUR-INDEX
028700    ELSE
028800        IF WS-ORDCTL-SUCCESS
028900            MOVE OC-HIGH-WATER-INDEX TO WS-CUR-INDEX
029000        ELSE
029100            DISPLAY "WS-ORDCTL-SW=" WS-ORDCTL-SW
029200            DISPLAY "ORDCTL READ ERROR"
029300            PERFORM 800-PROGRAM-FAILED
029400        END-IF
029500    END-IF.
029600*
029700 210-INDEX-TO-ID-PARA.
029800    ADD 1 TO WS-CUR-INDEX.
029900    IF WS-CUR-INDEX > 25999
030000        MOVE 91 TO WS-GM-REASON-CODE
030100        PERFORM 790-DISPLAY-REJECT-PARA
030200        MOVE 'Y' TO WS-REJECT-SW
030300        GO TO 210-INDEX-TO-ID-EXIT
030400    END-IF.
030500    COMPUTE WS-ID-LETTER-IX = (WS-CUR-INDEX / 1000) + 1.
030600    COMPUTE WS-ID-NUMBER = WS-CUR-INDEX - ((WS-ID-LETTER-IX - 1) * 1000).
030700    MOVE WS-LETTER-ENTRY(WS-ID-LETTER-IX)
030800                                 TO WS-PVR-ORDER-ID-LETTER(WS-ROW-IX).
030900    MOVE WS-ID-NUMBER            TO WS-PVR-ORDER-ID-NUMBER(WS-ROW-IX).
031000 210-INDEX-TO-ID-EXIT.
031100    EXIT.
031200*
031300 300-INSERT-CHUNK-PARA.
031400    MOVE WS-PVR-ORDER-ID-LETTER(WS-ROW-IX) TO ORM-ORDER-ID-LETTER.
031500    MOVE WS-PVR-ORDER-ID-NUMBER(WS-ROW-IX) TO ORM-ORDER-ID-NUMBER.
031600    MOVE WS-PVR-USER-ID(WS-ROW-IX)         TO ORM-USER-ID.
031700    MOVE WS-PVR-ITEM-ID(WS-ROW-IX)         TO ORM-ITEM-ID.
031800    MOVE WS-PVR-APPLICANT-KEY(WS-ROW-IX)   TO ORM-APPLICANT-KEY.
031900    MOVE WS-PVR-NAME(WS-ROW-IX)            TO ORM-NAME.
032000    MOVE WS-PVR-ADDRESS(WS-ROW-IX)         TO ORM-ADDRESS.
032100    MOVE WS-PVR-ITEM-NAME(WS-ROW-IX)       TO ORM-ITEM-NAME.
032200    MOVE WS-PVR-PRICE(WS-ROW-IX)           TO ORM-PRICE.
032300    MOVE 'N'                               TO ORM-STATUS.
032400    WRITE ORDER-RECORD-M.
032500    IF WS-ORDERTB-DUPKEY
032600        MOVE 'Y' TO WS-COLLISION-SW
032700        GO TO 300-INSERT-CHUNK-EXIT
032800    END-IF.
032900    IF NOT WS-ORDERTB-SUCCESS
033000        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
033100        DISPLAY "ORDERTB WRITE ERROR ON ROW " WS-ROW-IX
033200        PERFORM 800-PROGRAM-FAILED
033300    END-IF.
033400    MOVE WS-ROW-IX TO WS-LAST-WRITTEN-IX.
033500 300-INSERT-CHUNK-EXIT.
033600    EXIT.
033700*
033800 305-ROLLBACK-CHUNK-PARA.
033900    PERFORM 307-DELETE-ONE-ROW-PARA THRU 307-DELETE-ONE-ROW-EXIT
034000        VARYING WS-ROW-IX FROM 1 BY 1
034100        UNTIL WS-ROW-IX > WS-LAST-WRITTEN-IX.
034200*
034300 307-DELETE-ONE-ROW-PARA.
034400    MOVE WS-PVR-ORDER-ID-LETTER(WS-ROW-IX) TO ORM-ORDER-ID-LETTER.
034500    MOVE WS-PVR-ORDER-ID-NUMBER(WS-ROW-IX) TO ORM-ORDER-ID-NUMBER.
034600    DELETE ORDERTB RECORD.
034700    IF NOT WS-ORDERTB-SUCCESS
034800        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
034900        DISPLAY "ORDERTB ROLLBACK-DELETE ERROR ON ROW " WS-ROW-IX
035000        PERFORM 800-PROGRAM-FAILED
035100    END-IF.
035200 307-DELETE-ONE-ROW-EXIT.
035300    EXIT.
035400*
035500 320-RETRY-DELAY-PARA.
035600    DISPLAY "ORDIDFEC - COLLISION ON ORDERTB - RETRY " WS-RETRY-COUNT.
035700    MOVE 0 TO WS-DELAY-IX.
035800 320-RETRY-DELAY-LOOP.
035900    IF WS-DELAY-IX > APL-ID-RETRY-DELAY-CAP-MS
036000        GO TO 320-RETRY-DELAY-EXIT
036100    END-IF.
036200    ADD APL-ID-RETRY-DELAY-MS TO WS-DELAY-IX.
036300    GO TO 320-RETRY-DELAY-LOOP.
036400 320-RETRY-DELAY-EXIT.
036500    EXIT.
036600*
036700 330-REWRITE-CONTROL-PARA.
036800    MOVE WS-CUR-INDEX TO OC-HIGH-WATER-INDEX.
036900    IF WS-ORDCTL-NOTFOUND
037000        WRITE ORDCTL-RECORD
037100    ELSE
037200        REWRITE ORDCTL-RECORD
037300    END-IF.
037400    IF NOT WS-ORDCTL-SUCCESS
037500        DISPLAY "WS-ORDCTL-SW=" WS-ORDCTL-SW
037600        DISPLAY "ORDCTL REWRITE ERROR"
037700        PERFORM 800-PROGRAM-FAILED
037800    END-IF.
037900*
038000 340-WRITE-NEW-IDS-PARA.
038100    MOVE WS-PVR-ORDER-ID-LETTER(WS-ROW-IX) TO ON-ORDER-ID(1:1).
038200    MOVE WS-PVR-ORDER-ID-NUMBER(WS-ROW-IX) TO ON-ORDER-ID(2:3).
038300    WRITE ORDNEW-RECORD.
038400    IF NOT WS-ORDNEW-SUCCESS
038500        DISPLAY "WS-ORDNEW-SW=" WS-ORDNEW-SW
038600        DISPLAY "ORDNEW WRITE ERROR ON ROW " WS-ROW-IX
038700        PERFORM 800-PROGRAM-FAILED
038800    END-IF.
038900 340-WRITE-NEW-IDS-EXIT.
039000    EXIT.
039100*
039200 790-DISPLAY-REJECT-PARA.
039300    MOVE 1 TO WS-MSG-IX.
039400 790-DISPLAY-REJECT-SCAN.
039500    IF WS-MSG-IX > 19
039600        DISPLAY "ORDIDFEC REJECT - UNKNOWN REASON CODE"
039700        GO TO 790-DISPLAY-REJECT-EXIT
039800    END-IF.
039900    IF WS-RT-MSG-CODE(WS-MSG-IX) = WS-GM-REASON-CODE-DISP
040000        MOVE WS-GM-REASON-CODE-DISP     TO WS-EM-REASON-DISP
040100        MOVE "ORDIDFEC"                 TO WS-EM-PROGRAM
040200        MOVE WS-RT-MSG-TEXT(WS-MSG-IX)  TO WS-EM-MSG
040300        DISPLAY WS-EM-ERROR-LINE-3
040400        DISPLAY WS-EM-ERROR-LINE-4
040500        DISPLAY WS-EM-ERROR-LINE-5
040600        GO TO 790-DISPLAY-REJECT-EXIT
040700    END-IF.
040800    ADD 1 TO WS-MSG-IX.
040900    GO TO 790-DISPLAY-REJECT-SCAN.
041000 790-DISPLAY-REJECT-EXIT.
041100    EXIT.
041200*
041300 800-PROGRAM-FAILED.
041400    DISPLAY "ORDIDFEC - ORDER-ID ALLOCATION BATCH FAILED".
041500    DISPLAY "CHECK THE REJECT MESSAGES ABOVE IN SYSOUT".
041600    COMPUTE WS-ROW-COUNT = WS-ROW-COUNT / ZERO.
041700*
041800 900-COMPLETED-OK.
041900    CLOSE ORDPRV, ORDERTB, ORDCTL, ORDNEW.
042000    DISPLAY "ORDIDFEC - ORDER-ID ALLOCATION BATCH COMPLETED OK".
042100    DISPLAY "ROWS INSERTED TO ORDERTB = " WS-ROW-COUNT.
042200    STOP RUN.
