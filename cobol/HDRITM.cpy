000100******************************************************************
000200*                                                                 *
000300*    HDRITM  -  INBOUND ORDER HEADER/ITEM RECORD (TAGGED)          *
000400*                                                                 *
000500*    SUBSTITUTES FOR THE INBOUND ORDER XML DOCUMENT.  THE FEED IS  *
000600*    FLATTENED UPSTREAM OF THIS SHOP INTO ONE LINE-SEQUENTIAL      *
000700*    FILE, ONE HEADER LINE PER CUSTOMER FOLLOWED BY ITS ITEM       *
000800*    LINES, TAGGED BY HI-RECORD-TYPE SO XMLPRFEC CAN TELL WHICH    *
000900*    GROUP OF FIELDS IS PRESENT ON A GIVEN LINE.                   *
001000*                                                                 *
001100*    1986-04-18  JWB  KC03-019     ORIGINAL COPYBOOK.              01100073
001200*    1989-09-12  RPK  KC03-101     WIDEN HI-ITEM-PRICE TO X(10)    01200073
001300*                     TO MATCH THE UNVALIDATED FEED - NUMERIC      01201073
001400*                     EDIT IS DONE IN XMLPRFEC, NOT ON THE READ.   01202073
001500*                                                                 *
001600******************************************************************
001700*
001800 01  HI-INPUT-RECORD.
001900     05  HI-RECORD-TYPE              PIC X(01).
002000         88  HI-IS-HEADER                 VALUE 'H'.
002100         88  HI-IS-ITEM                    VALUE 'I'.
002200     05  HI-HEADER-DATA.
002300         10  HI-HDR-USER-ID           PIC X(20).
002400         10  HI-HDR-NAME              PIC X(40).
002500         10  HI-HDR-ADDRESS           PIC X(100).
002600         10  HI-HDR-STATUS            PIC X(01).
002700         10  FILLER                   PIC X(34).
002800     05  HI-ITEM-DATA REDEFINES HI-HEADER-DATA.
002900         10  HI-ITM-USER-ID           PIC X(20).
003000         10  HI-ITM-ITEM-ID           PIC X(20).
003100         10  HI-ITM-ITEM-NAME         PIC X(40).
003200         10  HI-ITM-PRICE             PIC X(10).
003300         10  FILLER                   PIC X(105).
003400     05  FILLER                       PIC X(04).
