000100*****************************************************************
000200*                                                                *
000300*    RCPADFEC  -  ADMIN-DIRECTED RECEIPT RESEND                  *
000400*                                                                *
000500*    ONE-SHOT JOB RUN BY OPERATIONS ON REQUEST, NOT ON A TIMER.  *
000600*    READS A SINGLE ADMIN-REQUEST PARAMETER CARD (TRACE-ID AND   *
000700*    AN OPTIONAL NEW PARTICIPANT NAME), LOCATES THE MATCHING     *
000800*    RECEIPT IN THE PENDING OR FAILED OUTBOX, OPTIONALLY RENAMES *
000900*    IT, REGENERATES THE DATA FILE FROM ORDERTB IF IT HAS GONE   *
001000*    MISSING, RETRANSMITS IT AND MOVES IT TO SENT ON SUCCESS.    *
001100*    UNLIKE EVERY OTHER PROGRAM IN THIS SUITE, A FAILURE HERE IS *
001200*    NEVER AN ABEND - THE REQUEST IS REPORTED BACK AS A FAILED   *
001300*    RESULT LINE SO THE OPERATOR CAN TRY AGAIN OR ESCALATE.      *
001400*                                                                *
001500*    2003-11-28  CAS  KC03-332  ORIGINAL - COMPANION TO           KC03-332
001600*                 RCPSTFEC/RCPRYFEC.  MODELED ON CMINQFEC'S       KC03-332
001700*                 EDIT-VALIDATE IDIOM, MINUS CICS.                KC03-332
001800*    2007-05-14  TLH  KC03-390  RENAME NOW PHYSICALLY MOVES       KC03-390
001900*                 THE DATA ROW AND REWRITES THE META BEFORE       KC03-390
002000*                 TRANSMISSION IS EVEN ATTEMPTED, AND ABORTS      KC03-390
002100*                 RATHER THAN OVERWRITE AN EXISTING TARGET.       KC03-390
002200*    2011-02-18  CAS  KC03-457  REGENERATE AND MOVE-TO-SENT       KC03-457
002300*                 LOGIC DUPLICATED FROM RCPRYFEC RATHER THAN      KC03-457
002400*                 SHARED, SAME AS EVERYWHERE ELSE HERE.           KC03-457
002410*    2016-08-09  RJL  KC03-458  SUFFIX CHECK WAS COMPARING        KC03-458
002420*                 AGAINST '.TXT' (UPPER) AND PULLING THE OLD      KC03-458
002430*                 TIMESTAMP BY A FIXED OFFSET THAT ASSUMED A      KC03-458
002440*                 FULL-WIDTH KEY - RENAME NEVER FIRED ON A        KC03-458
002450*                 REAL FILE NAME.  NOW UNSTRING ON '_' AND '.'    KC03-458
002460*                 SO IT WORKS FOR ANY TRIMMED KEY LENGTH.         KC03-458
002470*    2016-08-09  RJL  KC03-465  THE KC03-458 SPLIT ON THE         KC03-465
002472*                 FIRST UNDERSCORE, BUT A REAL APPLICANT KEY CAN  KC03-465
002474*                 CONTAIN ONE - THE FIRST-UNDERSCORE SPLIT LEFT   KC03-465
002476*                 THE TIMESTAMP UNSTRING READING GARBAGE OFF THE  KC03-465
002478*                 TAIL OF THE NAME INSTEAD.  NOW SCANS FOR THE    KC03-465
002480*                 LAST UNDERSCORE BEFORE THE TIMESTAMP/SUFFIX.    KC03-465
002500*                                                                *
002600*****************************************************************
002700*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.       RCPADFEC.
003000 AUTHOR.           C. A. SOTO.
003100 INSTALLATION.     DATA PROCESSING - ORDER SYSTEMS GROUP.
003200 DATE-WRITTEN.     11/28/2003.
003300 DATE-COMPILED.
003400 SECURITY.         NONE.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM
004000    UPSI-0 ON STATUS IS WS-RERUN-SWITCH
004100    UPSI-1 ON STATUS IS WS-XMIT-FAIL-SWITCH.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500    SELECT ADMREQ ASSIGN TO ADMREQ
004600        ORGANIZATION IS SEQUENTIAL
004700        ACCESS MODE IS SEQUENTIAL
004800        FILE STATUS IS WS-ADMREQ-SW.
004900*
005000    SELECT ADMRPT ASSIGN TO ADMRPT
005100        ORGANIZATION IS SEQUENTIAL
005200        ACCESS MODE IS SEQUENTIAL
005300        FILE STATUS IS WS-ADMRPT-SW.
005400*
005500    SELECT ORDERTB ASSIGN TO ORDERTB
005600        ORGANIZATION IS INDEXED
005700        ACCESS MODE IS RANDOM
005800        RECORD KEY IS ORD-ORDER-ID
005900        FILE STATUS IS WS-ORDERTB-SW.
006000*
006100    SELECT RMETAPND ASSIGN TO RMETAPND
006200        ORGANIZATION IS INDEXED
006300        ACCESS MODE IS RANDOM
006400        RECORD KEY IS RM-TRACE-ID
006500        FILE STATUS IS WS-RMETAPND-SW.
006600*
006700    SELECT RDATAPND ASSIGN TO RDATAPND
006800        ORGANIZATION IS INDEXED
006900        ACCESS MODE IS RANDOM
007000        RECORD KEY IS RD-FILE-NAME
007100        FILE STATUS IS WS-RDATAPND-SW.
007200*
007300    SELECT RMETASNT ASSIGN TO RMETASNT
007400        ORGANIZATION IS INDEXED
007500        ACCESS MODE IS RANDOM
007600        RECORD KEY IS RMS-TRACE-ID
007700        FILE STATUS IS WS-RMETASNT-SW.
007800*
007900    SELECT RDATASNT ASSIGN TO RDATASNT
008000        ORGANIZATION IS INDEXED
008100        ACCESS MODE IS RANDOM
008200        RECORD KEY IS RDS-FILE-NAME
008300        FILE STATUS IS WS-RDATASNT-SW.
008400*
008500    SELECT RMETAFLD ASSIGN TO RMETAFLD
008600        ORGANIZATION IS INDEXED
008700        ACCESS MODE IS RANDOM
008800        RECORD KEY IS RMF-TRACE-ID
008900        FILE STATUS IS WS-RMETAFLD-SW.
009000*
009100    SELECT RDATAFLD ASSIGN TO RDATAFLD
009200        ORGANIZATION IS INDEXED
009300        ACCESS MODE IS RANDOM
009400        RECORD KEY IS RDF-FILE-NAME
009500        FILE STATUS IS WS-RDATAFLD-SW.
009600*
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  ADMREQ
010000    RECORD CONTAINS 80 CHARACTERS
010100    DATA RECORD IS ADMREQ-RECORD.
010200 01  ADMREQ-RECORD.
010300    05  AR-TRACE-ID                  PIC X(32).
010400    05  AR-NEW-NAME                  PIC X(40).
010500    05  FILLER                       PIC X(08).
010600*
010700 FD  ADMRPT
010800    RECORD CONTAINS 133 CHARACTERS
010900    DATA RECORD IS ADMRPT-LINE.
011000 01  ADMRPT-LINE                      PIC X(133).
011100*
011200 FD  ORDERTB
011300    RECORD CONTAINS 270 CHARACTERS
011400    DATA RECORD IS ORDER-RECORD.
011500 COPY ORDREC.
011600*
011700 FD  RMETAPND
011800    RECORD CONTAINS 1159 CHARACTERS
011900    DATA RECORD IS RECEIPT-META-RECORD.
012000 COPY RCPMETA.
012100*
012200 FD  RDATAPND
012300    RECORD CONTAINS 52483 CHARACTERS
012400    DATA RECORD IS RECEIPT-LINE-WORK RECEIPT-DATA-RECORD.
012500 COPY RCPLINE.
012600*
012700 FD  RMETASNT
012800    RECORD CONTAINS 1159 CHARACTERS
012900    DATA RECORD IS RECEIPT-META-RECORD-S.
013000 01  RECEIPT-META-RECORD-S.
013100    05  RMS-FILE-NAME                PIC X(80).
013200    05  RMS-TRACE-ID                 PIC X(32).
013300    05  RMS-APPLICANT-KEY            PIC X(20).
013400    05  RMS-ORDER-ID-COUNT           PIC 9(04) COMP-3.
013500    05  RMS-ORDER-IDS OCCURS 200 TIMES PIC X(04).
013600    05  RMS-ATTEMPTS                 PIC 9(04).
013700    05  RMS-NEXT-ATTEMPT-AT          PIC 9(14).
013800    05  RMS-LAST-ERROR                PIC X(200).
013900    05  FILLER                       PIC X(06).
014000*
014100 FD  RDATASNT
014200    RECORD CONTAINS 52483 CHARACTERS
014300    DATA RECORD IS RECEIPT-DATA-RECORD-S.
014400 01  RECEIPT-DATA-RECORD-S.
014500    05  RDS-FILE-NAME                 PIC X(80).
014600    05  RDS-LINE-COUNT                PIC 9(04) COMP-3.
014700    05  RDS-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
014800*
014900 FD  RMETAFLD
015000    RECORD CONTAINS 1159 CHARACTERS
015100    DATA RECORD IS RECEIPT-META-RECORD-F.
015200 01  RECEIPT-META-RECORD-F.
015300    05  RMF-FILE-NAME                PIC X(80).
015400    05  RMF-TRACE-ID                 PIC X(32).
015500    05  RMF-APPLICANT-KEY            PIC X(20).
015600    05  RMF-ORDER-ID-COUNT           PIC 9(04) COMP-3.
015700    05  RMF-ORDER-IDS OCCURS 200 TIMES PIC X(04).
015800    05  RMF-ATTEMPTS                 PIC 9(04).
015900    05  RMF-NEXT-ATTEMPT-AT          PIC 9(14).
016000    05  RMF-LAST-ERROR                PIC X(200).
016100    05  FILLER                       PIC X(06).
016200*
016300 FD  RDATAFLD
016400    RECORD CONTAINS 52483 CHARACTERS
016500    DATA RECORD IS RECEIPT-DATA-RECORD-F.
016600 01  RECEIPT-DATA-RECORD-F.
016700    05  RDF-FILE-NAME                 PIC X(80).
016800    05  RDF-LINE-COUNT                PIC 9(04) COMP-3.
016900    05  RDF-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
017000*
017100 WORKING-STORAGE SECTION.
017200 COPY APLCTL.
017300 COPY ERRPARM.
017400*
017500 01  WS-ADMREQ-SW                      PIC X(02) VALUE SPACES.
017600    88  WS-ADMREQ-SUCCESS                 VALUE '00'.
017700    88  WS-ADMREQ-EOF                     VALUE '10'.
017800 01  WS-ADMRPT-SW                      PIC X(02) VALUE SPACES.
017900    88  WS-ADMRPT-SUCCESS                 VALUE '00'.
018000 01  WS-ORDERTB-SW                     PIC X(02) VALUE SPACES.
018100    88  WS-ORDERTB-SUCCESS                VALUE '00'.
018200    88  WS-ORDERTB-NOTFOUND               VALUE '23'.
018300 01  WS-RMETAPND-SW                    PIC X(02) VALUE SPACES.
018400    88  WS-RMETAPND-SUCCESS               VALUE '00'.
018500    88  WS-RMETAPND-NOTFOUND              VALUE '23'.
018600 01  WS-RDATAPND-SW                    PIC X(02) VALUE SPACES.
018700    88  WS-RDATAPND-SUCCESS               VALUE '00'.
018800    88  WS-RDATAPND-NOTFOUND              VALUE '23'.
018900 01  WS-RMETASNT-SW                    PIC X(02) VALUE SPACES.
019000    88  WS-RMETASNT-SUCCESS               VALUE '00'.
019100 01  WS-RDATASNT-SW                    PIC X(02) VALUE SPACES.
019200    88  WS-RDATASNT-SUCCESS               VALUE '00'.
019300 01  WS-RMETAFLD-SW                    PIC X(02) VALUE SPACES.
019400    88  WS-RMETAFLD-SUCCESS               VALUE '00'.
019500    88  WS-RMETAFLD-NOTFOUND              VALUE '23'.
019600 01  WS-RDATAFLD-SW                    PIC X(02) VALUE SPACES.
019700    88  WS-RDATAFLD-SUCCESS               VALUE '00'.
019800    88  WS-RDATAFLD-NOTFOUND              VALUE '23'.
019900*
020000 01  WS-EOF-SW                         PIC X(01) VALUE 'N'.
020100    88  WS-EOF-NO                         VALUE 'N'.
020200    88  WS-EOF-YES                        VALUE 'Y'.
020300 01  WS-RERUN-SWITCH                   PIC X(01) VALUE 'N'.
020400 01  WS-XMIT-FAIL-SWITCH               PIC X(01) VALUE 'N'.
020500 01  WS-FOUND-SW                       PIC X(01) VALUE 'N'.
020600    88  WS-FOUND-NO                       VALUE 'N'.
020700    88  WS-FOUND-YES                      VALUE 'Y'.
020800 01  WS-FOUND-IN-DIR                   PIC X(08) VALUE SPACES.
020900 01  WS-DATA-MISSING-SW                PIC X(01) VALUE 'N'.
021000    88  WS-DATA-MISSING-NO                VALUE 'N'.
021100    88  WS-DATA-MISSING-YES               VALUE 'Y'.
021200 01  WS-ROWS-LOST-SW                   PIC X(01) VALUE 'N'.
021300    88  WS-ROWS-LOST-NO                    VALUE 'N'.
021400    88  WS-ROWS-LOST-YES                   VALUE 'Y'.
021500 01  WS-RENAME-SW                      PIC X(01) VALUE 'N'.
021600    88  WS-RENAME-NO                      VALUE 'N'.
021700    88  WS-RENAME-YES                     VALUE 'Y'.
021800 01  WS-ABORT-SW                       PIC X(01) VALUE 'N'.
021900    88  WS-ABORT-NO                       VALUE 'N'.
022000    88  WS-ABORT-YES                      VALUE 'Y'.
022100*
022200 77  WS-REGEN-IX                       PIC S9(04) COMP VALUE ZERO.
022300 77  WS-REQ-COUNT                      PIC S9(04) COMP VALUE ZERO.
022400 77  WS-OK-COUNT                       PIC S9(04) COMP VALUE ZERO.
022500 77  WS-FAIL-COUNT                     PIC S9(04) COMP VALUE ZERO.
022550 77  WS-RENAME-COUNT                   PIC S9(04) COMP VALUE ZERO.
022600*
022700 01  WS-RUN-DATE8                      PIC 9(08) VALUE ZERO.
022800 01  WS-RUN-TIME8                      PIC 9(08) VALUE ZERO.
022900 01  WS-RUN-TIMESTAMP.
023000    05  WS-RTS-YEAR                   PIC 9(04).
023100    05  WS-RTS-MONTH                  PIC 9(02).
023200    05  WS-RTS-DAY                    PIC 9(02).
023300    05  WS-RTS-HOUR                   PIC 9(02).
023400    05  WS-RTS-MINUTE                 PIC 9(02).
023500    05  WS-RTS-SECOND                 PIC 9(02).
023600 01  WS-RUN-TIMESTAMP-FLAT REDEFINES WS-RUN-TIMESTAMP.
023700    05  WS-RTS-FLAT                   PIC 9(14).
023800*
023900 01  WS-RENAME-PREFIX                  PIC X(08) VALUE 'INSPIEN_'.
024000 01  WS-OLD-FILE-NAME                   PIC X(80) VALUE SPACES.
024100 01  WS-OLD-FILE-NAME-PARTS REDEFINES WS-OLD-FILE-NAME.
024200    05  WS-OFN-PREFIX                  PIC X(08).
024300    05  WS-OFN-REST                    PIC X(72).
024400 01  WS-NEW-FILE-NAME                   PIC X(80) VALUE SPACES.
024410*    THE KEY SEGMENT IS VARIABLE LENGTH (APL-APPLICANT-KEY IS
024420*    TRIMMED ON THE WAY IN BY RCPSTFEC'S STRING), SO THE OLD
024430*    TIMESTAMP/SUFFIX ARE PULLED OFF THE TAIL OF WS-OFN-REST
024432*    RATHER THAN BY A FIXED OFFSET - KC03-458.  THE KEY ITSELF
024434*    CAN CONTAIN AN UNDERSCORE, SO 310-FIND-LAST-US-PARA SCANS
024436*    WS-OFN-REST FROM THE RIGHT FOR THE UNDERSCORE THAT ACTUALLY
024438*    PRECEDES THE TIMESTAMP, INSTEAD OF ASSUMING THE FIRST ONE
024439*    FOUND BY UNSTRING IS IT - KC03-465.
024450 01  WS-OFN-KEY-PART                    PIC X(20) VALUE SPACES.
024460 01  WS-OFN-TAIL-PART                   PIC X(52) VALUE SPACES.
024462 77  WS-OFN-IX                          PIC S9(04) COMP VALUE 0.
024463 77  WS-OFN-LAST-US-IX                  PIC S9(04) COMP VALUE 0.
024464 77  WS-OFN-KEY-LEN                     PIC S9(04) COMP VALUE 0.
024465 77  WS-OFN-TAIL-START                  PIC S9(04) COMP VALUE 0.
024466 77  WS-OFN-TAIL-LEN                    PIC S9(04) COMP VALUE 0.
024468 01  WS-OFN-FOUND-SW                    PIC X(01) VALUE 'N'.
024469     88  WS-OFN-US-FOUND                     VALUE 'Y'.
024500 01  WS-OLD-TIMESTAMP-14                PIC X(14) VALUE SPACES.
024600 01  WS-NAME-SEGMENT                    PIC X(40) VALUE SPACES.
024700 01  WS-SUFFIX-CHECK                    PIC X(03) VALUE SPACES.
024800*
024900 01  WS-RPT-RESULT-LINE.
025000    05  WS-RPT-TRACE-ID                PIC X(32).
025100    05  FILLER                         PIC X(01) VALUE SPACE.
025200    05  WS-RPT-RESULT                  PIC X(07).
025300    05  FILLER                         PIC X(01) VALUE SPACE.
025400    05  WS-RPT-FOUND-IN                PIC X(08).
025500    05  FILLER                         PIC X(01) VALUE SPACE.
025600    05  WS-RPT-OLD-NAME                PIC X(40).
025700    05  FILLER                         PIC X(01) VALUE SPACE.
025800    05  WS-RPT-NEW-NAME                PIC X(40).
025900 01  WS-RPT-RESULT-LINE-FLAT REDEFINES WS-RPT-RESULT-LINE.
026000    05  WS-RPT-LINE-FLAT               PIC X(131).
026100*
026200 PROCEDURE DIVISION.
026300*
026400 000-MAIN-PARA.
026500*    READ ONE ADMIN-REQUEST CARD AT A TIME AND PROCESS EACH TO
026600*    COMPLETION - THIS IS A DEMAND JOB, NOT A BATCH CYCLE, SO
026700*    THERE IS NO CONCEPT OF A FETCH LIMIT HERE.
026800    PERFORM 010-OPEN-FILES-PARA.
026900    PERFORM 050-READ-NEXT-REQUEST-PARA.
027000    PERFORM 100-PROCESS-ONE-REQUEST-PARA THRU 100-PROCESS-EXIT
027100        UNTIL WS-EOF-YES.
027200    GO TO 900-COMPLETED-OK.
027300*
027400 010-OPEN-FILES-PARA.
027500    ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD.
027600    ACCEPT WS-RUN-TIME8 FROM TIME.
027700    MOVE WS-RUN-DATE8(1:4) TO WS-RTS-YEAR.
027800    MOVE WS-RUN-DATE8(5:2) TO WS-RTS-MONTH.
027900    MOVE WS-RUN-DATE8(7:2) TO WS-RTS-DAY.
028000    MOVE WS-RUN-TIME8(1:2) TO WS-RTS-HOUR.
028100    MOVE WS-RUN-TIME8(3:2) TO WS-RTS-MINUTE.
028200    MOVE WS-RUN-TIME8(5:2) TO WS-RTS-SECOND.
028300    OPEN INPUT ADMREQ.
028400    IF NOT WS-ADMREQ-SUCCESS
028500        GO TO 800-PROGRAM-FAILED
028600    END-IF.
028700    OPEN OUTPUT ADMRPT.
028800    IF NOT WS-ADMRPT-SUCCESS
028900        GO TO 800-PROGRAM-FAILED
029000    END-IF.
029100    OPEN I-O ORDERTB.
029200    IF NOT WS-ORDERTB-SUCCESS
029300        GO TO 800-PROGRAM-FAILED
029400    END-IF.
029500    OPEN I-O RMETAPND, RDATAPND, RMETASNT, RDATASNT,
029600             RMETAFLD, RDATAFLD.
029700    IF NOT WS-RMETAPND-SUCCESS OR NOT WS-RDATAPND-SUCCESS
029800        OR NOT WS-RMETASNT-SUCCESS OR NOT WS-RDATASNT-SUCCESS
029900        OR NOT WS-RMETAFLD-SUCCESS OR NOT WS-RDATAFLD-SUCCESS
030000        GO TO 800-PROGRAM-FAILED
030100    END-IF.
030200*
030300 050-READ-NEXT-REQUEST-PARA.
030400    READ ADMREQ.
030500    IF WS-ADMREQ-EOF
030600        MOVE 'Y' TO WS-EOF-SW
030700    END-IF.
030800 050-READ-NEXT-REQUEST-EXIT.
030900    EXIT.
031000*
031100 100-PROCESS-ONE-REQUEST-PARA.
031200    ADD 1 TO WS-REQ-COUNT.
031300    MOVE 'N' TO WS-FOUND-SW.
031400    MOVE 'N' TO WS-RENAME-SW.
031500    MOVE 'N' TO WS-ABORT-SW.
031600    MOVE 'N' TO WS-DATA-MISSING-SW.
031700    MOVE 'N' TO WS-ROWS-LOST-SW.
031800    MOVE SPACES TO WS-FOUND-IN-DIR WS-NEW-FILE-NAME.
031900    MOVE AR-TRACE-ID TO WS-RPT-TRACE-ID.
032000    IF AR-TRACE-ID EQUAL SPACES
032100        MOVE 'REJECT ' TO WS-RPT-RESULT
032200        MOVE SPACES TO WS-RPT-FOUND-IN WS-RPT-OLD-NAME
032300                        WS-RPT-NEW-NAME
032400        PERFORM 890-WRITE-REPORT-LINE-PARA
032500        ADD 1 TO WS-FAIL-COUNT
032600        GO TO 100-PROCESS-CONT
032700    END-IF.
032800    PERFORM 200-LOCATE-META-PARA.
032900    IF WS-FOUND-NO
033000        MOVE 'FAILED ' TO WS-RPT-RESULT
033100        MOVE SPACES TO WS-RPT-FOUND-IN WS-RPT-OLD-NAME
033200                        WS-RPT-NEW-NAME
033300        PERFORM 890-WRITE-REPORT-LINE-PARA
033400        ADD 1 TO WS-FAIL-COUNT
033500        GO TO 100-PROCESS-CONT
033600    END-IF.
033700    PERFORM 300-RENAME-PARA.
033800    IF WS-ABORT-YES
033900        MOVE 'FAILED ' TO WS-RPT-RESULT
034000        PERFORM 890-WRITE-REPORT-LINE-PARA
034100        ADD 1 TO WS-FAIL-COUNT
034200        GO TO 100-PROCESS-CONT
034300    END-IF.
034400    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
034500        MOVE RM-FILE-NAME TO RD-FILE-NAME
034600        READ RDATAPND
034700            INVALID KEY MOVE 'Y' TO WS-DATA-MISSING-SW
034800        END-READ
034900    ELSE
035000        MOVE RM-FILE-NAME TO RDF-FILE-NAME
035100        READ RDATAFLD
035200            INVALID KEY MOVE 'Y' TO WS-DATA-MISSING-SW
035300            NOT INVALID KEY
035400                MOVE RDF-FILE-NAME TO RD-FILE-NAME
035500                MOVE RDF-LINE-COUNT TO RD-LINE-COUNT
035600                MOVE RDF-RECEIPT-LINES TO RD-RECEIPT-LINES
035700        END-READ
035800    END-IF.
035900    IF WS-DATA-MISSING-YES
036000        PERFORM 400-REGENERATE-DATA-PARA
036100    END-IF.
036200    IF WS-ROWS-LOST-YES
036300        MOVE 'FAILED ' TO WS-RPT-RESULT
036400        PERFORM 890-WRITE-REPORT-LINE-PARA
036500        ADD 1 TO WS-FAIL-COUNT
036600        GO TO 100-PROCESS-CONT
036700    END-IF.
036800    PERFORM 500-TRANSMIT-PARA.
036900 100-PROCESS-CONT.
037000    PERFORM 050-READ-NEXT-REQUEST-PARA.
037050 100-PROCESS-EXIT.
037060    EXIT.
037100*
037200 200-LOCATE-META-PARA.
037300*    PENDING FIRST, THEN FAILED - FIRST MATCH WINS.
037400    MOVE AR-TRACE-ID TO RM-TRACE-ID.
037500    READ RMETAPND
037600        INVALID KEY CONTINUE
037700        NOT INVALID KEY
037800            MOVE 'Y' TO WS-FOUND-SW
037900            MOVE 'PENDING ' TO WS-FOUND-IN-DIR
038000    END-READ.
038100    IF WS-FOUND-NO
038200        MOVE AR-TRACE-ID TO RMF-TRACE-ID
038300        READ RMETAFLD
038400            INVALID KEY CONTINUE
038500            NOT INVALID KEY
038600                MOVE 'Y' TO WS-FOUND-SW
038700                MOVE 'FAILED  ' TO WS-FOUND-IN-DIR
038800                MOVE RMF-FILE-NAME TO RM-FILE-NAME
038900                MOVE RMF-TRACE-ID TO RM-TRACE-ID
039000                MOVE RMF-APPLICANT-KEY TO RM-APPLICANT-KEY
039100                MOVE RMF-ORDER-ID-COUNT TO RM-ORDER-ID-COUNT
039200                MOVE RMF-ORDER-IDS TO RM-ORDER-IDS
039300                MOVE RMF-ATTEMPTS TO RM-ATTEMPTS
039400                MOVE RMF-NEXT-ATTEMPT-AT TO RM-NEXT-ATTEMPT-AT
039500                MOVE RMF-LAST-ERROR TO RM-LAST-ERROR
039600        END-READ
039700    END-IF.
039800    MOVE WS-FOUND-IN-DIR TO WS-RPT-FOUND-IN.
039900    MOVE RM-FILE-NAME TO WS-RPT-OLD-NAME.
040000*
040100 300-RENAME-PARA.
040200*    PATTERN IS INSPIEN_<NAME>_<14 DIGITS>.TXT - THE TIMESTAMP
040300*    SEGMENT IS PRESERVED, ONLY THE NAME SEGMENT CHANGES.  A
040400*    NON-MATCHING OLD NAME, OR NO NAME SUPPLIED ON THE CARD, IS
040500*    A SOFT NO-OP, NOT AN ERROR.  THE PHYSICAL DATA ROW IS MOVED
040600*    TO ITS NEW KEY AND THE META ROW REWRITTEN BEFORE TRANSMIT
040700*    IS EVEN ATTEMPTED - KC03-390.
040800    IF AR-NEW-NAME EQUAL SPACES
040900        GO TO 300-RENAME-DONE-PARA
041000    END-IF.
041100    MOVE RM-FILE-NAME TO WS-OLD-FILE-NAME.
041200    IF WS-OFN-PREFIX NOT EQUAL WS-RENAME-PREFIX
041300        GO TO 300-RENAME-DONE-PARA
041400    END-IF.
041450    MOVE SPACES TO WS-OFN-KEY-PART WS-OFN-TAIL-PART.
041452    MOVE 0 TO WS-OFN-LAST-US-IX.
041454    MOVE 'N' TO WS-OFN-FOUND-SW.
041456    PERFORM 310-FIND-LAST-US-PARA THRU 310-FIND-LAST-US-EXIT
041458        VARYING WS-OFN-IX FROM 72 BY -1
041459        UNTIL WS-OFN-IX < 1 OR WS-OFN-US-FOUND.
041462    IF WS-OFN-LAST-US-IX EQUAL 0
041464        GO TO 300-RENAME-DONE-PARA
041466    END-IF.
041468    COMPUTE WS-OFN-KEY-LEN = WS-OFN-LAST-US-IX - 1.
041470    IF WS-OFN-KEY-LEN GREATER THAN 0
041472        MOVE WS-OFN-REST(1:WS-OFN-KEY-LEN) TO WS-OFN-KEY-PART
041474    END-IF.
041476    COMPUTE WS-OFN-TAIL-START = WS-OFN-LAST-US-IX + 1.
041478    COMPUTE WS-OFN-TAIL-LEN = 72 - WS-OFN-LAST-US-IX.
041480    IF WS-OFN-TAIL-LEN GREATER THAN 0
041482        MOVE WS-OFN-REST(WS-OFN-TAIL-START:WS-OFN-TAIL-LEN)
041484            TO WS-OFN-TAIL-PART
041486    END-IF.
041500    MOVE SPACES TO WS-OLD-TIMESTAMP-14 WS-SUFFIX-CHECK.
041510    UNSTRING WS-OFN-TAIL-PART DELIMITED BY '.'
041520        INTO WS-OLD-TIMESTAMP-14
041530             WS-SUFFIX-CHECK
041540    END-UNSTRING.
041600    IF WS-SUFFIX-CHECK NOT EQUAL 'txt'
041700        GO TO 300-RENAME-DONE-PARA
041800    END-IF.
042000    MOVE AR-NEW-NAME TO WS-NAME-SEGMENT.
042100    STRING 'INSPIEN_' DELIMITED BY SIZE
042200           WS-NAME-SEGMENT DELIMITED BY SPACE
042300           '_' DELIMITED BY SIZE
042400           WS-OLD-TIMESTAMP-14 DELIMITED BY SIZE
042500           '.txt' DELIMITED BY SIZE
042600           INTO WS-NEW-FILE-NAME
042700    END-STRING.
042800    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
042900        MOVE WS-NEW-FILE-NAME TO RD-FILE-NAME
043000        READ RDATAPND
043100            NOT INVALID KEY MOVE 'Y' TO WS-ABORT-SW
043200        END-READ
043300    ELSE
043400        MOVE WS-NEW-FILE-NAME TO RDF-FILE-NAME
043500        READ RDATAFLD
043600            NOT INVALID KEY MOVE 'Y' TO WS-ABORT-SW
043700        END-READ
043800    END-IF.
043900    IF WS-ABORT-YES
044000        GO TO 300-RENAME-DONE-PARA
044100    END-IF.
044200    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
044300        MOVE RM-FILE-NAME TO RD-FILE-NAME
044400        READ RDATAPND
044500            INVALID KEY CONTINUE
044600            NOT INVALID KEY
044700                MOVE WS-NEW-FILE-NAME TO RD-FILE-NAME
044800                WRITE RECEIPT-DATA-RECORD
044900                MOVE RM-FILE-NAME TO RD-FILE-NAME
045000                DELETE RDATAPND
045100        END-READ
045200    ELSE
045300        MOVE RM-FILE-NAME TO RDF-FILE-NAME
045400        READ RDATAFLD
045500            INVALID KEY CONTINUE
045600            NOT INVALID KEY
045700                MOVE WS-NEW-FILE-NAME TO RDF-FILE-NAME
045800                WRITE RECEIPT-DATA-RECORD-F
045900                MOVE RM-FILE-NAME TO RDF-FILE-NAME
046000                DELETE RDATAFLD
046100        END-READ
046200    END-IF.
046300    MOVE WS-NEW-FILE-NAME TO RM-FILE-NAME.
046400    MOVE 'Y' TO WS-RENAME-SW.
046450    ADD 1 TO WS-RENAME-COUNT.
046500    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
046600        REWRITE RECEIPT-META-RECORD
046700    ELSE
046800        MOVE RM-FILE-NAME TO RMF-FILE-NAME
046900        MOVE RM-TRACE-ID TO RMF-TRACE-ID
047000        MOVE RM-APPLICANT-KEY TO RMF-APPLICANT-KEY
047100        MOVE RM-ORDER-ID-COUNT TO RMF-ORDER-ID-COUNT
047200        MOVE RM-ORDER-IDS TO RMF-ORDER-IDS
047300        MOVE RM-ATTEMPTS TO RMF-ATTEMPTS
047400        MOVE RM-NEXT-ATTEMPT-AT TO RMF-NEXT-ATTEMPT-AT
047500        MOVE RM-LAST-ERROR TO RMF-LAST-ERROR
047600        REWRITE RECEIPT-META-RECORD-F
047700    END-IF.
047800 300-RENAME-DONE-PARA.
047900    MOVE RM-FILE-NAME TO WS-RPT-NEW-NAME.
048000 300-RENAME-EXIT.
048100    EXIT.
048110*
048120*    SCANS WS-OFN-REST FROM THE RIGHT, ONE SLOT PER CALL, LOOKING
048130*    FOR THE UNDERSCORE THAT SEPARATES THE NAME SEGMENT FROM THE
048140*    TIMESTAMP - KC03-465.  THE NAME SEGMENT ITSELF CAN CONTAIN
048150*    UNDERSCORES, SO THE FIRST ONE AN UNSTRING FINDS READING
048160*    LEFT TO RIGHT IS NOT RELIABLE - ONLY THE LAST ONE IS.
048170 310-FIND-LAST-US-PARA.
048180    IF WS-OFN-REST(WS-OFN-IX:1) EQUAL '_'
048190        MOVE WS-OFN-IX TO WS-OFN-LAST-US-IX
048200        MOVE 'Y' TO WS-OFN-FOUND-SW
048210    END-IF.
048220 310-FIND-LAST-US-EXIT.
048230    EXIT.
048240*
048300 400-REGENERATE-DATA-PARA.
048400    MOVE 1 TO WS-REGEN-IX.
048500 400-REGENERATE-LOOP.
048600    IF WS-REGEN-IX GREATER RM-ORDER-ID-COUNT
048700        GO TO 400-REGENERATE-WRITE-PARA
048800    END-IF.
048900    MOVE RM-ORDER-IDS(WS-REGEN-IX) TO ORD-ORDER-ID.
049000    READ ORDERTB
049100        INVALID KEY
049200            MOVE 'Y' TO WS-ROWS-LOST-SW
049300            GO TO 400-REGENERATE-DATA-EXIT
049400    END-READ.
049500    MOVE ORD-ORDER-ID      TO RL-ORDER-ID.
049600    MOVE ORD-USER-ID       TO RL-USER-ID.
049700    MOVE ORD-ITEM-ID       TO RL-ITEM-ID.
049800    MOVE ORD-APPLICANT-KEY TO RL-APPLICANT-KEY.
049900    MOVE ORD-NAME          TO RL-NAME.
050000    MOVE ORD-ADDRESS       TO RL-ADDRESS.
050100    MOVE ORD-ITEM-NAME     TO RL-ITEM-NAME.
050200    MOVE ORD-PRICE         TO RL-PRICE.
050300    MOVE X'0A'             TO RL-NEWLINE.
050400    MOVE RECEIPT-LINE-WORK TO RD-RECEIPT-LINES(WS-REGEN-IX).
050500    ADD 1 TO WS-REGEN-IX.
050600    GO TO 400-REGENERATE-LOOP.
050700 400-REGENERATE-WRITE-PARA.
050800    MOVE RM-ORDER-ID-COUNT TO RD-LINE-COUNT.
050900    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
051000        MOVE RM-FILE-NAME TO RD-FILE-NAME
051100        WRITE RECEIPT-DATA-RECORD
051200            INVALID KEY REWRITE RECEIPT-DATA-RECORD
051300        END-WRITE
051400    ELSE
051500        MOVE RM-FILE-NAME TO RDF-FILE-NAME
051600        MOVE RD-LINE-COUNT TO RDF-LINE-COUNT
051700        MOVE RD-RECEIPT-LINES TO RDF-RECEIPT-LINES
051800        WRITE RECEIPT-DATA-RECORD-F
051900            INVALID KEY REWRITE RECEIPT-DATA-RECORD-F
052000        END-WRITE
052100    END-IF.
052200 400-REGENERATE-DATA-EXIT.
052300    EXIT.
052400*
052500 500-TRANSMIT-PARA.
052600*    UPSI-1 IS A TEST HOOK FOR OPERATIONS TO FORCE A SIMULATED
052700*    FAILURE WHEN DRY-RUNNING THIS JOB - NO NETWORK CALL IS MADE
052800*    IN EITHER BRANCH.
052900    IF WS-XMIT-FAIL-SWITCH EQUAL 'Y'
053000        MOVE 'ADMIN RESEND TRANSMISSION FAILED (SIMULATED)'
053100            TO RM-LAST-ERROR
053200        PERFORM 650-PERSIST-FAILURE-PARA
053300        MOVE 'FAILED ' TO WS-RPT-RESULT
053400        PERFORM 890-WRITE-REPORT-LINE-PARA
053500        ADD 1 TO WS-FAIL-COUNT
053600    ELSE
053700        PERFORM 600-MOVE-TO-SENT-PARA
053800        MOVE 'SENT   ' TO WS-RPT-RESULT
053900        PERFORM 890-WRITE-REPORT-LINE-PARA
054000        ADD 1 TO WS-OK-COUNT
054100    END-IF.
054200*
054300 600-MOVE-TO-SENT-PARA.
054400    MOVE RM-FILE-NAME      TO RMS-FILE-NAME.
054500    MOVE RM-TRACE-ID       TO RMS-TRACE-ID.
054600    MOVE RM-APPLICANT-KEY  TO RMS-APPLICANT-KEY.
054700    MOVE RM-ORDER-ID-COUNT TO RMS-ORDER-ID-COUNT.
054800    MOVE RM-ORDER-IDS      TO RMS-ORDER-IDS.
054900    MOVE RM-ATTEMPTS       TO RMS-ATTEMPTS.
055000    MOVE RM-NEXT-ATTEMPT-AT TO RMS-NEXT-ATTEMPT-AT.
055100    MOVE SPACES            TO RMS-LAST-ERROR.
055200    WRITE RECEIPT-META-RECORD-S.
055300    MOVE RD-FILE-NAME      TO RDS-FILE-NAME.
055400    MOVE RD-LINE-COUNT     TO RDS-LINE-COUNT.
055500    MOVE RD-RECEIPT-LINES  TO RDS-RECEIPT-LINES.
055600    WRITE RECEIPT-DATA-RECORD-S.
055700    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
055800        DELETE RMETAPND
055900        DELETE RDATAPND
056000    ELSE
056100        DELETE RMETAFLD
056200        DELETE RDATAFLD
056300    END-IF.
056400*
056500 650-PERSIST-FAILURE-PARA.
056600*    KEEP THE RECORD WHERE IT WAS FOUND, WITH LAST-ERROR SET,
056700*    SO A LATER RCPRYFEC CYCLE OR A FOLLOW-UP ADMIN REQUEST
056800*    SEES WHY THE RESEND DID NOT GO OUT.
056900    IF WS-FOUND-IN-DIR EQUAL 'PENDING '
057000        REWRITE RECEIPT-META-RECORD
057100    ELSE
057200        MOVE RM-FILE-NAME TO RMF-FILE-NAME
057300        MOVE RM-LAST-ERROR TO RMF-LAST-ERROR
057400        REWRITE RECEIPT-META-RECORD-F
057500    END-IF.
057600*
057700 890-WRITE-REPORT-LINE-PARA.
057800    MOVE WS-RPT-LINE-FLAT TO ADMRPT-LINE.
057900    WRITE ADMRPT-LINE.
058000*
058100 800-PROGRAM-FAILED.
058200    DISPLAY 'RCPADFEC - PROGRAM FAILED - CHECK FILE STATUS'.
058300    COMPUTE WS-REQ-COUNT = 1 / 0.
058400*
058500 900-COMPLETED-OK.
058600    CLOSE ADMREQ, ADMRPT, ORDERTB, RMETAPND, RDATAPND,
058700          RMETASNT, RDATASNT, RMETAFLD, RDATAFLD.
058800    DISPLAY 'RCPADFEC - RUN TIMESTAMP    = ' WS-RTS-FLAT.
058900    DISPLAY 'RCPADFEC - REQUESTS READ    = ' WS-REQ-COUNT.
058950    DISPLAY 'RCPADFEC - RENAMED          = ' WS-RENAME-COUNT.
059000    DISPLAY 'RCPADFEC - RESENT OK        = ' WS-OK-COUNT.
059100    DISPLAY 'RCPADFEC - FAILED           = ' WS-FAIL-COUNT.
059200    DISPLAY 'RCPADFEC - PROGRAM COMPLETED OK'.
