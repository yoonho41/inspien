000100******************************************************************
000200*                                                                 *
000300*    SHPREC  -  SHIPMENT RECORD LAYOUT (SHIPTB)                    *
000400*                                                                 *
000500*    WRITTEN ONCE PER SHIPPED ORDER BY SHPBTFEC.  SHP-SHIPMENT-ID  *
000600*    IS ALWAYS A COPY OF THE SOURCE ORDER-ID - THERE IS NO         *
000700*    SEPARATE SHIPMENT NUMBERING SCHEME IN THIS SYSTEM.            *
001000*                                                                 *
001100*    1986-09-30  JWB  KC03-022     ORIGINAL LAYOUT.                01100073
001200*    1991-07-22  RPK  KC03-129     PAD RECORD TO 150 BYTES TO      01200073
001300*                     MATCH THE SHOP STANDARD APPEND-FILE BLOCK    01201073
001400*                     SIZE USED ELSEWHERE IN THE SYSTEM.           01202073
001500*                                                                 *
001600******************************************************************
001700*
001800 01  SHIPMENT-RECORD.
001900     05  SHP-SHIPMENT-ID              PIC X(04).
002000     05  SHP-ORDER-ID                 PIC X(04).
002100     05  SHP-ITEM-ID                  PIC X(20).
002200     05  SHP-APPLICANT-KEY            PIC X(20).
002300     05  SHP-ADDRESS                  PIC X(100).
002400     05  FILLER                       PIC X(02).
