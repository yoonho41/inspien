000100******************************************************************
000200*                                                                 *
000300*    RCPLINE -  RECEIPT TEXT LINE AND DATA-FILE RECORD             *
000400*                                                                 *
000500*    RL-RECEIPT-LINE IS ONE PIPE-CARET DELIMITED LINE, BUILT ONE   *
000600*    ORDER AT A TIME BY THE 100-BUILD-RECEIPT-LINE-PARA FAMILY OF  *
000700*    PARAGRAPHS.  RECEIPT-DATA-RECORD IS THE WHOLE-FILE RECORD     *
000800*    KEPT ON RDATAPND/SNT/FLD - UP TO 200 LINES (THE SHIPMENT      *
000900*    BATCH FETCH LIMIT) STORED AS A LINE TABLE, WITH A FLAT TEXT   *
001000*    REDEFINES FOR THE ACTUAL LINE-SEQUENTIAL WRITE.               *
001100*                                                                 *
001200*    2003-11-14  CAS  KC03-330     ORIGINAL LAYOUT.                01200073
001300*    2011-02-18  CAS  KC03-455     RAISE RD-RECEIPT-LINES TO 200   01300073
001400*                     LINES, SAME REASON AS RCPMETA-455.           01301073
001500*                                                                 *
001600******************************************************************
001700*
001800 01  RECEIPT-LINE-WORK.
001900     05  RL-ORDER-ID                   PIC X(04).
002000     05  RL-CARET-1                    PIC X(01) VALUE '^'.
002100     05  RL-USER-ID                    PIC X(20).
002200     05  RL-CARET-2                    PIC X(01) VALUE '^'.
002300     05  RL-ITEM-ID                    PIC X(20).
002400     05  RL-CARET-3                    PIC X(01) VALUE '^'.
002500     05  RL-APPLICANT-KEY              PIC X(20).
002600     05  RL-CARET-4                    PIC X(01) VALUE '^'.
002700     05  RL-NAME                       PIC X(40).
002800     05  RL-CARET-5                    PIC X(01) VALUE '^'.
002900     05  RL-ADDRESS                    PIC X(100).
003000     05  RL-CARET-6                    PIC X(01) VALUE '^'.
003100     05  RL-ITEM-NAME                  PIC X(40).
003200     05  RL-CARET-7                    PIC X(01) VALUE '^'.
003300     05  RL-PRICE                      PIC 9(10).
003400     05  RL-NEWLINE                    PIC X(01).
003500*
003600 01  RECEIPT-DATA-RECORD.
003700     05  RD-FILE-NAME                  PIC X(80).
003800     05  RD-LINE-COUNT                 PIC 9(04) COMP-3.
003900     05  RD-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
004000     05  RD-RECEIPT-TEXT REDEFINES RD-RECEIPT-LINES
004100                                     PIC X(52400).
