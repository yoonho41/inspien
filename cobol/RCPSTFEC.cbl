000100******************************************************************
000200*                                                                *
000300*    RCPSTFEC -  RECEIPT CREATION AND OUTBOX STAGING              *
000400*                                                                *
000500*    RUNS RIGHT AFTER ORDIDFEC IN THE SAME OVERNIGHT STEP.       *
000600*    READS ORDNEW (THE ORDER-IDS ORDIDFEC JUST ASSIGNED), PULLS  *
000700*    EACH ROW BACK OUT OF ORDERTB, AND BUILDS ONE RECEIPT BATCH  *
000800*    COVERING ALL OF THEM FOR THE RUN'S APPLICANT.  THE META     *
000900*    RECORD IS ALWAYS WRITTEN TO RMETAPND BEFORE THE DATA RECORD *
001000*    GOES TO RDATAPND - IF THE STEP ABENDS BETWEEN THE TWO        *
001100*    WRITES, RCPRYFEC CAN STILL FIND THE META ROW AND REBUILD     *
001200*    THE DATA ROW FROM ORDERTB, SO NOTHING LOOKS PARTIALLY SENT.  *
001300*                                                                *
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. RCPSTFEC.
001600 AUTHOR. C. A. SOTO.
001700 INSTALLATION. DATA PROCESSING - ORDER SYSTEMS GROUP.
001800 DATE-WRITTEN. 11/14/2003.
001900 DATE-COMPILED.
002000 SECURITY. NONE.
002100*                                                                *
002200*    C H A N G E   L O G                                        *
002300*                                                                *
002400*    2003-11-14  CAS  KC03-330     ORIGINAL PROGRAM - REPLACES    KC03-330
002500*                 THE OLD PRDLOFEC PRINT STEP WITH A RECEIPT FILE KC03-330
002600*                 STAGED FOR THE NEW SFTP OUTBOX INSTEAD OF A     KC03-330
002700*                 PRINTED PACKING LIST.                           KC03-330
002800*    2007-05-09  TLH  KC03-388     WRITE RMETAPND BEFORE RDATAPND KC03-388
002900*                 SO A STEP ABEND BETWEEN THE TWO WRITES STILL    KC03-388
003000*                 LEAVES A META ROW RCPRYFEC CAN FIND AND REBUILD KC03-388
003100*                 FROM ORDERTB.                                   KC03-388
003200*    2011-02-18  CAS  KC03-455     RAISE THE RECEIPT BATCH TO 200 KC03-455
003300*                 ORDERS, SAME AS THE SHIPMENT FETCH LIMIT - ONE  KC03-455
003400*                 ORDIDFEC RUN NOW FITS IN ONE RECEIPT.           KC03-455
003410*    2016-08-09  RJL  KC03-459     RM-NAA-SECOND IS ONLY TWO      KC03-459
003420*                 DIGITS - A BARE ADD OF THE BACKOFF SLOT WAS     KC03-459
003430*                 SILENTLY TRUNCATING ANY DELTA PAST 99 AND       KC03-459
003440*                 CORRUPTING NEXT-ATTEMPT-AT.  NOW CARRIES        KC03-459
003450*                 PROPERLY THROUGH MINUTE/HOUR/DAY, AND THE       KC03-459
003460*                 BACKOFF SLOT IS CLAMPED AT                      KC03-459
003470*                 APL-BACKOFF-CAP-SECONDS BEFORE IT IS ADDED.     KC03-459
003480*    2016-08-09  RJL  KC03-463     WS-BACKOFF-TABLE-DATA WAS OFF  KC03-463
003481*                 BY ONE ATTEMPT - SLOT 1 HELD 2**0, SO ATTEMPT 1 KC03-463
003482*                 BACKED OFF 1 SECOND INSTEAD OF 2, AND SLOT 10   KC03-463
003483*                 TOPPED OUT AT 512, WHICH NEVER TRIPPED THE      KC03-463
003484*                 APL-BACKOFF-CAP-SECONDS CHECK IN 650.  SHIFTED  KC03-463
003485*                 THE TABLE TO 2,4,8...1024 SO SLOT K HOLDS 2**K  KC03-463
003486*                 AND THE CAP LOGIC ENGAGES AT ATTEMPT 10.      KC03-463
003500*                                                                *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100    C01 IS TOP-OF-FORM
004200    UPSI-0 ON STATUS IS WS-RERUN-SWITCH
004300    UPSI-1 ON STATUS IS WS-XMIT-FAIL-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700    SELECT ORDNEW ASSIGN TO ORDNEW
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS IS WS-ORDNEW-SW.
005000*
005100    SELECT ORDERTB ASSIGN TO ORDERTB
005200        ORGANIZATION IS INDEXED
005300        ACCESS MODE IS RANDOM
005400        RECORD KEY IS ORD-ORDER-ID
005500        FILE STATUS IS WS-ORDERTB-SW.
005600*
005700    SELECT RMETAPND ASSIGN TO RMETAPND
005800        ORGANIZATION IS INDEXED
005900        ACCESS MODE IS RANDOM
006000        RECORD KEY IS RM-TRACE-ID
006100        FILE STATUS IS WS-RMETAPND-SW.
006200*
006300    SELECT RDATAPND ASSIGN TO RDATAPND
006400        ORGANIZATION IS INDEXED
006500        ACCESS MODE IS RANDOM
006600        RECORD KEY IS RD-FILE-NAME
006700        FILE STATUS IS WS-RDATAPND-SW.
006800*
006900    SELECT RMETASNT ASSIGN TO RMETASNT
007000        ORGANIZATION IS INDEXED
007100        ACCESS MODE IS RANDOM
007200        RECORD KEY IS RMS-TRACE-ID
007300        FILE STATUS IS WS-RMETASNT-SW.
007400*
007500    SELECT RDATASNT ASSIGN TO RDATASNT
007600        ORGANIZATION IS INDEXED
007700        ACCESS MODE IS RANDOM
007800        RECORD KEY IS RDS-FILE-NAME
007900        FILE STATUS IS WS-RDATASNT-SW.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  ORDNEW
008400    RECORD CONTAINS 4 CHARACTERS
008500    DATA RECORD IS ORDNEW-RECORD.
008600 01  ORDNEW-RECORD.
008700    05  ON-ORDER-ID                 PIC X(04).
008800*
008900 FD  ORDERTB
009000    RECORD CONTAINS 270 CHARACTERS
009100    DATA RECORD IS ORDER-RECORD.
009200 COPY ORDREC.
009300*
009400 FD  RMETAPND
009500    RECORD CONTAINS 1159 CHARACTERS
009600    DATA RECORD IS RECEIPT-META-RECORD.
009700 COPY RCPMETA.
009800*
009900 FD  RDATAPND
010000    RECORD CONTAINS 52483 CHARACTERS
010100    DATA RECORD IS RECEIPT-LINE-WORK RECEIPT-DATA-RECORD.
010200 COPY RCPLINE.
010300*
010400 FD  RMETASNT
010500    RECORD CONTAINS 1159 CHARACTERS
010600    DATA RECORD IS RECEIPT-META-RECORD-S.
010700 01  RECEIPT-META-RECORD-S.
010800    05  RMS-FILE-NAME                PIC X(80).
010900    05  RM-TRACE-ID                  PIC X(32).
011000    05  RMS-APPLICANT-KEY            PIC X(20).
011100    05  RMS-ORDER-ID-COUNT           PIC 9(04) COMP-3.
011200    05  RMS-ORDER-IDS OCCURS 200 TIMES PIC X(04).
011300    05  RMS-ATTEMPTS                 PIC 9(04).
011400    05  RMS-NEXT-ATTEMPT-AT          PIC 9(14).
011500    05  RMS-LAST-ERROR               PIC X(200).
011600    05  FILLER                       PIC X(06).
011700*
011800 FD  RDATASNT
011900    RECORD CONTAINS 52483 CHARACTERS
012000    DATA RECORD IS RECEIPT-DATA-RECORD-S.
012100 01  RECEIPT-DATA-RECORD-S.
012200    05  RD-FILE-NAME                 PIC X(80).
012300    05  RDS-LINE-COUNT               PIC 9(04) COMP-3.
012400    05  RDS-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
012500*
012600 WORKING-STORAGE SECTION.
012700 COPY APLCTL.
012800*
012900 COPY ERRPARM.
013000*
013100 01  WS-ORDNEW-SW                    PIC X(02)  VALUE SPACES.
013200    88  WS-ORDNEW-SUCCESS                VALUE '00'.
013300    88  WS-ORDNEW-EOF                    VALUE '10'.
013400 01  WS-ORDERTB-SW                   PIC X(02)  VALUE SPACES.
013500    88  WS-ORDERTB-SUCCESS               VALUE '00'.
013600 01  WS-RMETAPND-SW                  PIC X(02)  VALUE SPACES.
013700    88  WS-RMETAPND-SUCCESS              VALUE '00'.
013800 01  WS-RDATAPND-SW                  PIC X(02)  VALUE SPACES.
013900    88  WS-RDATAPND-SUCCESS              VALUE '00'.
014000 01  WS-RMETASNT-SW                  PIC X(02)  VALUE SPACES.
014100    88  WS-RMETASNT-SUCCESS              VALUE '00'.
014200 01  WS-RDATASNT-SW                  PIC X(02)  VALUE SPACES.
014300    88  WS-RDATASNT-SUCCESS              VALUE '00'.
014400 01  WS-EOF-SW                       PIC X(01)  VALUE 'N'.
014500    88  WS-EOF-NO                       VALUE 'N'.
014600    88  WS-EOF-YES                      VALUE 'Y'.
014700 01  WS-RERUN-SWITCH                 PIC X(01)  VALUE 'N'.
014800 01  WS-XMIT-FAIL-SWITCH             PIC X(01)  VALUE 'N'.
014900*
015000 77  WS-ROW-COUNT                    PIC S9(04) COMP VALUE 0.
015100 77  WS-LINE-IX                      PIC S9(04) COMP VALUE 0.
015200 77  WS-MSG-IX                       PIC S9(04) COMP VALUE 0.
015300*
015400*    RUN TIMESTAMP, STAMPED AT OPEN TIME - THE 14-DIGIT FORM FEEDS
015500*    BOTH THE TRACE-ID AND THE OUTBOUND FILE NAME, BROKEN OUT BY
015600*    THE REDEFINES BELOW THE SAME WAY RM-NEXT-ATTEMPT-AT IS.
015700 01  WS-RUN-DATE8                    PIC 9(08)  VALUE ZERO.
015800 01  WS-RUN-TIME8                    PIC 9(08)  VALUE ZERO.
015900 01  WS-RUN-TIMESTAMP.
016000    05  WS-RTS-YEAR                 PIC 9(04).
016100    05  WS-RTS-MONTH                PIC 9(02).
016200    05  WS-RTS-DAY                  PIC 9(02).
016300    05  WS-RTS-HOUR                 PIC 9(02).
016400    05  WS-RTS-MINUTE               PIC 9(02).
016500    05  WS-RTS-SECOND               PIC 9(02).
016600 01  WS-RUN-TIMESTAMP-FLAT REDEFINES WS-RUN-TIMESTAMP.
016700    05  WS-RTS-FLAT                 PIC 9(14).
016800*
016900*    POWER-OF-TWO BACKOFF SECONDS, CAPPED AT APL-BACKOFF-CAP-SECONDS -
017000*    INDEXED BY ATTEMPT COUNT SO 600-RECORD-FAILURE-PARA NEVER NEEDS
017100*    AN EXPONENT OPERATOR.  SLOT K HOLDS 2**K, NOT 2**(K-1) - KC03-463
017110*    FIXES A TABLE THAT WAS OFF BY ONE ATTEMPT AND NEVER REACHED THE
017120*    CAP (SEE THE CHANGE LOG).
017200 01  WS-BACKOFF-TABLE-DATA.
017300    05  FILLER                      PIC S9(04) COMP VALUE 2.
017400    05  FILLER                      PIC S9(04) COMP VALUE 4.
017500    05  FILLER                      PIC S9(04) COMP VALUE 8.
017600    05  FILLER                      PIC S9(04) COMP VALUE 16.
017700    05  FILLER                      PIC S9(04) COMP VALUE 32.
017800    05  FILLER                      PIC S9(04) COMP VALUE 64.
017900    05  FILLER                      PIC S9(04) COMP VALUE 128.
018000    05  FILLER                      PIC S9(04) COMP VALUE 256.
018100    05  FILLER                      PIC S9(04) COMP VALUE 512.
018200    05  FILLER                      PIC S9(04) COMP VALUE 1024.
018300 01  WS-BACKOFF-TABLE-DATA-R REDEFINES WS-BACKOFF-TABLE-DATA.
018400    05  WS-BACKOFF-SECONDS OCCURS 10 TIMES PIC S9(04) COMP.
018401*
018402*    RM-NEXT-ATTEMPT-AT IS SIX SEPARATE 2/4-DIGIT FIELDS, NOT A
018403*    SINGLE EPOCH COUNTER, SO THE BACKOFF ADD HAS TO CARRY BY HAND
018404*    FROM SECOND UP THROUGH DAY - KC03-459.  DAYS-IN-MONTH TABLE
018405*    BELOW IS THE SAME CARRY IDIOM, NOT A CALENDAR PACKAGE.
018406 01  WS-DAYS-IN-MONTH-TABLE.
018407    05  FILLER                      PIC S9(04) COMP VALUE 31.
018408    05  FILLER                      PIC S9(04) COMP VALUE 28.
018409    05  FILLER                      PIC S9(04) COMP VALUE 31.
018411    05  FILLER                      PIC S9(04) COMP VALUE 30.
018412    05  FILLER                      PIC S9(04) COMP VALUE 31.
018413    05  FILLER                      PIC S9(04) COMP VALUE 30.
018414    05  FILLER                      PIC S9(04) COMP VALUE 31.
018415    05  FILLER                      PIC S9(04) COMP VALUE 31.
018416    05  FILLER                      PIC S9(04) COMP VALUE 30.
018417    05  FILLER                      PIC S9(04) COMP VALUE 31.
018418    05  FILLER                      PIC S9(04) COMP VALUE 30.
018419    05  FILLER                      PIC S9(04) COMP VALUE 31.
018421 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
018422    05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC S9(04) COMP.
018423 01  WS-LEAP-YEAR-SW                 PIC X(01)  VALUE 'N'.
018424    88  WS-LEAP-YEAR-NO                  VALUE 'N'.
018425    88  WS-LEAP-YEAR-YES                 VALUE 'Y'.
018426 77  WS-BACKOFF-EFFECTIVE            PIC S9(04) COMP VALUE 0.
018427 77  WS-DAYS-THIS-MONTH              PIC S9(04) COMP VALUE 0.
018428 77  WS-CARRY-DAYS                   PIC S9(04) COMP VALUE 0.
018429 77  WS-CARRY-HOURS                  PIC S9(04) COMP VALUE 0.
018431 77  WS-CARRY-MINUTES                PIC S9(04) COMP VALUE 0.
018432 77  WS-TOTAL-SECONDS                PIC S9(06) COMP VALUE 0.
018433 77  WS-TOTAL-MINUTES                PIC S9(06) COMP VALUE 0.
018434 77  WS-TOTAL-HOURS                  PIC S9(06) COMP VALUE 0.
018435 77  WS-LY-WORK                      PIC S9(06) COMP VALUE 0.
018436 77  WS-LY-REM-4                     PIC S9(04) COMP VALUE 0.
018437 77  WS-LY-REM-100                   PIC S9(04) COMP VALUE 0.
018438 77  WS-LY-REM-400                   PIC S9(04) COMP VALUE 0.
018439*
018600 PROCEDURE DIVISION.
018700 000-MAIN-PARA.
018800    PERFORM 010-OPEN-FILES-PARA.
018900    MOVE 0 TO WS-ROW-COUNT.
019000    PERFORM 050-READ-NEXT-NEW-ID-PARA THRU 050-READ-NEXT-NEW-ID-EXIT.
019100    PERFORM 100-FETCH-AND-BUILD-LINE-PARA
019200        THRU 100-FETCH-AND-BUILD-LINE-EXIT
019300        UNTIL WS-EOF-YES.
019400    IF WS-ROW-COUNT GREATER THAN ZERO
019500        PERFORM 150-BUILD-META-PARA
019600        PERFORM 200-WRITE-META-PARA
019700        PERFORM 300-WRITE-DATA-PARA
019800        PERFORM 400-TRANSMIT-PARA
019900    ELSE
020000        DISPLAY "RCPSTFEC - ORDNEW WAS EMPTY - NO RECEIPT BUILT"
020100    END-IF.
020200    PERFORM 900-COMPLETED-OK.
020300*
020400 010-OPEN-FILES-PARA.
020500    ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD.
020600    ACCEPT WS-RUN-TIME8 FROM TIME.
020700    MOVE WS-RUN-DATE8(1:4)  TO WS-RTS-YEAR.
020800    MOVE WS-RUN-DATE8(5:2)  TO WS-RTS-MONTH.
020900    MOVE WS-RUN-DATE8(7:2)  TO WS-RTS-DAY.
021000    MOVE WS-RUN-TIME8(1:2)  TO WS-RTS-HOUR.
021100    MOVE WS-RUN-TIME8(3:2)  TO WS-RTS-MINUTE.
021200    MOVE WS-RUN-TIME8(5:2)  TO WS-RTS-SECOND.
021300    OPEN INPUT ORDNEW.
021400    IF NOT WS-ORDNEW-SUCCESS
021500        DISPLAY "WS-ORDNEW-SW=" WS-ORDNEW-SW
021600        DISPLAY "ORDNEW OPEN ERROR"
021700        PERFORM 800-PROGRAM-FAILED
021800    END-IF.
021900    OPEN INPUT ORDERTB.
022000    IF NOT WS-ORDERTB-SUCCESS
022100        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
022200        DISPLAY "ORDERTB OPEN ERROR"
022300        PERFORM 800-PROGRAM-FAILED
022400    END-IF.
022500    OPEN I-O RMETAPND.
022600    IF NOT WS-RMETAPND-SUCCESS
022700        DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
022800        DISPLAY "RMETAPND OPEN ERROR"
022900        PERFORM 800-PROGRAM-FAILED
023000    END-IF.
023100    OPEN I-O RDATAPND.
023200    IF NOT WS-RDATAPND-SUCCESS
023300        DISPLAY "WS-RDATAPND-SW=" WS-RDATAPND-SW
023400        DISPLAY "RDATAPND OPEN ERROR"
023500        PERFORM 800-PROGRAM-FAILED
023600    END-IF.
023700    OPEN I-O RMETASNT.
023800    IF NOT WS-RMETASNT-SUCCESS
023900        DISPLAY "WS-RMETASNT-SW=" WS-RMETASNT-SW
024000        DISPLAY "RMETASNT OPEN ERROR"
024100        PERFORM 800-PROGRAM-FAILED
024200    END-IF.
024300    OPEN I-O RDATASNT.
024400    IF NOT WS-RDATASNT-SUCCESS
024500        DISPLAY "WS-RDATASNT-SW=" WS-RDATASNT-SW
024600        DISPLAY "RDATASNT OPEN ERROR"
024700        PERFORM 800-PROGRAM-FAILED
024800    END-IF.
024900*
025000*    SCANS ORDNEW ONE RECORD AT A TIME - ORDIDFEC WROTE ONE
025100*    ON-ORDER-ID PER ROW IT ASSIGNED THIS RUN.
025200 050-READ-NEXT-NEW-ID-PARA.
025300    READ ORDNEW
025400        AT END
025500            MOVE 'Y' TO WS-EOF-SW
025600            GO TO 050-READ-NEXT-NEW-ID-EXIT
025700    END-READ.
025800    IF NOT WS-ORDNEW-SUCCESS AND NOT WS-ORDNEW-EOF
025900        DISPLAY "WS-ORDNEW-SW=" WS-ORDNEW-SW
026000        DISPLAY "ORDNEW READ ERROR"
026100        PERFORM 800-PROGRAM-FAILED
026200    END-IF.
026300 050-READ-NEXT-NEW-ID-EXIT.
026400    EXIT.
026500*
026600*    PULLS THE FULL ORDER ROW BACK OUT OF ORDERTB BY THE ID ORDNEW
026700*    GAVE US, THEN HANDS IT TO 110 TO BUILD ONE RECEIPT LINE.
026800 100-FETCH-AND-BUILD-LINE-PARA.
026900    MOVE ON-ORDER-ID TO ORD-ORDER-ID.
027000    READ ORDERTB
027100        INVALID KEY
027200            DISPLAY "ORDERTB READ NOT FOUND FOR " ON-ORDER-ID
027300            MOVE 92 TO WS-GM-REASON-CODE
027400            PERFORM 790-DISPLAY-REJECT-PARA
027500            GO TO 100-FETCH-AND-BUILD-LINE-CONT
027600    END-READ.
027700    IF WS-ORDERTB-SUCCESS
027800        PERFORM 110-BUILD-RECEIPT-LINE-PARA
027900    END-IF.
028000 100-FETCH-AND-BUILD-LINE-CONT.
028100    PERFORM 050-READ-NEXT-NEW-ID-PARA THRU 050-READ-NEXT-NEW-ID-EXIT.
028200 100-FETCH-AND-BUILD-LINE-EXIT.
028300    EXIT.
028400*
028500*    ASSEMBLES THE EIGHT-FIELD PIPE-CARET LINE FOR ONE ORDER AND
028600*    FILES IT AWAY IN THE RECEIPT-DATA TABLE AT THE NEXT SLOT.
028700 110-BUILD-RECEIPT-LINE-PARA.
028800    ADD 1 TO WS-ROW-COUNT.
028900    ADD 1 TO WS-LINE-IX.
029000    MOVE ORD-ORDER-ID       TO RL-ORDER-ID.
029100    MOVE ORD-USER-ID        TO RL-USER-ID.
029200    MOVE ORD-ITEM-ID        TO RL-ITEM-ID.
029300    MOVE ORD-APPLICANT-KEY  TO RL-APPLICANT-KEY.
029400    MOVE ORD-NAME           TO RL-NAME.
029500    MOVE ORD-ADDRESS        TO RL-ADDRESS.
029600    MOVE ORD-ITEM-NAME      TO RL-ITEM-NAME.
029700    MOVE ORD-PRICE          TO RL-PRICE.
029800    MOVE X'0A'              TO RL-NEWLINE.
029900    MOVE RECEIPT-LINE-WORK  TO RD-RECEIPT-LINES(WS-LINE-IX).
030000    MOVE ORD-ORDER-ID       TO RM-ORDER-IDS(WS-ROW-COUNT).
030100 110-BUILD-RECEIPT-LINE-EXIT.
030200    EXIT.
030300*
030400*    FILLS IN THE META RECORD FOR THIS BATCH - ONE RECEIPT PER
030500*    RUN SINCE ORDIDFEC ONLY EVER ASSIGNS FOR ONE APPLICANT AT A
030600*    TIME.
030700 150-BUILD-META-PARA.
030800    MOVE SPACES TO RM-FILE-NAME.
030900    STRING 'INSPIEN_' DELIMITED BY SIZE
031000           APL-APPLICANT-KEY DELIMITED BY SPACE
031100           '_' DELIMITED BY SIZE
031200           WS-RTS-FLAT DELIMITED BY SIZE
031300           '.txt' DELIMITED BY SIZE
031400        INTO RM-FILE-NAME
031500    END-STRING.
031600    MOVE RM-FILE-NAME TO RD-FILE-NAME.
031700    MOVE SPACES TO RM-TRACE-ID.
031800    STRING 'RCPST-' DELIMITED BY SIZE
031900           WS-RTS-FLAT DELIMITED BY SIZE
032000        INTO RM-TRACE-ID
032100    END-STRING.
032200    MOVE APL-APPLICANT-KEY TO RM-APPLICANT-KEY.
032300    MOVE WS-ROW-COUNT      TO RM-ORDER-ID-COUNT.
032400    MOVE 0                 TO RM-ATTEMPTS.
032500    MOVE 0                 TO RM-NEXT-ATTEMPT-AT.
032600    MOVE SPACES            TO RM-LAST-ERROR.
032700    MOVE WS-ROW-COUNT      TO RD-LINE-COUNT.
032800*
032900 200-WRITE-META-PARA.
033000    WRITE RECEIPT-META-RECORD.
033100    IF NOT WS-RMETAPND-SUCCESS
033200        DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
033300        DISPLAY "RMETAPND WRITE ERROR"
033400        PERFORM 800-PROGRAM-FAILED
033500    END-IF.
033600*
033700 300-WRITE-DATA-PARA.
033800    WRITE RECEIPT-DATA-RECORD.
033900    IF NOT WS-RDATAPND-SUCCESS
034000        DISPLAY "WS-RDATAPND-SW=" WS-RDATAPND-SW
034100        DISPLAY "RDATAPND WRITE ERROR"
034200        PERFORM 800-PROGRAM-FAILED
034300    END-IF.
034400*
034500*    STAND-IN FOR THE SFTP HANDOFF TO THE PARTICIPANT'S INBOX -
034600*    THE ACTUAL TRANSMISSION IS OUTSIDE THIS SHOP'S CODE.  UPSI-1
034700*    LETS OPERATIONS FORCE A FAILED RUN FOR A DRY-RUN TEST OF THE
034800*    RETRY CYCLE WITHOUT TOUCHING THE REAL TRANSMISSION SCRIPT.
034900 400-TRANSMIT-PARA.
035000    IF WS-XMIT-FAIL-SWITCH EQUAL 'Y'
035100        MOVE 'TEST FAILURE FORCED BY UPSI-1' TO RM-LAST-ERROR
035200        PERFORM 600-RECORD-FAILURE-PARA
035300    ELSE
035400        PERFORM 500-MOVE-TO-SENT-PARA
035500    END-IF.
035600*
035700*    TRANSMISSION CAME BACK GOOD - COPY THE PAIR INTO THE SENT
035800*    FILES AND DELETE THEM OUT OF PENDING SO A RERUN OF RCPRYFEC
035900*    WILL NOT FIND THEM AND TRY TO SEND THEM AGAIN.
036000 500-MOVE-TO-SENT-PARA.
036100    MOVE RM-FILE-NAME      TO RMS-FILE-NAME.
036200    MOVE RM-APPLICANT-KEY  TO RMS-APPLICANT-KEY.
036300    MOVE RM-ORDER-ID-COUNT TO RMS-ORDER-ID-COUNT.
036400    MOVE RM-ORDER-IDS      TO RMS-ORDER-IDS.
036500    MOVE RM-ATTEMPTS       TO RMS-ATTEMPTS.
036600    MOVE RM-NEXT-ATTEMPT-AT TO RMS-NEXT-ATTEMPT-AT.
036700    MOVE RM-LAST-ERROR     TO RMS-LAST-ERROR.
036800    WRITE RECEIPT-META-RECORD-S.
036900    IF NOT WS-RMETASNT-SUCCESS
037000        DISPLAY "WS-RMETASNT-SW=" WS-RMETASNT-SW
037100        DISPLAY "RMETASNT WRITE ERROR"
037200        PERFORM 800-PROGRAM-FAILED
037300    END-IF.
037400    MOVE RD-LINE-COUNT TO RDS-LINE-COUNT.
037500    MOVE RD-RECEIPT-LINES  TO RDS-RECEIPT-LINES.
037600    WRITE RECEIPT-DATA-RECORD-S.
037700    IF NOT WS-RDATASNT-SUCCESS
037800        DISPLAY "WS-RDATASNT-SW=" WS-RDATASNT-SW
037900        DISPLAY "RDATASNT WRITE ERROR"
038000        PERFORM 800-PROGRAM-FAILED
038100    END-IF.
038200    DELETE RMETAPND.
038300    DELETE RDATAPND.
038400    DISPLAY "RCPSTFEC - RECEIPT SENT - " RM-FILE-NAME.
038500*
038600*    TRANSMISSION FAILED - LEAVE THE PAIR RIGHT WHERE THEY ARE IN
038700*    PENDING AND STAMP THE META ROW WITH THE FIRST BACKOFF SLOT SO
038800*    RCPRYFEC KNOWS WHEN TO TRY AGAIN.
038900 600-RECORD-FAILURE-PARA.
039000    ADD 1 TO RM-ATTEMPTS.
039100    COMPUTE WS-MSG-IX = RM-ATTEMPTS.
039200    IF WS-MSG-IX GREATER THAN 10
039300        MOVE 10 TO WS-MSG-IX
039400    END-IF.
039500    MOVE WS-RUN-TIMESTAMP TO RM-NEXT-ATTEMPT-AT-PARTS.
039510    PERFORM 650-ADVANCE-NEXT-ATTEMPT-PARA.
039700    REWRITE RECEIPT-META-RECORD.
039800    IF NOT WS-RMETAPND-SUCCESS
039900        DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
040000        DISPLAY "RMETAPND REWRITE ERROR"
040100        PERFORM 800-PROGRAM-FAILED
040200    END-IF.
040300    DISPLAY "RCPSTFEC - RECEIPT TRANSMIT FAILED - LEFT PENDING - "
040400        RM-FILE-NAME.
040410*
040420*    ADDS THE BACKOFF SLOT (CLAMPED AT APL-BACKOFF-CAP-SECONDS) INTO
040430*    RM-NEXT-ATTEMPT-AT-PARTS WITH A PROPER CARRY - RM-NAA-SECOND IS
040440*    ONLY TWO DIGITS WIDE SO A BARE ADD SILENTLY DROPPED ANY DELTA
040450*    THAT PUSHED IT PAST 99 - KC03-459.
040460 650-ADVANCE-NEXT-ATTEMPT-PARA.
040470    IF WS-BACKOFF-SECONDS(WS-MSG-IX) GREATER THAN
040480                                       APL-BACKOFF-CAP-SECONDS
040490        MOVE APL-BACKOFF-CAP-SECONDS TO WS-BACKOFF-EFFECTIVE
040500    ELSE
040510        MOVE WS-BACKOFF-SECONDS(WS-MSG-IX) TO WS-BACKOFF-EFFECTIVE
040520    END-IF.
040530    ADD RM-NAA-SECOND WS-BACKOFF-EFFECTIVE GIVING WS-TOTAL-SECONDS.
040540    DIVIDE WS-TOTAL-SECONDS BY 60
040550        GIVING WS-CARRY-MINUTES REMAINDER RM-NAA-SECOND.
040560    ADD RM-NAA-MINUTE WS-CARRY-MINUTES GIVING WS-TOTAL-MINUTES.
040570    DIVIDE WS-TOTAL-MINUTES BY 60
040580        GIVING WS-CARRY-HOURS REMAINDER RM-NAA-MINUTE.
040590    ADD RM-NAA-HOUR WS-CARRY-HOURS GIVING WS-TOTAL-HOURS.
040600    DIVIDE WS-TOTAL-HOURS BY 24
040610        GIVING WS-CARRY-DAYS REMAINDER RM-NAA-HOUR.
040620    IF WS-CARRY-DAYS GREATER THAN ZERO
040630        PERFORM 660-ADVANCE-CALENDAR-DAY-PARA
040640            WS-CARRY-DAYS TIMES
040650    END-IF.
040660 650-ADVANCE-NEXT-ATTEMPT-EXIT.
040670    EXIT.
040680*
040690*    ONE CALENDAR DAY FORWARD, ROLLING MONTH AND YEAR AS NEEDED -
040700*    THE BACKOFF CAP NEVER PUSHES THIS MORE THAN ONE DAY AT A TIME.
040710 660-ADVANCE-CALENDAR-DAY-PARA.
040720    ADD 1 TO RM-NAA-DAY.
040730    PERFORM 665-SET-DAYS-THIS-MONTH-PARA.
040740    IF RM-NAA-DAY GREATER THAN WS-DAYS-THIS-MONTH
040750        MOVE 1 TO RM-NAA-DAY
040760        ADD 1 TO RM-NAA-MONTH
040770        IF RM-NAA-MONTH GREATER THAN 12
040780            MOVE 1 TO RM-NAA-MONTH
040790            ADD 1 TO RM-NAA-YEAR
040800        END-IF
040810    END-IF.
040820 660-ADVANCE-CALENDAR-DAY-EXIT.
040830    EXIT.
040840*
040850 665-SET-DAYS-THIS-MONTH-PARA.
040860    MOVE WS-DAYS-IN-MONTH(RM-NAA-MONTH) TO WS-DAYS-THIS-MONTH.
040870    IF RM-NAA-MONTH EQUAL 2
040880        PERFORM 668-CHECK-LEAP-YEAR-PARA
040890        IF WS-LEAP-YEAR-YES
040900            MOVE 29 TO WS-DAYS-THIS-MONTH
040910        END-IF
040920    END-IF.
040930 665-SET-DAYS-THIS-MONTH-EXIT.
040940    EXIT.
040950*
040960*    ORDINARY 4/100/400 LEAP YEAR RULE, DONE WITH DIVIDE REMAINDER
040970*    SINCE THIS SHOP DOESN'T USE FUNCTION VERBS.
040980 668-CHECK-LEAP-YEAR-PARA.
040990    DIVIDE RM-NAA-YEAR BY 4   GIVING WS-LY-WORK REMAINDER WS-LY-REM-4.
041000    DIVIDE RM-NAA-YEAR BY 100 GIVING WS-LY-WORK REMAINDER WS-LY-REM-100.
041010    DIVIDE RM-NAA-YEAR BY 400 GIVING WS-LY-WORK REMAINDER WS-LY-REM-400.
041020    IF WS-LY-REM-4 NOT EQUAL ZERO
041030        MOVE 'N' TO WS-LEAP-YEAR-SW
041040    ELSE
041050        IF WS-LY-REM-100 NOT EQUAL ZERO
041060            MOVE 'Y' TO WS-LEAP-YEAR-SW
041070        ELSE
041080            IF WS-LY-REM-400 EQUAL ZERO
041090                MOVE 'Y' TO WS-LEAP-YEAR-SW
041100            ELSE
041110                MOVE 'N' TO WS-LEAP-YEAR-SW
041120            END-IF
041130        END-IF
041140    END-IF.
041150 668-CHECK-LEAP-YEAR-EXIT.
041160    EXIT.
041170*
041180*    LOOKS UP THE REJECT TEXT FOR WS-GM-REASON-CODE IN THE SHARED
041190*    ERRPARM TABLE AND DISPLAYS IT - SAME LINEAR SCAN XMLPRFEC AND
041200*    ORDIDFEC BOTH USE.
041210 790-DISPLAY-REJECT-PARA.
041220    MOVE 1 TO WS-MSG-IX.
041320 790-DISPLAY-REJECT-SCAN.
041420    IF WS-MSG-IX GREATER THAN 19
041520        DISPLAY "REASON CODE NOT IN TABLE - " WS-GM-REASON-CODE
041620        GO TO 790-DISPLAY-REJECT-EXIT
041720    END-IF.
041820    IF WS-GM-REASON-CODE EQUAL WS-RT-MSG-CODE(WS-MSG-IX)
041920        DISPLAY WS-RT-MSG-TEXT(WS-MSG-IX)
042020        GO TO 790-DISPLAY-REJECT-EXIT
042120    END-IF.
042220    ADD 1 TO WS-MSG-IX.
042320    GO TO 790-DISPLAY-REJECT-SCAN.
042420 790-DISPLAY-REJECT-EXIT.
042520    EXIT.
042620*
042720 800-PROGRAM-FAILED.
042820    DISPLAY "RCPSTFEC - RECEIPT STAGING FAILED".
042920    DISPLAY "ORDERS FETCHED BEFORE THE FAILURE = " WS-ROW-COUNT.
043020    COMPUTE WS-ROW-COUNT = WS-ROW-COUNT / ZERO.
043120*
043220 900-COMPLETED-OK.
043320    CLOSE ORDNEW, ORDERTB, RMETAPND, RDATAPND, RMETASNT, RDATASNT.
043420    DISPLAY "RCPSTFEC - RECEIPT STAGING COMPLETE".
043520    DISPLAY "ORDERS PLACED ON THE RECEIPT THIS RUN = " WS-ROW-COUNT.
043620    STOP RUN.
