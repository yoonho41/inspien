000100******************************************************************
000200*                                                                 *
000300*    RCPMETA -  RECEIPT OUTBOX META RECORD (RMETAPND/SNT/FLD)      *
000400*                                                                 *
000500*    ONE RECORD PER RECEIPT BATCH.  TRAVELS WITH ITS DATA RECORD   *
000600*    (RCPLINE/RDATAxxx) BETWEEN THE PENDING, SENT AND FAILED       *
000700*    FILES AS THE OUTBOX STATE MACHINE ADVANCES.  RM-ORDER-IDS     *
000800*    IS THE LIST OF ORDER-IDS WHOSE ROWS MAKE UP THE RECEIPT, SO   *
000900*    A MISSING DATA RECORD CAN BE REBUILT FROM ORDERTB.            *
001000*                                                                 *
001100*    2003-11-14  CAS  KC03-330     ORIGINAL LAYOUT.                01100073
001200*    2007-05-09  TLH  KC03-388     RM-NEXT-ATTEMPT-AT CARRIED AS   01200073
001300*                     AN ABSOLUTE YYYYMMDDHHMISS TIMESTAMP, NOT    01201073
001400*                     EPOCH MILLISECONDS - ADD A BROKEN-DOWN       01202073
001500*                     REDEFINES SO RCPRYFEC CAN DO THE BACKOFF     01203073
001600*                     ARITHMETIC A FIELD AT A TIME.                01204073
001700*    2011-02-18  CAS  KC03-455     RM-ORDER-IDS OCCURS RAISED      01700073
001800*                     FROM 50 TO 200 TO MATCH THE SHIPMENT BATCH   01701073
001900*                     FETCH LIMIT - A FULL CYCLE'S WORTH OF        01702073
002000*                     ORDERS CAN LAND IN ONE RECEIPT.              01703073
002100*                                                                 *
002200******************************************************************
002300*
002400 01  RECEIPT-META-RECORD.
002500     05  RM-FILE-NAME                 PIC X(80).
002600     05  RM-TRACE-ID                  PIC X(32).
002700     05  RM-APPLICANT-KEY             PIC X(20).
002800     05  RM-ORDER-ID-COUNT            PIC 9(04) COMP-3.
002900     05  RM-ORDER-IDS OCCURS 200 TIMES PIC X(04).
003000     05  RM-ATTEMPTS                  PIC 9(04).
003100     05  RM-NEXT-ATTEMPT-AT            PIC 9(14).
003200     05  RM-NEXT-ATTEMPT-AT-PARTS REDEFINES RM-NEXT-ATTEMPT-AT.
003300         10  RM-NAA-YEAR              PIC 9(04).
003400         10  RM-NAA-MONTH             PIC 9(02).
003500         10  RM-NAA-DAY               PIC 9(02).
003600         10  RM-NAA-HOUR              PIC 9(02).
003700         10  RM-NAA-MINUTE            PIC 9(02).
003800         10  RM-NAA-SECOND            PIC 9(02).
003900     05  RM-LAST-ERROR                 PIC X(200).
004000     05  FILLER                        PIC X(06).
