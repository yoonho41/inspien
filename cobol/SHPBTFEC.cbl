000100******************************************************************
000200*                                                                *
000300*    SHPBTFEC -  SHIPMENT BATCH CYCLE                            *
000400*                                                                *
000500*    RUNS ON A TIMER (SEE THE JCL - ONE EXECUTION IS ONE CYCLE). *
000600*    BROWSES ORDERTB FOR UP TO FETCH-LIMIT ROWS WITH STATUS = N  *
000700*    AND RUNS THE WHOLE CYCLE AS ONE ALL-OR-NOTHING UNIT: THE    *
000800*    BATCH IS FETCHED INTO A WORK TABLE FIRST (NO WRITES), EVERY *
000900*    SHIPTB ROW IS THEN INSERTED, AND ONLY AFTER ALL OF THOSE    *
001000*    SUCCEED IS STATUS FLIPPED TO Y ACROSS THE WHOLE BATCH.  A   *
001100*    FAILURE ANYWHERE IN THE STATUS-FLIP PASS ROLLS BACK EVERY   *
001200*    ROW THIS CYCLE ALREADY FLIPPED, SO A MID-CYCLE ABEND ALWAYS *
001300*    LEAVES ORDERTB EXACTLY AS IT WAS FOUND AND A RERUN PICKS UP *
001400*    THE WHOLE BATCH AGAIN FROM STATUS = N.                      *
001500*                                                                *
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. SHPBTFEC.
001800 AUTHOR. J. W. BRANNIGAN.
001900 INSTALLATION. DATA PROCESSING - ORDER SYSTEMS GROUP.
002000 DATE-WRITTEN. 10/06/1986.
002100 DATE-COMPILED.
002200 SECURITY. NONE.
002300*                                                                *
002400*    C H A N G E   L O G                                        *
002500*                                                                *
002600*    1986-10-06  JWB  KC03-023     ORIGINAL PROGRAM - ONE-SHOT    KC03-023
002700*                 JOB, RAN ONCE A DAY FROM THE OVERNIGHT JCL.     KC03-023
002800*    1991-07-22  RPK  KC03-129     REWORK AS A CYCLE JOB FOR THE  KC03-129
002900*                 NEW HOURLY SCHEDULER - ADD THE FETCH-LIMIT CAP  KC03-129
003000*                 SO ONE CYCLE CANNOT RUN LONG PAST ITS SLOT.     KC03-129
003100*    1998-12-15  GMO  Y2K-022      REVIEWED THE WS-RUN-DATE       Y2K-022
003200*                 BREAKDOWN - ALREADY 4-DIGIT INTERNALLY, 2-DIGIT Y2K-022
003300*                 ONLY ON THE SYSOUT LOG LINE.  NO CHANGE MADE.   Y2K-022
003400*    2007-05-09  TLH  KC03-388     REWRITE STATUS IMMEDIATELY     KC03-388
003500*                 AFTER EACH SHIPTB WRITE INSTEAD OF AT CYCLE     KC03-388
003600*                 END - A MID-CYCLE ABEND WAS LEAVING SHIPPED     KC03-388
003700*                 ORDERS STUCK AT STATUS N WITH A SHIPTB ROW      KC03-388
003800*                 ALREADY OUT THE DOOR, SO THE NEXT CYCLE SHIPPED KC03-388
003900*                 THEM A SECOND TIME.                             KC03-388
004000*    2016-08-09  RJL  KC03-462     KC03-388 TRADED ONE BUG FOR    KC03-462
004100*                 ANOTHER - FLIPPING STATUS ROW-BY-ROW STOPPED    KC03-462
004200*                 DOUBLE-SHIPPING ON A RERUN, BUT A FAILURE ON    KC03-462
004300*                 ROW 50 OF A 200-ROW CYCLE LEFT ROWS 1-49        KC03-462
004400*                 SHIPPED AND FLIPPED TO Y WITH NO WAY TO UNDO    KC03-462
004500*                 THEM - EXACTLY THE PARTIAL STATE THE SHIPMENT   KC03-462
004600*                 BATCH CONTRACT SAYS CANNOT HAPPEN.  REWORKED    KC03-462
004700*                 AS THREE PASSES - FETCH THE WHOLE BATCH TO A    KC03-462
004800*                 TABLE, INSERT EVERY SHIPTB ROW, THEN FLIP       KC03-462
004900*                 STATUS FOR THE WHOLE BATCH - WITH 170 ROLLING   KC03-462
005000*                 BACK ANY ROW ALREADY FLIPPED IF A LATER REWRITE KC03-462
005100*                 FAILS.  ORDERTB NEEDS RANDOM ACCESS NOW FOR THE KC03-462
005200*                 ROLLBACK RE-READS, SO ACCESS MODE IS DYNAMIC.   KC03-462
005210*    2016-08-09  RJL  KC03-466     050-FIND-NEXT-UNSHIPPED        KC03-466
005220*                 NEVER CHECKED ORD-APPLICANT-KEY AGAINST         KC03-466
005230*                 APL-APPLICANT-KEY, SO THIS CYCLE SHIPPED ANY    KC03-466
005240*                 UNSHIPPED ORDER IN ORDERTB REGARDLESS OF WHICH  KC03-466
005250*                 APPLICANT IT BELONGED TO.  NOW SKIPS ANY ROW    KC03-466
005260*                 NOT FOR THE CONFIGURED APPLICANT, SAME AS       KC03-466
005270*                 EVERY OTHER PROGRAM IN THE SUITE ALREADY DOES.  KC03-466
005300*                                                                *
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900    C01 IS TOP-OF-FORM
006000    UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400    SELECT ORDERTB ASSIGN TO ORDERTB
006500        ORGANIZATION IS INDEXED
006600        ACCESS MODE IS DYNAMIC
006700        RECORD KEY IS ORD-ORDER-ID
006800        FILE STATUS IS WS-ORDERTB-SW.
006900*
007000    SELECT SHIPTB ASSIGN TO SHIPTB
007100        ORGANIZATION IS SEQUENTIAL
007200        FILE STATUS IS WS-SHIPTB-SW.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ORDERTB
007700    RECORD CONTAINS 270 CHARACTERS
007800    DATA RECORD IS ORDER-RECORD.
007900 COPY ORDREC.
008000*
008100 FD  SHIPTB
008200    RECORD CONTAINS 150 CHARACTERS
008300    DATA RECORD IS SHIPMENT-RECORD.
008400 COPY SHPREC.
008500*
008600 WORKING-STORAGE SECTION.
008700 COPY APLCTL.
008800*
008900 COPY ERRPARM.
009000*
009100 01  WS-ORDERTB-SW                   PIC X(02)  VALUE SPACES.
009200    88  WS-ORDERTB-SUCCESS              VALUE '00'.
009300    88  WS-ORDERTB-EOF                  VALUE '10'.
009400 01  WS-SHIPTB-SW                    PIC X(02)  VALUE SPACES.
009500    88  WS-SHIPTB-SUCCESS               VALUE '00'.
009600 01  WS-EOF-SW                       PIC X(01)  VALUE 'N'.
009700    88  WS-EOF-NO                       VALUE 'N'.
009800    88  WS-EOF-YES                      VALUE 'Y'.
009900 01  WS-RERUN-SWITCH                 PIC X(01)  VALUE 'N'.
010000*
010100 77  WS-CYCLE-COUNT                  PIC S9(04) COMP VALUE 0.
010200 77  WS-ROW-COUNT                    PIC S9(04) COMP VALUE 0.
010300 77  WS-ROW-IX                       PIC S9(04) COMP VALUE 0.
010400 77  WS-LAST-STATUS-IX               PIC S9(04) COMP VALUE 0.
010500*
010600*    RUN-DATE AND RUN-TIME, STAMPED AT OPEN TIME FOR THE CYCLE-END
010700*    LOG LINE - BROKEN DOWN BY THE REDEFINES BELOW THE SAME WAY THE
010800*    OLD CTLLOFEC RUN-HEADER DID.
010900 01  WS-RUN-DATE                     PIC 9(06)  VALUE ZERO.
011000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011100    05  WS-RUN-YY                   PIC 9(02).
011200    05  WS-RUN-MM                   PIC 9(02).
011300    05  WS-RUN-DD                   PIC 9(02).
011400 01  WS-RUN-TIME                     PIC 9(08)  VALUE ZERO.
011500*
011600*    ONE ROW PER ORDER FETCHED THIS CYCLE - BUILT BY THE 050/060
011700*    SCAN BEFORE EITHER THE SHIPTB INSERT PASS OR THE STATUS-FLIP
011800*    PASS STARTS - KC03-462.  SO THE WHOLE BATCH IS KNOWN UP FRONT.
011900 01  WS-SHIP-BATCH-TABLE.
012000    05  WS-SB-ROW OCCURS 200 TIMES.
012100        10  WS-SB-ORDER-ID          PIC X(04).
012200        10  WS-SB-ITEM-ID           PIC X(20).
012300        10  WS-SB-APPLICANT-KEY     PIC X(20).
012400        10  WS-SB-ADDRESS           PIC X(100).
012500*
012600*    ONE-LINE CYCLE SUMMARY FOR SYSOUT - KEPT AS A GROUP SO THE
012700*    REDEFINES BELOW CAN HAND IT TO DISPLAY AS ONE FLAT FIELD.
012800 01  WS-CYCLE-SUMMARY.
012900    05  WS-SUMMARY-COUNT             PIC 9(04).
013000    05  WS-SUMMARY-DATE              PIC 9(06).
013100    05  WS-SUMMARY-TIME              PIC 9(08).
013200 01  WS-CYCLE-SUMMARY-R REDEFINES WS-CYCLE-SUMMARY.
013300    05  WS-SUMMARY-FLAT              PIC X(18).
013400*
013500 PROCEDURE DIVISION.
013600 000-MAIN-PARA.
013700    PERFORM 010-OPEN-FILES-PARA.
013800    MOVE 0 TO WS-CYCLE-COUNT.
013900    MOVE 0 TO WS-ROW-COUNT.
014000    PERFORM 050-FIND-NEXT-UNSHIPPED-PARA
014100        THRU 050-FIND-NEXT-UNSHIPPED-EXIT.
014200    PERFORM 060-FETCH-ONE-ROW-PARA THRU 060-FETCH-ONE-ROW-EXIT
014300        UNTIL WS-EOF-YES OR WS-ROW-COUNT NOT LESS THAN APL-FETCH-LIMIT.
014400    IF WS-ROW-COUNT = 0
014500        DISPLAY "SHPBTFEC - NO UNSHIPPED ORDERS THIS CYCLE"
014600    ELSE
014700        PERFORM 100-INSERT-ALL-SHIPMENTS-PARA
014800            THRU 100-INSERT-ALL-SHIPMENTS-EXIT
014900        PERFORM 150-UPDATE-ALL-STATUS-PARA
015000            THRU 150-UPDATE-ALL-STATUS-EXIT
015100        MOVE WS-ROW-COUNT TO WS-CYCLE-COUNT
015200    END-IF.
015300    PERFORM 900-COMPLETED-OK.
015400*
015500 010-OPEN-FILES-PARA.
015600    ACCEPT WS-RUN-DATE FROM DATE.
015700    ACCEPT WS-RUN-TIME FROM TIME.
015800    OPEN I-O ORDERTB.
015900    IF NOT WS-ORDERTB-SUCCESS
016000        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
016100        DISPLAY "ORDERTB OPEN ERROR"
016200        PERFORM 800-PROGRAM-FAILED
016300    END-IF.
016400    OPEN OUTPUT SHIPTB.
016500    IF NOT WS-SHIPTB-SUCCESS
016600        DISPLAY "WS-SHIPTB-SW=" WS-SHIPTB-SW
016700        DISPLAY "SHIPTB OPEN ERROR"
016800        PERFORM 800-PROGRAM-FAILED
016900    END-IF.
017000*
017100*    SCANS FORWARD OVER ORDERTB, SKIPPING ANY ROW ALREADY AT
017200*    STATUS Y OR BELONGING TO SOME OTHER APPLICANT, AND STOPS ON
017300*    THE NEXT ELIGIBLE ROW OR END OF FILE.  THIS CYCLE ONLY EVER
017400*    SHIPS THE CONFIGURED APL-APPLICANT-KEY'S OWN ORDERS - KC03-466,
017410*    A ROW FOR SOME OTHER APPLICANT LEFT AT STATUS N IS NOT THIS
017420*    RUN'S PROBLEM.  READ-ONLY - KC03-462.  NOTHING IS WRITTEN
017430*    HERE, SO HOWEVER IT ENDS IT CANNOT LEAVE PARTIAL STATE BEHIND.
017500 050-FIND-NEXT-UNSHIPPED-PARA.
017600    READ ORDERTB NEXT RECORD
017700        AT END
017800            MOVE 'Y' TO WS-EOF-SW
017900            GO TO 050-FIND-NEXT-UNSHIPPED-EXIT
018000    END-READ.
018100    IF NOT WS-ORDERTB-SUCCESS AND NOT WS-ORDERTB-EOF
018200        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
018300        DISPLAY "ORDERTB READ ERROR"
018400        PERFORM 800-PROGRAM-FAILED
018500    END-IF.
018600    IF ORD-NOT-SHIPPED
018610        AND ORD-APPLICANT-KEY EQUAL APL-APPLICANT-KEY
018700        GO TO 050-FIND-NEXT-UNSHIPPED-EXIT
018800    END-IF.
018900    GO TO 050-FIND-NEXT-UNSHIPPED-PARA.
019000 050-FIND-NEXT-UNSHIPPED-EXIT.
019100    EXIT.
019200*
019300*    COPIES THE CURRENT ORDERTB ROW INTO THE CYCLE WORK TABLE AND
019400*    MOVES ON TO THE NEXT UNSHIPPED ROW - STILL NO WRITES.  THE
019500*    WHOLE BATCH HAS TO BE IN THE TABLE - KC03-462 - BEFORE EITHER
019600*    THE SHIPTB INSERT PASS OR THE STATUS-FLIP PASS BEGINS.
019700 060-FETCH-ONE-ROW-PARA.
019800    ADD 1 TO WS-ROW-COUNT.
019900    MOVE ORD-ORDER-ID       TO WS-SB-ORDER-ID(WS-ROW-COUNT).
020000    MOVE ORD-ITEM-ID        TO WS-SB-ITEM-ID(WS-ROW-COUNT).
020100    MOVE ORD-APPLICANT-KEY  TO WS-SB-APPLICANT-KEY(WS-ROW-COUNT).
020200    MOVE ORD-ADDRESS        TO WS-SB-ADDRESS(WS-ROW-COUNT).
020300    PERFORM 050-FIND-NEXT-UNSHIPPED-PARA
020400        THRU 050-FIND-NEXT-UNSHIPPED-EXIT.
020500 060-FETCH-ONE-ROW-EXIT.
020600    EXIT.
020700*
020800*    PASS 1 OF THE ATOMIC UNIT (KC03-462) - INSERT EVERY SHIPTB
020900*    ROW FOR THE BATCH.  NO ORDERTB STATUS HAS BEEN TOUCHED YET,
021000*    SO IF A WRITE FAILS HERE THE CYCLE ABENDS WITH THE MASTER
021100*    FILE EXACTLY AS IT WAS FOUND - THERE IS NOTHING TO ROLL BACK.
021300 100-INSERT-ALL-SHIPMENTS-PARA.
021400    PERFORM 110-INSERT-ONE-SHIPMENT-PARA
021500        THRU 110-INSERT-ONE-SHIPMENT-EXIT
021600        VARYING WS-ROW-IX FROM 1 BY 1
021700        UNTIL WS-ROW-IX > WS-ROW-COUNT.
021800 100-INSERT-ALL-SHIPMENTS-EXIT.
021900    EXIT.
022000*
022100 110-INSERT-ONE-SHIPMENT-PARA.
022200    MOVE WS-SB-ORDER-ID(WS-ROW-IX)      TO SHP-SHIPMENT-ID.
022300    MOVE WS-SB-ORDER-ID(WS-ROW-IX)      TO SHP-ORDER-ID.
022400    MOVE WS-SB-ITEM-ID(WS-ROW-IX)       TO SHP-ITEM-ID.
022500    MOVE WS-SB-APPLICANT-KEY(WS-ROW-IX) TO SHP-APPLICANT-KEY.
022600    MOVE WS-SB-ADDRESS(WS-ROW-IX)       TO SHP-ADDRESS.
022700    WRITE SHIPMENT-RECORD.
022800    IF NOT WS-SHIPTB-SUCCESS
022900        DISPLAY "WS-SHIPTB-SW=" WS-SHIPTB-SW
023000        DISPLAY "SHIPTB WRITE ERROR ON ORDER "
023100            WS-SB-ORDER-ID(WS-ROW-IX)
023200        PERFORM 800-PROGRAM-FAILED
023300    END-IF.
023400 110-INSERT-ONE-SHIPMENT-EXIT.
023500    EXIT.
023600*
023700*    PASS 2 OF THE ATOMIC UNIT (KC03-462) - FLIP STATUS TO Y FOR
023800*    EVERY ROW, NOW THAT ALL OF ITS SHIPTB ROWS ARE SAFELY WRITTEN.
023900*    IF A REWRITE FAILS PARTWAY THROUGH, 160 ROLLS BACK EVERY ROW
024000*    THIS PASS ALREADY FLIPPED SO NO PARTIAL SHIPMENT STATE SURVIVES.
024200 150-UPDATE-ALL-STATUS-PARA.
024300    MOVE 0 TO WS-LAST-STATUS-IX.
024400    PERFORM 160-UPDATE-ONE-STATUS-PARA
024500        THRU 160-UPDATE-ONE-STATUS-EXIT
024600        VARYING WS-ROW-IX FROM 1 BY 1
024700        UNTIL WS-ROW-IX > WS-ROW-COUNT.
024800 150-UPDATE-ALL-STATUS-EXIT.
024900    EXIT.
025000*
025100 160-UPDATE-ONE-STATUS-PARA.
025200    MOVE WS-SB-ORDER-ID(WS-ROW-IX) TO ORD-ORDER-ID.
025300    READ ORDERTB
025400        INVALID KEY
025500            DISPLAY "ORDERTB READ NOT FOUND FOR "
025600                WS-SB-ORDER-ID(WS-ROW-IX)
025700            PERFORM 170-ROLLBACK-STATUS-PARA
025800            PERFORM 800-PROGRAM-FAILED
025900    END-READ.
026000    IF NOT WS-ORDERTB-SUCCESS
026100        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
026200        DISPLAY "ORDERTB READ ERROR ON ORDER "
026300            WS-SB-ORDER-ID(WS-ROW-IX)
026400        PERFORM 170-ROLLBACK-STATUS-PARA
026500        PERFORM 800-PROGRAM-FAILED
026600    END-IF.
026700    MOVE 'Y' TO ORD-STATUS.
026800    REWRITE ORDER-RECORD.
026900    IF NOT WS-ORDERTB-SUCCESS
027000        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
027100        DISPLAY "ORDERTB REWRITE ERROR ON ORDER "
027200            WS-SB-ORDER-ID(WS-ROW-IX)
027300        PERFORM 170-ROLLBACK-STATUS-PARA
027400        PERFORM 800-PROGRAM-FAILED
027500    END-IF.
027600    MOVE WS-ROW-IX TO WS-LAST-STATUS-IX.
027700 160-UPDATE-ONE-STATUS-EXIT.
027800    EXIT.
027900*
028000*    UN-FLIPS EVERY ROW THIS CYCLE ALREADY SET TO Y BEFORE THE
028100*    FAILURE AT WS-ROW-IX (KC03-462) - THE SAME DELETE/UNDO-WHAT-
028200*    WAS-WRITTEN-SO-FAR PATTERN ORDIDFEC'S OWN 305-ROLLBACK-CHUNK-
028300*    PARA USES ON ITS INSERT PASS.
028400 170-ROLLBACK-STATUS-PARA.
028500    PERFORM 180-UNSET-ONE-STATUS-PARA
028600        THRU 180-UNSET-ONE-STATUS-EXIT
028700        VARYING WS-ROW-IX FROM 1 BY 1
028800        UNTIL WS-ROW-IX > WS-LAST-STATUS-IX.
028900*
029000 180-UNSET-ONE-STATUS-PARA.
029100    MOVE WS-SB-ORDER-ID(WS-ROW-IX) TO ORD-ORDER-ID.
029200    READ ORDERTB
029300        INVALID KEY
029400            DISPLAY "ORDERTB ROLLBACK-READ NOT FOUND FOR "
029500                WS-SB-ORDER-ID(WS-ROW-IX)
029600    END-READ.
029700    IF WS-ORDERTB-SUCCESS
029800        MOVE 'N' TO ORD-STATUS
029900        REWRITE ORDER-RECORD
030000        IF NOT WS-ORDERTB-SUCCESS
030100            DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
030200            DISPLAY "ORDERTB ROLLBACK-REWRITE ERROR ON ORDER "
030300                WS-SB-ORDER-ID(WS-ROW-IX)
030400        END-IF
030500    END-IF.
030600 180-UNSET-ONE-STATUS-EXIT.
030700    EXIT.
030800*
030900 800-PROGRAM-FAILED.
031000    DISPLAY "SHPBTFEC - SHIPMENT BATCH CYCLE FAILED".
031100    DISPLAY "CYCLE ROLLED BACK - NO ORDERS LEFT AT STATUS Y".
031200    COMPUTE WS-CYCLE-COUNT = WS-CYCLE-COUNT / ZERO.
031300*
031400 900-COMPLETED-OK.
031500    CLOSE ORDERTB, SHIPTB.
031600    MOVE WS-CYCLE-COUNT TO WS-SUMMARY-COUNT.
031700    MOVE WS-RUN-DATE     TO WS-SUMMARY-DATE.
031800    MOVE WS-RUN-TIME     TO WS-SUMMARY-TIME.
031900    DISPLAY "SHPBTFEC - CYCLE COMPLETE - " WS-SUMMARY-FLAT.
032000    DISPLAY "ORDERS SHIPPED THIS CYCLE = " WS-CYCLE-COUNT.
032100    STOP RUN.
