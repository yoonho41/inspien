000100******************************************************************
000200*                                                                *
000300*    RCPRYFEC -  RECEIPT OUTBOX RETRY CYCLE                       *
000400*                                                                *
000500*    RUNS ON THE SAME TIMER AS SHPBTFEC.  BROWSES RMETAPND FOR    *
000600*    EVERY RECEIPT STILL SITTING IN THE PENDING OUTBOX, SKIPS     *
000700*    ANYTHING NOT DUE YET OR NEVER ACTUALLY ATTEMPTED, REBUILDS   *
000800*    THE DATA FILE FROM ORDERTB IF SOMEONE LOST IT, AND TRIES THE *
000900*    TRANSMISSION AGAIN.  A RECEIPT THAT RUNS OUT OF ATTEMPTS      *
001000*    LANDS IN THE FAILED OUTBOX FOR RCPADFEC OR A HUMAN TO SORT.  *
001100*                                                                *
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. RCPRYFEC.
001400 AUTHOR. C. A. SOTO.
001500 INSTALLATION. DATA PROCESSING - ORDER SYSTEMS GROUP.
001600 DATE-WRITTEN. 11/21/2003.
001700 DATE-COMPILED.
001800 SECURITY. NONE.
001900*                                                                *
002000*    C H A N G E   L O G                                        *
002100*                                                                *
002200*    2003-11-21  CAS  KC03-331     ORIGINAL PROGRAM - COMPANION   KC03-331
002300*                 CYCLE TO RCPSTFEC, MODELED ON INSUMFEC'S        KC03-331
002400*                 BROWSE-AND-ACCUMULATE STYLE MINUS THE CICS      KC03-331
002500*                 PSEUDO-CONVERSATIONAL BROWSE.                   KC03-331
002600*    2007-05-09  TLH  KC03-389     ADD THE NEVER-ATTEMPTED SKIP   KC03-389
002700*                 RULE - A RECEIPT RCPSTFEC NEVER GOT TO TRANSMIT KC03-389
002800*                 (ATTEMPTS = 0 AND NO LAST-ERROR) WAS BEING      KC03-389
002900*                 DOUBLE-SENT THE FIRST TIME THIS CYCLE TOUCHED   KC03-389
003000*                 IT, RIGHT BEHIND RCPSTFEC'S OWN SUCCESSFUL SEND.KC03-389
003100*    2011-02-18  CAS  KC03-456     TABLE-DRIVEN BACKOFF LOOKUP,   KC03-456
003200*                 SAME TABLE AS RCPSTFEC, CAPPED AT               KC03-456
003300*                 APL-BACKOFF-CAP-SECONDS.  FINAL FAILURE NOW     KC03-456
003400*                 MOVES THE PAIR TO THE FAILED OUTBOX INSTEAD OF  KC03-456
003500*                 LEAVING IT PENDING FOREVER.                     KC03-456
003510*    2016-08-09  RJL  KC03-460     THE KC03-456 CAP WAS NEVER     KC03-460
003520*                 ACTUALLY BEING APPLIED - THE BACKOFF SLOT WAS   KC03-460
003530*                 ADDED STRAIGHT INTO RM-NAA-SECOND, ONLY TWO     KC03-460
003540*                 DIGITS WIDE, SO ANY DELTA PAST 99 WAS SILENTLY  KC03-460
003550*                 TRUNCATED INSTEAD OF CARRYING.  NOW CLAMPS AT   KC03-460
003560*                 APL-BACKOFF-CAP-SECONDS FOR REAL AND CARRIES    KC03-460
003570*                 PROPERLY THROUGH MINUTE/HOUR/DAY.               KC03-460
003571*    2016-08-09  RJL  KC03-464     WS-BACKOFF-TABLE-DATA WAS OFF  KC03-464
003572*                 BY ONE ATTEMPT - SLOT 1 HELD 2**0, SO ATTEMPT 1 KC03-464
003573*                 BACKED OFF 1 SECOND INSTEAD OF 2, AND SLOT 10   KC03-464
003574*                 TOPPED OUT AT 512, WHICH NEVER TRIPPED THE      KC03-464
003575*                 APL-BACKOFF-CAP-SECONDS CHECK.  SHIFTED THE     KC03-464
003576*                 TABLE TO 2,4,8...1024 SO SLOT K HOLDS 2**K AND  KC03-464
003577*                 THE CAP LOGIC ENGAGES AT ATTEMPT 10.            KC03-464
003600*                                                                *
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200    C01 IS TOP-OF-FORM
004300    UPSI-0 ON STATUS IS WS-RERUN-SWITCH
004400    UPSI-1 ON STATUS IS WS-XMIT-FAIL-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800    SELECT ORDERTB ASSIGN TO ORDERTB
004900        ORGANIZATION IS INDEXED
005000        ACCESS MODE IS RANDOM
005100        RECORD KEY IS ORD-ORDER-ID
005200        FILE STATUS IS WS-ORDERTB-SW.
005300*
005400    SELECT RMETAPND ASSIGN TO RMETAPND
005500        ORGANIZATION IS INDEXED
005600        ACCESS MODE IS SEQUENTIAL
005700        RECORD KEY IS RM-TRACE-ID
005800        FILE STATUS IS WS-RMETAPND-SW.
005900*
006000    SELECT RDATAPND ASSIGN TO RDATAPND
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS RANDOM
006300        RECORD KEY IS RD-FILE-NAME
006400        FILE STATUS IS WS-RDATAPND-SW.
006500*
006600    SELECT RMETASNT ASSIGN TO RMETASNT
006700        ORGANIZATION IS INDEXED
006800        ACCESS MODE IS RANDOM
006900        RECORD KEY IS RMS-TRACE-ID
007000        FILE STATUS IS WS-RMETASNT-SW.
007100*
007200    SELECT RDATASNT ASSIGN TO RDATASNT
007300        ORGANIZATION IS INDEXED
007400        ACCESS MODE IS RANDOM
007500        RECORD KEY IS RDS-FILE-NAME
007600        FILE STATUS IS WS-RDATASNT-SW.
007700*
007800    SELECT RMETAFLD ASSIGN TO RMETAFLD
007900        ORGANIZATION IS INDEXED
008000        ACCESS MODE IS RANDOM
008100        RECORD KEY IS RMF-TRACE-ID
008200        FILE STATUS IS WS-RMETAFLD-SW.
008300*
008400    SELECT RDATAFLD ASSIGN TO RDATAFLD
008500        ORGANIZATION IS INDEXED
008600        ACCESS MODE IS RANDOM
008700        RECORD KEY IS RDF-FILE-NAME
008800        FILE STATUS IS WS-RDATAFLD-SW.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  ORDERTB
009300    RECORD CONTAINS 270 CHARACTERS
009400    DATA RECORD IS ORDER-RECORD.
009500 COPY ORDREC.
009600*
009700 FD  RMETAPND
009800    RECORD CONTAINS 1159 CHARACTERS
009900    DATA RECORD IS RECEIPT-META-RECORD.
010000 COPY RCPMETA.
010100*
010200 FD  RDATAPND
010300    RECORD CONTAINS 52483 CHARACTERS
010400    DATA RECORD IS RECEIPT-LINE-WORK RECEIPT-DATA-RECORD.
010500 COPY RCPLINE.
010600*
010700 FD  RMETASNT
010800    RECORD CONTAINS 1159 CHARACTERS
010900    DATA RECORD IS RECEIPT-META-RECORD-S.
011000 01  RECEIPT-META-RECORD-S.
011100    05  RMS-FILE-NAME                PIC X(80).
011200    05  RMS-TRACE-ID                 PIC X(32).
011300    05  RMS-APPLICANT-KEY            PIC X(20).
011400    05  RMS-ORDER-ID-COUNT           PIC 9(04) COMP-3.
011500    05  RMS-ORDER-IDS OCCURS 200 TIMES PIC X(04).
011600    05  RMS-ATTEMPTS                 PIC 9(04).
011700    05  RMS-NEXT-ATTEMPT-AT          PIC 9(14).
011800    05  RMS-LAST-ERROR                PIC X(200).
011900    05  FILLER                       PIC X(06).
012000*
012100 FD  RDATASNT
012200    RECORD CONTAINS 52483 CHARACTERS
012300    DATA RECORD IS RECEIPT-DATA-RECORD-S.
012400 01  RECEIPT-DATA-RECORD-S.
012500    05  RDS-FILE-NAME                 PIC X(80).
012600    05  RDS-LINE-COUNT                PIC 9(04) COMP-3.
012700    05  RDS-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
012800*
012900 FD  RMETAFLD
013000    RECORD CONTAINS 1159 CHARACTERS
013100    DATA RECORD IS RECEIPT-META-RECORD-F.
013200 01  RECEIPT-META-RECORD-F.
013300    05  RMF-FILE-NAME                PIC X(80).
013400    05  RMF-TRACE-ID                 PIC X(32).
013500    05  RMF-APPLICANT-KEY            PIC X(20).
013600    05  RMF-ORDER-ID-COUNT           PIC 9(04) COMP-3.
013700    05  RMF-ORDER-IDS OCCURS 200 TIMES PIC X(04).
013800    05  RMF-ATTEMPTS                 PIC 9(04).
013900    05  RMF-NEXT-ATTEMPT-AT          PIC 9(14).
014000    05  RMF-LAST-ERROR                PIC X(200).
014100    05  FILLER                       PIC X(06).
014200*
014300 FD  RDATAFLD
014400    RECORD CONTAINS 52483 CHARACTERS
014500    DATA RECORD IS RECEIPT-DATA-RECORD-F.
014600 01  RECEIPT-DATA-RECORD-F.
014700    05  RDF-FILE-NAME                 PIC X(80).
014800    05  RDF-LINE-COUNT                PIC 9(04) COMP-3.
014900    05  RDF-RECEIPT-LINES OCCURS 200 TIMES PIC X(262).
015000*
015100 WORKING-STORAGE SECTION.
015200 COPY APLCTL.
015300*
015400 COPY ERRPARM.
015500*
015600 01  WS-ORDERTB-SW                   PIC X(02)  VALUE SPACES.
015700    88  WS-ORDERTB-SUCCESS               VALUE '00'.
015800 01  WS-RMETAPND-SW                  PIC X(02)  VALUE SPACES.
015900    88  WS-RMETAPND-SUCCESS              VALUE '00'.
016000    88  WS-RMETAPND-EOF                  VALUE '10'.
016100 01  WS-RDATAPND-SW                  PIC X(02)  VALUE SPACES.
016200    88  WS-RDATAPND-SUCCESS              VALUE '00'.
016300    88  WS-RDATAPND-NOTFOUND             VALUE '23'.
016400 01  WS-RMETASNT-SW                  PIC X(02)  VALUE SPACES.
016500    88  WS-RMETASNT-SUCCESS              VALUE '00'.
016600 01  WS-RDATASNT-SW                  PIC X(02)  VALUE SPACES.
016700    88  WS-RDATASNT-SUCCESS              VALUE '00'.
016800 01  WS-RMETAFLD-SW                  PIC X(02)  VALUE SPACES.
016900    88  WS-RMETAFLD-SUCCESS              VALUE '00'.
017000 01  WS-RDATAFLD-SW                  PIC X(02)  VALUE SPACES.
017100    88  WS-RDATAFLD-SUCCESS              VALUE '00'.
017200 01  WS-EOF-SW                       PIC X(01)  VALUE 'N'.
017300    88  WS-EOF-NO                       VALUE 'N'.
017400    88  WS-EOF-YES                      VALUE 'Y'.
017500 01  WS-RERUN-SWITCH                 PIC X(01)  VALUE 'N'.
017600 01  WS-XMIT-FAIL-SWITCH             PIC X(01)  VALUE 'N'.
017700 01  WS-SKIP-SW                      PIC X(01)  VALUE 'N'.
017800    88  WS-SKIP-NO                      VALUE 'N'.
017900    88  WS-SKIP-YES                     VALUE 'Y'.
018000 01  WS-DATA-MISSING-SW              PIC X(01)  VALUE 'N'.
018100    88  WS-DATA-MISSING-NO              VALUE 'N'.
018200    88  WS-DATA-MISSING-YES             VALUE 'Y'.
018300 01  WS-ROWS-LOST-SW                 PIC X(01)  VALUE 'N'.
018400    88  WS-ROWS-LOST-NO                 VALUE 'N'.
018500    88  WS-ROWS-LOST-YES                VALUE 'Y'.
018600*
018700 77  WS-SCANNED-COUNT                PIC S9(04) COMP VALUE 0.
018800 77  WS-SENT-COUNT                   PIC S9(04) COMP VALUE 0.
018900 77  WS-FAILED-COUNT                 PIC S9(04) COMP VALUE 0.
019000 77  WS-REGEN-IX                     PIC S9(04) COMP VALUE 0.
019100 77  WS-MSG-IX                       PIC S9(04) COMP VALUE 0.
019200*
019300 01  WS-RUN-DATE8                    PIC 9(08)  VALUE ZERO.
019400 01  WS-RUN-TIME8                    PIC 9(08)  VALUE ZERO.
019500 01  WS-RUN-TIMESTAMP.
019600    05  WS-RTS-YEAR                 PIC 9(04).
019700    05  WS-RTS-MONTH                PIC 9(02).
019800    05  WS-RTS-DAY                  PIC 9(02).
019900    05  WS-RTS-HOUR                 PIC 9(02).
020000    05  WS-RTS-MINUTE               PIC 9(02).
020100    05  WS-RTS-SECOND               PIC 9(02).
020200 01  WS-RUN-TIMESTAMP-FLAT REDEFINES WS-RUN-TIMESTAMP.
020300    05  WS-RTS-FLAT                 PIC 9(14).
020400*
020500*    POWER-OF-TWO BACKOFF SECONDS - SAME TABLE RCPSTFEC CARRIES,
020600*    KEPT AS ITS OWN COPY SINCE THIS SHOP DOES NOT CALL SUBPROGRAMS
020700*    FOR A TEN-ENTRY LOOKUP.  SLOT K HOLDS 2**K, NOT 2**(K-1) -
020710*    KC03-464 FIXES A TABLE THAT WAS OFF BY ONE ATTEMPT AND NEVER
020720*    REACHED THE CAP (SEE THE CHANGE LOG).
020800 01  WS-BACKOFF-TABLE-DATA.
020900    05  FILLER                      PIC S9(04) COMP VALUE 2.
021000    05  FILLER                      PIC S9(04) COMP VALUE 4.
021100    05  FILLER                      PIC S9(04) COMP VALUE 8.
021200    05  FILLER                      PIC S9(04) COMP VALUE 16.
021300    05  FILLER                      PIC S9(04) COMP VALUE 32.
021400    05  FILLER                      PIC S9(04) COMP VALUE 64.
021500    05  FILLER                      PIC S9(04) COMP VALUE 128.
021600    05  FILLER                      PIC S9(04) COMP VALUE 256.
021700    05  FILLER                      PIC S9(04) COMP VALUE 512.
021800    05  FILLER                      PIC S9(04) COMP VALUE 1024.
021900 01  WS-BACKOFF-TABLE-DATA-R REDEFINES WS-BACKOFF-TABLE-DATA.
022000    05  WS-BACKOFF-SECONDS OCCURS 10 TIMES PIC S9(04) COMP.
022010*
022020*    RM-NEXT-ATTEMPT-AT IS SIX SEPARATE 2/4-DIGIT FIELDS, NOT A
022030*    SINGLE EPOCH COUNTER, SO THE BACKOFF ADD HAS TO CARRY BY HAND
022040*    FROM SECOND UP THROUGH DAY - KC03-460.  DAYS-IN-MONTH TABLE
022050*    BELOW IS THE SAME CARRY IDIOM, NOT A CALENDAR PACKAGE.
022060 01  WS-DAYS-IN-MONTH-TABLE.
022070    05  FILLER                      PIC S9(04) COMP VALUE 31.
022080    05  FILLER                      PIC S9(04) COMP VALUE 28.
022090    05  FILLER                      PIC S9(04) COMP VALUE 31.
022101    05  FILLER                      PIC S9(04) COMP VALUE 30.
022102    05  FILLER                      PIC S9(04) COMP VALUE 31.
022103    05  FILLER                      PIC S9(04) COMP VALUE 30.
022104    05  FILLER                      PIC S9(04) COMP VALUE 31.
022105    05  FILLER                      PIC S9(04) COMP VALUE 31.
022106    05  FILLER                      PIC S9(04) COMP VALUE 30.
022107    05  FILLER                      PIC S9(04) COMP VALUE 31.
022108    05  FILLER                      PIC S9(04) COMP VALUE 30.
022109    05  FILLER                      PIC S9(04) COMP VALUE 31.
022110 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
022111    05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC S9(04) COMP.
022112 01  WS-LEAP-YEAR-SW                 PIC X(01)  VALUE 'N'.
022113    88  WS-LEAP-YEAR-NO                  VALUE 'N'.
022114    88  WS-LEAP-YEAR-YES                 VALUE 'Y'.
022115 77  WS-BACKOFF-EFFECTIVE            PIC S9(04) COMP VALUE 0.
022116 77  WS-DAYS-THIS-MONTH              PIC S9(04) COMP VALUE 0.
022117 77  WS-CARRY-DAYS                   PIC S9(04) COMP VALUE 0.
022118 77  WS-CARRY-HOURS                  PIC S9(04) COMP VALUE 0.
022119 77  WS-CARRY-MINUTES                PIC S9(04) COMP VALUE 0.
022120 77  WS-TOTAL-SECONDS                PIC S9(06) COMP VALUE 0.
022121 77  WS-TOTAL-MINUTES                PIC S9(06) COMP VALUE 0.
022122 77  WS-TOTAL-HOURS                  PIC S9(06) COMP VALUE 0.
022123 77  WS-LY-WORK                      PIC S9(06) COMP VALUE 0.
022124 77  WS-LY-REM-4                     PIC S9(04) COMP VALUE 0.
022125 77  WS-LY-REM-100                   PIC S9(04) COMP VALUE 0.
022126 77  WS-LY-REM-400                   PIC S9(04) COMP VALUE 0.
022127*
022200*    ONE-LINE CYCLE SUMMARY FOR SYSOUT.
022300 01  WS-CYCLE-SUMMARY.
022400    05  WS-SUMMARY-SCANNED           PIC 9(04).
022500    05  WS-SUMMARY-SENT              PIC 9(04).
022600    05  WS-SUMMARY-FAILED            PIC 9(04).
022700 01  WS-CYCLE-SUMMARY-R REDEFINES WS-CYCLE-SUMMARY.
022800    05  WS-SUMMARY-FLAT              PIC X(12).
022900*
023000 PROCEDURE DIVISION.
023100 000-MAIN-PARA.
023200    PERFORM 010-OPEN-FILES-PARA.
023300    PERFORM 050-READ-NEXT-META-PARA THRU 050-READ-NEXT-META-EXIT.
023400    PERFORM 100-PROCESS-ONE-META-PARA THRU 100-PROCESS-ONE-META-EXIT
023500        UNTIL WS-EOF-YES.
023600    PERFORM 900-COMPLETED-OK.
023700*
023800 010-OPEN-FILES-PARA.
023900    ACCEPT WS-RUN-DATE8 FROM DATE YYYYMMDD.
024000    ACCEPT WS-RUN-TIME8 FROM TIME.
024100    MOVE WS-RUN-DATE8(1:4)  TO WS-RTS-YEAR.
024200    MOVE WS-RUN-DATE8(5:2)  TO WS-RTS-MONTH.
024300    MOVE WS-RUN-DATE8(7:2)  TO WS-RTS-DAY.
024400    MOVE WS-RUN-TIME8(1:2)  TO WS-RTS-HOUR.
024500    MOVE WS-RUN-TIME8(3:2)  TO WS-RTS-MINUTE.
024600    MOVE WS-RUN-TIME8(5:2)  TO WS-RTS-SECOND.
024700    OPEN INPUT ORDERTB.
024800    IF NOT WS-ORDERTB-SUCCESS
024900        DISPLAY "WS-ORDERTB-SW=" WS-ORDERTB-SW
025000        DISPLAY "ORDERTB OPEN ERROR"
025100        PERFORM 800-PROGRAM-FAILED
025200    END-IF.
025300    OPEN I-O RMETAPND.
025400    IF NOT WS-RMETAPND-SUCCESS
025500        DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
025600        DISPLAY "RMETAPND OPEN ERROR"
025700        PERFORM 800-PROGRAM-FAILED
025800    END-IF.
025900    OPEN I-O RDATAPND.
026000    IF NOT WS-RDATAPND-SUCCESS
026100        DISPLAY "WS-RDATAPND-SW=" WS-RDATAPND-SW
026200        DISPLAY "RDATAPND OPEN ERROR"
026300        PERFORM 800-PROGRAM-FAILED
026400    END-IF.
026500    OPEN I-O RMETASNT.
026600    IF NOT WS-RMETASNT-SUCCESS
026700        DISPLAY "WS-RMETASNT-SW=" WS-RMETASNT-SW
026800        DISPLAY "RMETASNT OPEN ERROR"
026900        PERFORM 800-PROGRAM-FAILED
027000    END-IF.
027100    OPEN I-O RDATASNT.
027200    IF NOT WS-RDATASNT-SUCCESS
027300        DISPLAY "WS-RDATASNT-SW=" WS-RDATASNT-SW
027400        DISPLAY "RDATASNT OPEN ERROR"
027500        PERFORM 800-PROGRAM-FAILED
027600    END-IF.
027700    OPEN I-O RMETAFLD.
027800    IF NOT WS-RMETAFLD-SUCCESS
027900        DISPLAY "WS-RMETAFLD-SW=" WS-RMETAFLD-SW
028000        DISPLAY "RMETAFLD OPEN ERROR"
028100        PERFORM 800-PROGRAM-FAILED
028200    END-IF.
028300    OPEN I-O RDATAFLD.
028400    IF NOT WS-RDATAFLD-SUCCESS
028500        DISPLAY "WS-RDATAFLD-SW=" WS-RDATAFLD-SW
028600        DISPLAY "RDATAFLD OPEN ERROR"
028700        PERFORM 800-PROGRAM-FAILED
028800    END-IF.
028900*
029000*    BROWSES RMETAPND START TO FINISH - THERE IS NO KEY RANGE TO
029100*    NARROW ON, EVERY PENDING RECEIPT IS A CANDIDATE EACH CYCLE.
029200 050-READ-NEXT-META-PARA.
029300    READ RMETAPND NEXT RECORD
029400        AT END
029500            MOVE 'Y' TO WS-EOF-SW
029600            GO TO 050-READ-NEXT-META-EXIT
029700    END-READ.
029800    IF NOT WS-RMETAPND-SUCCESS AND NOT WS-RMETAPND-EOF
029900        DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
030000        DISPLAY "RMETAPND READ ERROR"
030100        PERFORM 800-PROGRAM-FAILED
030200    END-IF.
030300 050-READ-NEXT-META-EXIT.
030400    EXIT.
030500*
030600*    ONE PENDING RECEIPT AT A TIME - SKIP RULES, THEN REGENERATE,
030700*    THEN RETRANSMIT.
030800 100-PROCESS-ONE-META-PARA.
030900    ADD 1 TO WS-SCANNED-COUNT.
031000    MOVE 'N' TO WS-ROWS-LOST-SW.
031100    PERFORM 120-CHECK-SKIP-RULES-PARA.
031200    IF WS-SKIP-YES
031300        GO TO 100-PROCESS-ONE-META-CONT
031400    END-IF.
031500    MOVE 'N' TO WS-DATA-MISSING-SW.
031600    MOVE RM-FILE-NAME TO RD-FILE-NAME.
031700    READ RDATAPND
031800        INVALID KEY
031900            MOVE 'Y' TO WS-DATA-MISSING-SW
032000    END-READ.
032100    IF WS-DATA-MISSING-YES
032200        PERFORM 200-REGENERATE-DATA-PARA
032300    END-IF.
032400    IF WS-ROWS-LOST-YES
032500        PERFORM 700-MOVE-TO-FAILED-PARA
032600        GO TO 100-PROCESS-ONE-META-CONT
032700    END-IF.
032800    PERFORM 400-TRANSMIT-PARA.
032900 100-PROCESS-ONE-META-CONT.
033000    PERFORM 050-READ-NEXT-META-PARA THRU 050-READ-NEXT-META-EXIT.
033100 100-PROCESS-ONE-META-EXIT.
033200    EXIT.
033300*
033400*    A RECEIPT RCPSTFEC NEVER EVEN TRIED TO SEND (ATTEMPTS ZERO,
033500*    LAST-ERROR BLANK) IS SKIPPED SO IT IS NOT SENT TWICE - RCPSTFEC
033600*    ITSELF WILL HAVE ALREADY SENT IT IF IT COULD.  A RECEIPT WHOSE
033700*    NEXT-ATTEMPT-AT HAS NOT ARRIVED YET IS ALSO SKIPPED.
033800 120-CHECK-SKIP-RULES-PARA.
033900    MOVE 'N' TO WS-SKIP-SW.
034000    IF RM-ATTEMPTS EQUAL ZERO AND RM-LAST-ERROR EQUAL SPACES
034100        MOVE 'Y' TO WS-SKIP-SW
034200        GO TO 120-CHECK-SKIP-RULES-EXIT
034300    END-IF.
034400    IF RM-NEXT-ATTEMPT-AT GREATER THAN WS-RTS-FLAT
034500        MOVE 'Y' TO WS-SKIP-SW
034600    END-IF.
034700 120-CHECK-SKIP-RULES-EXIT.
034800    EXIT.
034900*
035000*    RDATAPND WAS MISSING - PULL EVERY ORDER ON THE RECEIPT BACK
035100*    OUT OF ORDERTB AND REBUILD THE LINE TABLE.  IF ANY ORDER ROW
035200*    IS ALSO GONE THE RECEIPT CANNOT BE REBUILT AT ALL AND GOES
035300*    STRAIGHT TO THE FAILED OUTBOX.
035400 200-REGENERATE-DATA-PARA.
035500    MOVE 'N' TO WS-ROWS-LOST-SW.
035600    MOVE 0 TO WS-REGEN-IX.
035700    MOVE RM-FILE-NAME TO RD-FILE-NAME.
035800    MOVE RM-ORDER-ID-COUNT TO RD-LINE-COUNT.
035900 200-REGENERATE-LOOP.
036000    ADD 1 TO WS-REGEN-IX.
036100    IF WS-REGEN-IX GREATER THAN RM-ORDER-ID-COUNT
036200        GO TO 200-REGENERATE-WRITE-PARA
036300    END-IF.
036400    MOVE RM-ORDER-IDS(WS-REGEN-IX) TO ORD-ORDER-ID.
036500    READ ORDERTB
036600        INVALID KEY
036700            MOVE 'Y' TO WS-ROWS-LOST-SW
036800            GO TO 200-REGENERATE-DATA-EXIT
036900    END-READ.
037000    MOVE ORD-ORDER-ID       TO RL-ORDER-ID.
037100    MOVE ORD-USER-ID        TO RL-USER-ID.
037200    MOVE ORD-ITEM-ID        TO RL-ITEM-ID.
037300    MOVE ORD-APPLICANT-KEY  TO RL-APPLICANT-KEY.
037400    MOVE ORD-NAME           TO RL-NAME.
037500    MOVE ORD-ADDRESS        TO RL-ADDRESS.
037600    MOVE ORD-ITEM-NAME      TO RL-ITEM-NAME.
037700    MOVE ORD-PRICE          TO RL-PRICE.
037800    MOVE X'0A'              TO RL-NEWLINE.
037900    MOVE RECEIPT-LINE-WORK  TO RD-RECEIPT-LINES(WS-REGEN-IX).
038000    GO TO 200-REGENERATE-LOOP.
038100 200-REGENERATE-WRITE-PARA.
038200    WRITE RECEIPT-DATA-RECORD
038300        INVALID KEY
038400            REWRITE RECEIPT-DATA-RECORD
038500    END-WRITE.
038600 200-REGENERATE-DATA-EXIT.
038700    EXIT.
038800*
038900*    STAND-IN FOR THE SFTP RETRY - SEE RCPSTFEC'S 400-TRANSMIT-PARA
039000*    FOR WHY THIS IS NOT A REAL CALL OUT OF THIS SHOP'S CODE.
039100 400-TRANSMIT-PARA.
039200    IF WS-XMIT-FAIL-SWITCH EQUAL 'Y'
039300        MOVE 'TEST FAILURE FORCED BY UPSI-1' TO RM-LAST-ERROR
039400        PERFORM 600-ADVANCE-FAILURE-PARA
039500    ELSE
039600        PERFORM 600-MOVE-TO-SENT-PARA
039700    END-IF.
039800*
039900*    TRANSMISSION CAME BACK GOOD THIS TIME - COPY THE PAIR TO THE
040000*    SENT OUTBOX AND DELETE THEM OUT OF PENDING.
040100 600-MOVE-TO-SENT-PARA.
040200    MOVE RM-FILE-NAME      TO RMS-FILE-NAME.
040300    MOVE RM-TRACE-ID       TO RMS-TRACE-ID.
040400    MOVE RM-APPLICANT-KEY  TO RMS-APPLICANT-KEY.
040500    MOVE RM-ORDER-ID-COUNT TO RMS-ORDER-ID-COUNT.
040600    MOVE RM-ORDER-IDS      TO RMS-ORDER-IDS.
040700    MOVE RM-ATTEMPTS       TO RMS-ATTEMPTS.
040800    MOVE RM-NEXT-ATTEMPT-AT TO RMS-NEXT-ATTEMPT-AT.
040900    MOVE RM-LAST-ERROR     TO RMS-LAST-ERROR.
041000    WRITE RECEIPT-META-RECORD-S.
041100    IF NOT WS-RMETASNT-SUCCESS
041200        DISPLAY "WS-RMETASNT-SW=" WS-RMETASNT-SW
041300        DISPLAY "RMETASNT WRITE ERROR"
041400        PERFORM 800-PROGRAM-FAILED
041500    END-IF.
041600    MOVE RD-FILE-NAME      TO RDS-FILE-NAME.
041700    MOVE RD-LINE-COUNT     TO RDS-LINE-COUNT.
041800    MOVE RD-RECEIPT-LINES  TO RDS-RECEIPT-LINES.
041900    WRITE RECEIPT-DATA-RECORD-S.
042000    IF NOT WS-RDATASNT-SUCCESS
042100        DISPLAY "WS-RDATASNT-SW=" WS-RDATASNT-SW
042200        DISPLAY "RDATASNT WRITE ERROR"
042300        PERFORM 800-PROGRAM-FAILED
042400    END-IF.
042500    DELETE RMETAPND.
042600    DELETE RDATAPND.
042700    ADD 1 TO WS-SENT-COUNT.
042800    DISPLAY "RCPRYFEC - RECEIPT SENT ON RETRY - " RM-FILE-NAME.
042900*
043000*    STILL NO GOOD - BUMP THE ATTEMPT COUNT, AND EITHER SCHEDULE THE
043100*    NEXT BACKOFF SLOT OR, IF THAT WAS THE LAST ATTEMPT ALLOWED,
043200*    MOVE THE PAIR TO THE FAILED OUTBOX.
043300 600-ADVANCE-FAILURE-PARA.
043400    ADD 1 TO RM-ATTEMPTS.
043500    IF RM-ATTEMPTS GREATER THAN OR EQUAL TO APL-MAX-XMIT-ATTEMPTS
043600        PERFORM 700-MOVE-TO-FAILED-PARA
043700    ELSE
043800        COMPUTE WS-MSG-IX = RM-ATTEMPTS
043900        IF WS-MSG-IX GREATER THAN 10
044000            MOVE 10 TO WS-MSG-IX
044100        END-IF
044200        MOVE WS-RUN-TIMESTAMP TO RM-NEXT-ATTEMPT-AT-PARTS
044210        PERFORM 650-ADVANCE-NEXT-ATTEMPT-PARA
044400        REWRITE RECEIPT-META-RECORD
044500        IF NOT WS-RMETAPND-SUCCESS
044600            DISPLAY "WS-RMETAPND-SW=" WS-RMETAPND-SW
044700            DISPLAY "RMETAPND REWRITE ERROR"
044800            PERFORM 800-PROGRAM-FAILED
044900        END-IF
045000        DISPLAY "RCPRYFEC - RETRY FAILED, RESCHEDULED - " RM-FILE-NAME
045100    END-IF.
045200*
045300*    OUT OF ATTEMPTS, OR THE UNDERLYING ORDER ROWS ARE GONE TOO -
045400*    MOVE WHATEVER IS LEFT OF THE PAIR INTO THE FAILED OUTBOX FOR
045500*    RCPADFEC OR AN OPERATOR TO DEAL WITH BY HAND.
045600 700-MOVE-TO-FAILED-PARA.
045700    MOVE RM-FILE-NAME      TO RMF-FILE-NAME.
045800    MOVE RM-TRACE-ID       TO RMF-TRACE-ID.
045900    MOVE RM-APPLICANT-KEY  TO RMF-APPLICANT-KEY.
046000    MOVE RM-ORDER-ID-COUNT TO RMF-ORDER-ID-COUNT.
046100    MOVE RM-ORDER-IDS      TO RMF-ORDER-IDS.
046200    MOVE RM-ATTEMPTS       TO RMF-ATTEMPTS.
046300    MOVE RM-NEXT-ATTEMPT-AT TO RMF-NEXT-ATTEMPT-AT.
046400    IF WS-ROWS-LOST-YES
046500        MOVE 'UNDERLYING ORDER ROWS NO LONGER ON FILE' TO RMF-LAST-ERROR
046600    ELSE
046700        MOVE RM-LAST-ERROR TO RMF-LAST-ERROR
046800    END-IF.
046900    WRITE RECEIPT-META-RECORD-F.
047000    IF NOT WS-RMETAFLD-SUCCESS
047100        DISPLAY "WS-RMETAFLD-SW=" WS-RMETAFLD-SW
047200        DISPLAY "RMETAFLD WRITE ERROR"
047300        PERFORM 800-PROGRAM-FAILED
047400    END-IF.
047500    IF WS-ROWS-LOST-NO
047600        MOVE RD-FILE-NAME      TO RDF-FILE-NAME
047700        MOVE RD-LINE-COUNT     TO RDF-LINE-COUNT
047800        MOVE RD-RECEIPT-LINES  TO RDF-RECEIPT-LINES
047900        WRITE RECEIPT-DATA-RECORD-F
048000        IF NOT WS-RDATAFLD-SUCCESS
048100            DISPLAY "WS-RDATAFLD-SW=" WS-RDATAFLD-SW
048200            DISPLAY "RDATAFLD WRITE ERROR"
048300            PERFORM 800-PROGRAM-FAILED
048400        END-IF
048500        DELETE RDATAPND
048600    END-IF.
048700    DELETE RMETAPND.
048800    ADD 1 TO WS-FAILED-COUNT.
048900    DISPLAY "RCPRYFEC - RECEIPT MOVED TO FAILED - " RM-FILE-NAME.
048910*
048920*    ADDS THE BACKOFF SLOT (CLAMPED AT APL-BACKOFF-CAP-SECONDS) INTO
048930*    RM-NEXT-ATTEMPT-AT-PARTS WITH A PROPER CARRY - RM-NAA-SECOND IS
048940*    ONLY TWO DIGITS WIDE SO A BARE ADD SILENTLY DROPPED ANY DELTA
048950*    THAT PUSHED IT PAST 99 - KC03-460.
048960 650-ADVANCE-NEXT-ATTEMPT-PARA.
048970    IF WS-BACKOFF-SECONDS(WS-MSG-IX) GREATER THAN
048980                                       APL-BACKOFF-CAP-SECONDS
048990        MOVE APL-BACKOFF-CAP-SECONDS TO WS-BACKOFF-EFFECTIVE
049000    ELSE
049010        MOVE WS-BACKOFF-SECONDS(WS-MSG-IX) TO WS-BACKOFF-EFFECTIVE
049020    END-IF.
049030    ADD RM-NAA-SECOND WS-BACKOFF-EFFECTIVE GIVING WS-TOTAL-SECONDS.
049040    DIVIDE WS-TOTAL-SECONDS BY 60
049050        GIVING WS-CARRY-MINUTES REMAINDER RM-NAA-SECOND.
049060    ADD RM-NAA-MINUTE WS-CARRY-MINUTES GIVING WS-TOTAL-MINUTES.
049070    DIVIDE WS-TOTAL-MINUTES BY 60
049080        GIVING WS-CARRY-HOURS REMAINDER RM-NAA-MINUTE.
049090    ADD RM-NAA-HOUR WS-CARRY-HOURS GIVING WS-TOTAL-HOURS.
049100    DIVIDE WS-TOTAL-HOURS BY 24
049110        GIVING WS-CARRY-DAYS REMAINDER RM-NAA-HOUR.
049120    IF WS-CARRY-DAYS GREATER THAN ZERO
049130        PERFORM 660-ADVANCE-CALENDAR-DAY-PARA
049140            WS-CARRY-DAYS TIMES
049150    END-IF.
049160 650-ADVANCE-NEXT-ATTEMPT-EXIT.
049170    EXIT.
049180*
049190*    ONE CALENDAR DAY FORWARD, ROLLING MONTH AND YEAR AS NEEDED -
049200*    THE BACKOFF CAP NEVER PUSHES THIS MORE THAN ONE DAY AT A TIME.
049210 660-ADVANCE-CALENDAR-DAY-PARA.
049220    ADD 1 TO RM-NAA-DAY.
049230    PERFORM 665-SET-DAYS-THIS-MONTH-PARA.
049240    IF RM-NAA-DAY GREATER THAN WS-DAYS-THIS-MONTH
049250        MOVE 1 TO RM-NAA-DAY
049260        ADD 1 TO RM-NAA-MONTH
049270        IF RM-NAA-MONTH GREATER THAN 12
049280            MOVE 1 TO RM-NAA-MONTH
049290            ADD 1 TO RM-NAA-YEAR
049300        END-IF
049310    END-IF.
049320 660-ADVANCE-CALENDAR-DAY-EXIT.
049330    EXIT.
049340*
049350 665-SET-DAYS-THIS-MONTH-PARA.
049360    MOVE WS-DAYS-IN-MONTH(RM-NAA-MONTH) TO WS-DAYS-THIS-MONTH.
049370    IF RM-NAA-MONTH EQUAL 2
049380        PERFORM 668-CHECK-LEAP-YEAR-PARA
049390        IF WS-LEAP-YEAR-YES
049400            MOVE 29 TO WS-DAYS-THIS-MONTH
049410        END-IF
049420    END-IF.
049430 665-SET-DAYS-THIS-MONTH-EXIT.
049440    EXIT.
049450*
049460*    ORDINARY 4/100/400 LEAP YEAR RULE, DONE WITH DIVIDE REMAINDER
049470*    SINCE THIS SHOP DOESN'T USE FUNCTION VERBS.
049480 668-CHECK-LEAP-YEAR-PARA.
049490    DIVIDE RM-NAA-YEAR BY 4   GIVING WS-LY-WORK REMAINDER WS-LY-REM-4.
049500    DIVIDE RM-NAA-YEAR BY 100 GIVING WS-LY-WORK REMAINDER WS-LY-REM-100.
049510    DIVIDE RM-NAA-YEAR BY 400 GIVING WS-LY-WORK REMAINDER WS-LY-REM-400.
049520    IF WS-LY-REM-4 NOT EQUAL ZERO
049530        MOVE 'N' TO WS-LEAP-YEAR-SW
049540    ELSE
049550        IF WS-LY-REM-100 NOT EQUAL ZERO
049560            MOVE 'Y' TO WS-LEAP-YEAR-SW
049570        ELSE
049580            IF WS-LY-REM-400 EQUAL ZERO
049590                MOVE 'Y' TO WS-LEAP-YEAR-SW
049600            ELSE
049610                MOVE 'N' TO WS-LEAP-YEAR-SW
049620            END-IF
049630        END-IF
049640    END-IF.
049650 668-CHECK-LEAP-YEAR-EXIT.
049660    EXIT.
049670*
049680 800-PROGRAM-FAILED.
049690    DISPLAY "RCPRYFEC - RECEIPT RETRY CYCLE FAILED".
049700    DISPLAY "RECEIPTS SCANNED BEFORE THE FAILURE = " WS-SCANNED-COUNT.
049710    COMPUTE WS-SCANNED-COUNT = WS-SCANNED-COUNT / ZERO.
049720*
049730 900-COMPLETED-OK.
049740    CLOSE ORDERTB, RMETAPND, RDATAPND, RMETASNT, RDATASNT, RMETAFLD,
049750        RDATAFLD.
049760    MOVE WS-SCANNED-COUNT TO WS-SUMMARY-SCANNED.
049770    MOVE WS-SENT-COUNT    TO WS-SUMMARY-SENT.
049780    MOVE WS-FAILED-COUNT  TO WS-SUMMARY-FAILED.
049790    DISPLAY "RCPRYFEC - RETRY CYCLE COMPLETE - " WS-SUMMARY-FLAT.
049800    DISPLAY "RECEIPTS SCANNED THIS CYCLE = " WS-SCANNED-COUNT.
049810    STOP RUN.
